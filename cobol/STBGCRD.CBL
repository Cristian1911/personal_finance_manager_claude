000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STBGCRD.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/30/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CARTAO DE CREDITO DO BANCO DE BOGOTA.  *
001100*  CHAMADO PELO STMTNORM (CALL "STBGCRD").                     *
001200***************************************************************
001300* HISTORICO DE ALTERACOES
001400*   1991-05-30  RFM   008   PROGRAMA INICIAL
001500*   1995-07-11  RFM   015   AJUSTE NA LEITURA DAS DUAS DATAS
001600*                           DO CABECALHO (VENCIMENTO E CORTE)
001700*   1998-11-30  RFM   023   REVISAO ANO 2000
001800*   2001-11-08  JCS   029   INCLUIDA A CAPTURA DO LIMITE DE
001900*                           CREDITO DO CARTAO NO REGISTRO DE SAIDA
002000*   2004-09-21  RFM   038   SALDO DA TRANSACAO ESTAVA SENDO LIDO
002100*                           DO TOKEN "PENDENTE" (1 POSICAO ANTES
002200*                           DO CORRETO), E O SALDO NUNCA ERA LIDO.
002300*                           PARCELAS PAGAS PASSA A SER CALCULADO
002400*                           POR PLAZO - PENDENTE, EM VEZ DE FIXO
002500*   2006-01-17  MAV   041   CORRIGIDA A DATA DE VENCIMENTO QUANDO
002600*                           O MES ERA DEZEMBRO E O ANO DO CORTE
002700*                           AINDA ESTAVA NO ANO ANTERIOR
002800***************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS CLASSE-DIGITO IS "0" THRU "9".
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-CABECALHO-PROGRAMA.
003700     03  FILLER                PIC X(08) VALUE "STBGCRD".
003800     03  FILLER                PIC X(40) VALUE
003900         "EXTRATO CARTAO DE CREDITO BANCO DE BOGOTA".
004000 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004100     03  WS-CAB-PROGRAMA     PIC X(08).
004200     03  WS-CAB-DESCRICAO    PIC X(40).
004300
004400 COPY STNUMARG.
004500 COPY STDTEARG.
004600
004700 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004800 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004900 77  WS-M                    PIC 9(05) COMP VALUE ZERO.
005000 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
005100 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005200 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005300 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005400 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005500     88  WS-SINAL-ACHADO         VALUE "S".
005600 77  WS-CARTAO-CAPTURADO     PIC X(01) VALUE "N".
005700     88  WS-JA-TEM-CARTAO        VALUE "S".
005800 77  WS-DATAS-CAPTURADAS     PIC X(01) VALUE "N".
005900     88  WS-JA-TEM-DATAS         VALUE "S".
006000 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
006100 77  WS-POS-DATA1            PIC 9(03) COMP VALUE ZERO.
006200 77  WS-POS-DATA2            PIC 9(03) COMP VALUE ZERO.
006300 77  WS-QTD-PENDENTE         PIC 9(03) COMP VALUE ZERO.
006400
006500 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
006600 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
006700     03  WS-LINHA-5          PIC X(05).
006800     03  FILLER              PIC X(125).
006900
007000 01  WS-TAB-TOKENS.
007100     03  WS-TOK OCCURS 12 TIMES PIC X(40).
007200 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
007300     03  WS-TOK-PRIM-1       PIC X(01).
007400     03  FILLER              PIC X(479).
007500
007600 LINKAGE SECTION.
007700 COPY STLNREC.
007800 COPY STOUTREC.
007900 COPY STTXNREC.
008000
008100 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
008200                           LK-REG-SAIDA-EXT
008300                           LK-TAB-TRANS-EXT.
008400
008500 P00-CONTROLE.
008600     MOVE "BANCO DE BOGOTA" TO SAI-BANCO-EXT.
008700     MOVE "CREDIT-CARD"     TO SAI-TIPO-EXT.
008800     MOVE "COP"             TO SAI-MOEDA-EXT.
008900     MOVE ZERO TO SAI-PERIODO-DE-EXT.
009000     MOVE ZERO TO LK-QTD-TRANS.
009100     IF LK-QTD-LINHAS = ZERO
009200         GO TO P00-FIM.
009300     MOVE 1 TO WS-I.
009400 P00-LOOP.
009500     IF WS-I > LK-QTD-LINHAS
009600         GO TO P00-LOOP-FIM.
009700     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
009800     PERFORM P15-TESTA-CARTAO THRU P15-TESTA-CARTAO-EXIT.
009900     PERFORM P20-TESTA-DUAS-DATAS THRU P20-TESTA-DUAS-DATAS-EXIT.
010000     PERFORM P30-TESTA-COMPRAS THRU P30-TESTA-COMPRAS-EXIT.
010100     PERFORM P32-TESTA-METADADOS THRU P32-TESTA-METADADOS-EXIT.
010200     PERFORM P40-TESTA-TRANSACAO THRU P40-TESTA-TRANSACAO-EXIT.
010300     ADD 1 TO WS-I.
010400     GO TO P00-LOOP.
010500 P00-LOOP-FIM.
010600     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
010700 P00-FIM.
010800     GOBACK.
010900
011000*----------------------------------------------------------*
011100 P05-CONTEM-TEXTO.
011200     MOVE ZERO TO WS-CONT-ACHADOS.
011300     MOVE "N" TO WS-ACHOU-SINAL.
011400     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
011500         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
011600     IF WS-CONT-ACHADOS > ZERO
011700         SET WS-SINAL-ACHADO TO TRUE.
011800 P05-CONTEM-TEXTO-EXIT.
011900     EXIT.
012000
012100 P10-TOKENIZA.
012200     MOVE SPACES TO WS-TAB-TOKENS.
012300     MOVE ZERO TO WS-QTD-TOK.
012400     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
012500         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
012600              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
012700              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
012800         TALLYING IN WS-QTD-TOK.
012900 P10-TOKENIZA-EXIT.
013000     EXIT.
013100
013200*----------------------------------------------------------*
013300*  CARTAO: "TARJETA NUMERO DDDD" (1A VEZ) - GUARDA OS 4     *
013400*----------------------------------------------------------*
013500 P15-TESTA-CARTAO.
013600     IF WS-JA-TEM-CARTAO
013700         GO TO P15-TESTA-CARTAO-EXIT.
013800     MOVE "TARJETA NUMERO" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
013900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
014000     IF NOT WS-SINAL-ACHADO
014100         GO TO P15-TESTA-CARTAO-EXIT.
014200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
014300     MOVE 1 TO WS-J.
014400 P15-LOOP.
014500     IF WS-J > WS-QTD-TOK
014600         GO TO P15-TESTA-CARTAO-EXIT.
014700     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO AND
014800        WS-TOK(WS-J)(4:1) IS CLASSE-DIGITO AND
014900        WS-TOK(WS-J)(5:1) = SPACE
015000         MOVE WS-TOK(WS-J)(1:4) TO SAI-CARTAO4-EXT
015100         SET WS-JA-TEM-CARTAO TO TRUE
015200         GO TO P15-TESTA-CARTAO-EXIT.
015300     ADD 1 TO WS-J.
015400     GO TO P15-LOOP.
015500 P15-TESTA-CARTAO-EXIT.
015600     EXIT.
015700
015800*----------------------------------------------------------*
015900*  CABECALHO COM DUAS DATAS DD/MM/YYYY NA MESMA LINHA:      *
016000*  1A = PERIODO ATE (CORTE), 2A = VENCIMENTO DO PAGAMENTO   *
016100*----------------------------------------------------------*
016200 P20-TESTA-DUAS-DATAS.
016300     IF WS-JA-TEM-DATAS
016400         GO TO P20-TESTA-DUAS-DATAS-EXIT.
016500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
016600     MOVE ZERO TO WS-POS-DATA1 WS-POS-DATA2.
016700     MOVE 1 TO WS-J.
016800 P20-LOOP.
016900     IF WS-J > WS-QTD-TOK
017000         GO TO P20-TESTOU-TUDO.
017100     IF WS-TOK(WS-J)(3:1) = "/" AND WS-TOK(WS-J)(6:1) = "/"
017200         IF WS-POS-DATA1 = ZERO
017300             MOVE WS-J TO WS-POS-DATA1
017400         ELSE
017500             MOVE WS-J TO WS-POS-DATA2.
017600     ADD 1 TO WS-J.
017700     GO TO P20-LOOP.
017800 P20-TESTOU-TUDO.
017900     IF WS-POS-DATA1 = ZERO OR WS-POS-DATA2 = ZERO
018000         GO TO P20-TESTA-DUAS-DATAS-EXIT.
018100     MOVE WS-TOK(WS-POS-DATA1)(1:2) TO LK-DTE-DIA.
018200     MOVE ZERO TO LK-DTE-MES-TEXTO.
018300     MOVE WS-TOK(WS-POS-DATA1)(4:2) TO LK-DTE-MES-NUM.
018400     MOVE WS-TOK(WS-POS-DATA1)(7:4) TO LK-DTE-ANO.
018500     MOVE "S" TO LK-DTE-ANO-INFORMADO.
018600     CALL "STDATE01" USING LK-DATE-ARGS.
018700     IF NOT LK-DTE-OK
018800         GO TO P20-TESTA-DUAS-DATAS-EXIT.
018900     MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
019000     MOVE WS-TOK(WS-POS-DATA2)(1:2) TO LK-DTE-DIA.
019100     MOVE ZERO TO LK-DTE-MES-TEXTO.
019200     MOVE WS-TOK(WS-POS-DATA2)(4:2) TO LK-DTE-MES-NUM.
019300     MOVE WS-TOK(WS-POS-DATA2)(7:4) TO LK-DTE-ANO.
019400     MOVE "S" TO LK-DTE-ANO-INFORMADO.
019500     CALL "STDATE01" USING LK-DATE-ARGS.
019600     IF NOT LK-DTE-OK
019700         GO TO P20-TESTA-DUAS-DATAS-EXIT.
019800     MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
019900     SET WS-JA-TEM-DATAS TO TRUE.
020000 P20-TESTA-DUAS-DATAS-EXIT.
020100     EXIT.
020200
020300*----------------------------------------------------------*
020400*  "COMPRAS N1 N2" = CUPO TOTAL E CUPO DISPONIBLE           *
020500*----------------------------------------------------------*
020600 P30-TESTA-COMPRAS.
020700     IF SAI-CUPO-TOT-EXT NOT = ZERO
020800         GO TO P30-TESTA-COMPRAS-EXIT.
020900     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
021000     IF WS-QTD-TOK NOT = 3
021100         GO TO P30-TESTA-COMPRAS-EXIT.
021200     IF WS-TOK(1) NOT = "COMPRAS"
021300         GO TO P30-TESTA-COMPRAS-EXIT.
021400     MOVE WS-TOK(2) TO LK-NUM-TEXTO.
021500     SET LK-FORMATO-US TO TRUE.
021600     MOVE 2 TO LK-NUM-CASAS.
021700     CALL "STNUM01" USING LK-NUM-ARGS.
021800     MOVE LK-NUM-RESULTADO TO SAI-CUPO-TOT-EXT.
021900     MOVE WS-TOK(3) TO LK-NUM-TEXTO.
022000     CALL "STNUM01" USING LK-NUM-ARGS.
022100     MOVE LK-NUM-RESULTADO TO SAI-CUPO-DISP-EXT.
022200 P30-TESTA-COMPRAS-EXIT.
022300     EXIT.
022400
022500*----------------------------------------------------------*
022600*  PAGO MINIMO, TOTAL A PAGAR, SALDO ANTERIOR, TOTAL CREDITS*
022700*----------------------------------------------------------*
022800 P32-TESTA-METADADOS.
022900     MOVE "PAGO MINIMO" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
023000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023100     IF WS-SINAL-ACHADO AND SAI-PAGTO-MIN-EXT = ZERO
023200         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
023300         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-MIN-EXT.
023400
023500     MOVE "TOTAL A PAGAR" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
023600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023700     IF WS-SINAL-ACHADO AND SAI-PAGTO-TOT-EXT = ZERO
023800         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
023900         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
024000
024100     MOVE "SALDO ANTERIOR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
024200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024300     IF WS-SINAL-ACHADO AND SAI-SALDO-ANT-EXT = ZERO
024400         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
024500         MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT.
024600
024700     MOVE "TOTAL CREDITOS" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
024800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024900     IF WS-SINAL-ACHADO AND SAI-TOT-CRED-EXT = ZERO
025000         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
025100         MOVE LK-NUM-RESULTADO TO SAI-TOT-CRED-EXT.
025200 P32-TESTA-METADADOS-EXIT.
025300     EXIT.
025400
025500 P65-ULTIMO-VALOR.
025600     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
025700     MOVE WS-QTD-TOK TO WS-J.
025800 P65-LOOP.
025900     IF WS-J = ZERO
026000         GO TO P65-ULTIMO-VALOR-EXIT.
026100     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO
026200         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
026300         SET LK-FORMATO-US TO TRUE
026400         MOVE 2 TO LK-NUM-CASAS
026500         CALL "STNUM01" USING LK-NUM-ARGS
026600         GO TO P65-ULTIMO-VALOR-EXIT.
026700     SUBTRACT 1 FROM WS-J.
026800     GO TO P65-LOOP.
026900 P65-ULTIMO-VALOR-EXIT.
027000     EXIT.
027100
027200*----------------------------------------------------------*
027300*  TRANSACAO: "NNNN DD/MM/YYYY DD/MM/YYYY DESCR... PLAZO    *
027400*  VLORIG TASA PAGO PENDENTE SALDO"                          *
027500*----------------------------------------------------------*
027600 P40-TESTA-TRANSACAO.
027700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
027800     IF WS-QTD-TOK < 9
027900         GO TO P40-TESTA-TRANSACAO-EXIT.
028000     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
028100         GO TO P40-TESTA-TRANSACAO-EXIT.
028200     IF WS-TOK(2)(3:1) NOT = "/" OR WS-TOK(2)(6:1) NOT = "/"
028300         GO TO P40-TESTA-TRANSACAO-EXIT.
028400     IF WS-TOK(3)(3:1) NOT = "/" OR WS-TOK(3)(6:1) NOT = "/"
028500         GO TO P40-TESTA-TRANSACAO-EXIT.
028600     IF LK-QTD-TRANS >= 2000
028700         GO TO P40-TESTA-TRANSACAO-EXIT.
028800     MOVE WS-TOK(2)(1:2) TO LK-DTE-DIA.
028900     MOVE ZERO TO LK-DTE-MES-TEXTO.
029000     MOVE WS-TOK(2)(4:2) TO LK-DTE-MES-NUM.
029100     MOVE WS-TOK(2)(7:4) TO LK-DTE-ANO.
029200     MOVE "S" TO LK-DTE-ANO-INFORMADO.
029300     CALL "STDATE01" USING LK-DATE-ARGS.
029400     IF NOT LK-DTE-OK
029500         GO TO P40-TESTA-TRANSACAO-EXIT.
029600*    DESCRICAO = TOKENS 4 ATE (QTD - 6)
029700     COMPUTE WS-M = WS-QTD-TOK - 6.
029800     IF WS-M < 4
029900         GO TO P40-TESTA-TRANSACAO-EXIT.
030000     ADD 1 TO LK-QTD-TRANS.
030100     MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS).
030200     MOVE WS-TOK(1) TO LK-T-AUTORIZ(LK-QTD-TRANS).
030300     MOVE SPACES TO LK-T-DESCR(LK-QTD-TRANS).
030400     MOVE 4 TO WS-J.
030500 P40-MONTA-DESCR.
030600     IF WS-J > WS-M
030700         GO TO P40-MONTA-DESCR-FIM.
030800     IF WS-J = 4
030900         STRING WS-TOK(WS-J) DELIMITED BY SPACE
031000             INTO LK-T-DESCR(LK-QTD-TRANS)
031100     ELSE
031200         STRING LK-T-DESCR(LK-QTD-TRANS) DELIMITED BY SPACE
031300                " " WS-TOK(WS-J) DELIMITED BY SPACE
031400             INTO LK-T-DESCR(LK-QTD-TRANS).
031500     ADD 1 TO WS-J.
031600     GO TO P40-MONTA-DESCR.
031700 P40-MONTA-DESCR-FIM.
031800*    RESTO: PLAZO VLORIG TASA PAGO PENDENTE SALDO
031900     COMPUTE WS-J = WS-M + 1.
032000     MOVE WS-TOK(WS-J) TO LK-T-PARC-TOT(LK-QTD-TRANS).
032100     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS).
032200     COMPUTE WS-J = WS-M + 2.
032300     MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
032400     SET LK-FORMATO-US TO TRUE.
032500     MOVE 2 TO LK-NUM-CASAS.
032600     CALL "STNUM01" USING LK-NUM-ARGS.
032700     MOVE LK-NUM-RESULTADO TO WS-VALOR-MOVTO.
032800*    PENDENTE = QTD. DE PARCELAS QUE AINDA FALTAM PAGAR
032900     COMPUTE WS-J = WS-M + 5.
033000     MOVE WS-TOK(WS-J) TO WS-QTD-PENDENTE.
033100*    SALDO DEVEDOR DA TRANSACAO - ULTIMO TOKEN DA LINHA
033200     COMPUTE WS-J = WS-M + 6.
033300     MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
033400     SET LK-FORMATO-US TO TRUE.
033500     MOVE 2 TO LK-NUM-CASAS.
033600     CALL "STNUM01" USING LK-NUM-ARGS.
033700     MOVE LK-NUM-RESULTADO TO LK-T-SALDO(LK-QTD-TRANS).
033800     IF LK-T-DESCR(LK-QTD-TRANS)(1:4) = "PAGO" OR
033900        LK-T-DESCR(LK-QTD-TRANS)(1:5) = "ABONO"
034000         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
034100     ELSE
034200         MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS).
034300     MOVE WS-VALOR-MOVTO TO LK-T-VALOR(LK-QTD-TRANS).
034400     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
034500*    PARCELAS JA PAGAS = PLAZO (TOTAL) MENOS PENDENTE (RESTANTES)
034600     IF LK-T-PARC-TOT(LK-QTD-TRANS) NOT = ZERO AND
034700        LK-T-PARC-TOT(LK-QTD-TRANS) NOT = 1
034800         IF WS-QTD-PENDENTE <= LK-T-PARC-TOT(LK-QTD-TRANS)
034900             COMPUTE LK-T-PARC-ATU(LK-QTD-TRANS) =
035000                 LK-T-PARC-TOT(LK-QTD-TRANS) - WS-QTD-PENDENTE
035100         ELSE
035200             MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS).
035300     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
035400 P40-TESTA-TRANSACAO-EXIT.
035500     EXIT.
