000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STCOCRD.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 06/13/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CARTAO DE CREDITO DA COOPERATIVA       *
001100*  CONFIAR.  CHAMADO PELO STMTNORM (CALL "STCOCRD").            *
001200*  O EXTRATO VEM DE LEITURA OTICA (OCR) E MISTURA OS DOIS       *
001300*  FORMATOS DE NUMERO (AMERICANO E COLOMBIANO) NO MESMO         *
001400*  DOCUMENTO - POR ISSO USAMOS O MODO ADAPTATIVO DO STNUM01.    *
001500***************************************************************
001600* HISTORICO DE ALTERACOES
001700*   1991-06-13  RFM   010   PROGRAMA INICIAL
001800*   1994-05-02  RFM   014   TRATAMENTO DA BARRA VERTICAL (|)
001900*                           COMO SEPARADOR - RUIDO TIPICO DA
002000*                           LEITURA OTICA NAS TABELAS
002100*   1997-08-21  RFM   019   RECONSTRUCAO DE TRANSACOES PARTIDAS
002200*                           EM VARIAS LINHAS PELO OCR
002300*   1998-11-30  RFM   025   REVISAO ANO 2000
002400*   2000-04-11  JCS   028   TRATADO O "I" MAIUSCULO QUE O OCR
002500*                           CONFUNDIA COM O "1" NOS VALORES
002600*   2002-10-22  RFM   034   INCLUIDA A CAPTURA DA TAXA DE
002700*                           RENDIMENTO DAS COTAS DA COOPERATIVA
002800*   2004-06-30  MAV   039   CORRIGIDA A RECONSTRUCAO QUANDO A
002900*                           TRANSACAO PARTIDA CAIA BEM NA TROCA
003000*                           DE PAGINA DO EXTRATO
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASSE-DIGITO IS "0" THRU "9".
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CABECALHO-PROGRAMA.
004000     03  FILLER                PIC X(08) VALUE "STCOCRD".
004100     03  FILLER                PIC X(40) VALUE
004200         "EXTRATO CARTAO DE CREDITO COOP CONFIAR".
004300 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004400     03  WS-CAB-PROGRAMA     PIC X(08).
004500     03  WS-CAB-DESCRICAO    PIC X(40).
004600
004700 COPY STNUMARG.
004800 COPY STDTEARG.
004900
005000 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
005100 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
005200 77  WS-K                    PIC 9(05) COMP VALUE ZERO.
005300 77  WS-M                    PIC 9(05) COMP VALUE ZERO.
005400 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
005500 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005600 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005700 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005800 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005900     88  WS-SINAL-ACHADO         VALUE "S".
006000 77  WS-CARTAO-CAPTURADO     PIC X(01) VALUE "N".
006100     88  WS-JA-TEM-CARTAO        VALUE "S".
006200 77  WS-ESTADO-COLUNAS       PIC X(01) VALUE SPACES.
006300     88  WS-AGUARDA-CUPOS        VALUE "1".
006400     88  WS-AGUARDA-PAGOS         VALUE "2".
006500 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
006600 77  WS-LIMITE-VARREDURA     PIC 9(03) COMP VALUE ZERO.
006700
006800* AREA DE RECONSTRUCAO DE TRANSACOES PARTIDAS PELO OCR
006900 77  WS-TRN-ATIVA            PIC X(01) VALUE "N".
007000     88  WS-TRN-EM-ANDAMENTO      VALUE "S".
007100 01  WS-TRN-BUFFER           PIC X(200) VALUE SPACES.
007200 01  WS-TRN-DATA             PIC 9(08) VALUE ZERO.
007300
007400 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
007500 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
007600     03  WS-LINHA-5          PIC X(05).
007700     03  FILLER              PIC X(125).
007800
007900 01  WS-TAB-TOKENS.
008000     03  WS-TOK OCCURS 12 TIMES PIC X(40).
008100 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
008200     03  WS-TOK-PRIM-1       PIC X(01).
008300     03  FILLER              PIC X(479).
008400
008500 01  WS-TOK-NUM.
008600     03  WS-TOK-N OCCURS 8 TIMES PIC S9(13)V99.
008700
008800 LINKAGE SECTION.
008900 COPY STLNREC.
009000 COPY STOUTREC.
009100 COPY STTXNREC.
009200
009300 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
009400                           LK-REG-SAIDA-EXT
009500                           LK-TAB-TRANS-EXT.
009600
009700 P00-CONTROLE.
009800     MOVE "COOPERATIVA CONFIAR" TO SAI-BANCO-EXT.
009900     MOVE "CREDIT-CARD"         TO SAI-TIPO-EXT.
010000     MOVE "COP"                 TO SAI-MOEDA-EXT.
010100     MOVE ZERO TO LK-QTD-TRANS.
010200     IF LK-QTD-LINHAS = ZERO
010300         GO TO P00-FIM.
010400     MOVE 1 TO WS-I.
010500 P00-LOOP.
010600     IF WS-I > LK-QTD-LINHAS
010700         GO TO P00-LOOP-FIM.
010800     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
010900     PERFORM P06-TROCA-BARRA-POR-ESPACO
011000         THRU P06-TROCA-BARRA-POR-ESPACO-EXIT.
011100     PERFORM P15-TESTA-CARTAO THRU P15-TESTA-CARTAO-EXIT.
011200     PERFORM P20-TESTA-CORTE THRU P20-TESTA-CORTE-EXIT.
011300     PERFORM P21-TESTA-VENCTO THRU P21-TESTA-VENCTO-EXIT.
011400     PERFORM P30-TESTA-MARCA-COLUNAS
011500         THRU P30-TESTA-MARCA-COLUNAS-EXIT.
011600     PERFORM P31-TESTA-VALORES-COLUNA
011700         THRU P31-TESTA-VALORES-COLUNA-EXIT.
011800     PERFORM P32-TESTA-PAGO-TOTAL-LINHA
011900         THRU P32-TESTA-PAGO-TOTAL-LINHA-EXIT.
012000     PERFORM P33-TESTA-RESUMO THRU P33-TESTA-RESUMO-EXIT.
012100     PERFORM P35-TESTA-SALDO-ANTERIOR
012200         THRU P35-TESTA-SALDO-ANTERIOR-EXIT.
012300     PERFORM P40-MONTA-TRANSACAO THRU P40-MONTA-TRANSACAO-EXIT.
012400     ADD 1 TO WS-I.
012500     GO TO P00-LOOP.
012600 P00-LOOP-FIM.
012700     IF WS-TRN-EM-ANDAMENTO
012800         PERFORM P50-FECHA-TRANSACAO THRU P50-FECHA-TRANSACAO-EXIT.
012900     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
013000 P00-FIM.
013100     GOBACK.
013200
013300*----------------------------------------------------------*
013400*  A LEITURA OTICA MARCA COLUNA DE TABELA COM "|" - TROCA   *
013500*  POR ESPACO PARA O TOKENIZADOR NAO CONFUNDIR COM TEXTO    *
013600*----------------------------------------------------------*
013700 P06-TROCA-BARRA-POR-ESPACO.
013800     INSPECT WS-LINHA-ATUAL REPLACING ALL "|" BY SPACE.
013900 P06-TROCA-BARRA-POR-ESPACO-EXIT.
014000     EXIT.
014100
014200*----------------------------------------------------------*
014300 P05-CONTEM-TEXTO.
014400     MOVE ZERO TO WS-CONT-ACHADOS.
014500     MOVE "N" TO WS-ACHOU-SINAL.
014600     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
014700         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
014800     IF WS-CONT-ACHADOS > ZERO
014900         SET WS-SINAL-ACHADO TO TRUE.
015000 P05-CONTEM-TEXTO-EXIT.
015100     EXIT.
015200
015300 P10-TOKENIZA.
015400     MOVE SPACES TO WS-TAB-TOKENS.
015500     MOVE ZERO TO WS-QTD-TOK.
015600     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
015700         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
015800              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
015900              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
016000         TALLYING IN WS-QTD-TOK.
016100 P10-TOKENIZA-EXIT.
016200     EXIT.
016300
016400*----------------------------------------------------------*
016500*  CONVERTE O TOKEN WS-J NO MODO ADAPTATIVO (FORMATO MISTO) *
016600*----------------------------------------------------------*
016700 P60-NUM-ADAPT.
016800     MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
016900     SET LK-FORMATO-ADAPT TO TRUE.
017000     MOVE 2 TO LK-NUM-CASAS.
017100     CALL "STNUM01" USING LK-NUM-ARGS.
017200 P60-NUM-ADAPT-EXIT.
017300     EXIT.
017400
017500*----------------------------------------------------------*
017600*  CARTAO: "5DDDDD**......**DDDD" - BIN 5 + DIGITOS + 4 FIN *
017700*----------------------------------------------------------*
017800 P15-TESTA-CARTAO.
017900     IF WS-JA-TEM-CARTAO
018000         GO TO P15-TESTA-CARTAO-EXIT.
018100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018200     MOVE 1 TO WS-J.
018300 P15-LOOP.
018400     IF WS-J > WS-QTD-TOK
018500         GO TO P15-TESTA-CARTAO-EXIT.
018600     IF WS-TOK(WS-J)(1:1) = "5" AND
018700        WS-TOK(WS-J)(2:5) IS CLASSE-DIGITO AND
018800        WS-TOK(WS-J)(7:1) = "*"
018900         MOVE WS-TOK(WS-J)(13:4) TO SAI-CARTAO4-EXT
019000         SET WS-JA-TEM-CARTAO TO TRUE
019100         GO TO P15-TESTA-CARTAO-EXIT.
019200     ADD 1 TO WS-J.
019300     GO TO P15-LOOP.
019400 P15-TESTA-CARTAO-EXIT.
019500     EXIT.
019600
019700*----------------------------------------------------------*
019800*  "FECHA DE CORTE" MARCA, PROXIMA DATA DD-MM-YYYY NA       *
019900*  MESMA OU LINHA SEGUINTE VIRA O PERIODO ATE               *
020000*----------------------------------------------------------*
020100 P20-TESTA-CORTE.
020200     IF SAI-PERIODO-ATE-EXT NOT = ZERO
020300         GO TO P20-TESTA-CORTE-EXIT.
020400     MOVE "FECHA DE CORTE" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
020500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020600     IF NOT WS-SINAL-ACHADO
020700         GO TO P20-TESTA-CORTE-EXIT.
020800     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
020900     MOVE 1 TO WS-J.
021000 P20-LOOP.
021100     IF WS-J > WS-QTD-TOK
021200         GO TO P20-TESTA-CORTE-EXIT.
021300     IF WS-TOK(WS-J)(3:1) = "-" AND WS-TOK(WS-J)(6:1) = "-"
021400         MOVE WS-TOK(WS-J)(1:2) TO LK-DTE-DIA
021500         MOVE ZERO TO LK-DTE-MES-TEXTO
021600         MOVE WS-TOK(WS-J)(4:2) TO LK-DTE-MES-NUM
021700         MOVE WS-TOK(WS-J)(7:4) TO LK-DTE-ANO
021800         MOVE "S" TO LK-DTE-ANO-INFORMADO
021900         CALL "STDATE01" USING LK-DATE-ARGS
022000         IF LK-DTE-OK
022100             MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT
022200         GO TO P20-TESTA-CORTE-EXIT.
022300     ADD 1 TO WS-J.
022400     GO TO P20-LOOP.
022500 P20-TESTA-CORTE-EXIT.
022600     EXIT.
022700
022800*----------------------------------------------------------*
022900*  "FECHA LIMITE DE PAGO" MARCA, MESMA LOGICA ACIMA         *
023000*----------------------------------------------------------*
023100 P21-TESTA-VENCTO.
023200     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
023300         GO TO P21-TESTA-VENCTO-EXIT.
023400     MOVE "FECHA LIMITE DE PAGO" TO WS-AGULHA.
023500     MOVE 20 TO WS-AGULHA-LEN.
023600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023700     IF NOT WS-SINAL-ACHADO
023800         GO TO P21-TESTA-VENCTO-EXIT.
023900     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
024000     MOVE 1 TO WS-J.
024100 P21-LOOP.
024200     IF WS-J > WS-QTD-TOK
024300         GO TO P21-TESTA-VENCTO-EXIT.
024400     IF WS-TOK(WS-J)(3:1) = "-" AND WS-TOK(WS-J)(6:1) = "-"
024500         MOVE WS-TOK(WS-J)(1:2) TO LK-DTE-DIA
024600         MOVE ZERO TO LK-DTE-MES-TEXTO
024700         MOVE WS-TOK(WS-J)(4:2) TO LK-DTE-MES-NUM
024800         MOVE WS-TOK(WS-J)(7:4) TO LK-DTE-ANO
024900         MOVE "S" TO LK-DTE-ANO-INFORMADO
025000         CALL "STDATE01" USING LK-DATE-ARGS
025100         IF LK-DTE-OK
025200             MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT
025300         GO TO P21-TESTA-VENCTO-EXIT.
025400     ADD 1 TO WS-J.
025500     GO TO P21-LOOP.
025600 P21-TESTA-VENCTO-EXIT.
025700     EXIT.
025800
025900*----------------------------------------------------------*
026000*  MAQUINA DE ESTADOS PARA AS DUAS COLUNAS DE METADADOS:    *
026100*  "CUPO DISPONIBLE / CUPO TOTAL" -> VALORES NA LINHA       *
026200*  SEGUINTE; "PAGO MINIMO / (=) PAGO TOTAL" -> IDEM         *
026300*----------------------------------------------------------*
026400 P30-TESTA-MARCA-COLUNAS.
026500     MOVE "CUPO DISPONIBLE" TO WS-AGULHA. MOVE 15 TO WS-AGULHA-LEN.
026600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
026700     IF WS-SINAL-ACHADO AND SAI-CUPO-DISP-EXT = ZERO
026800         SET WS-AGUARDA-CUPOS TO TRUE
026900         GO TO P30-TESTA-MARCA-COLUNAS-EXIT.
027000     MOVE "PAGO MINIMO" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
027100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
027200     IF WS-SINAL-ACHADO AND SAI-PAGTO-MIN-EXT = ZERO
027300         SET WS-AGUARDA-PAGOS TO TRUE.
027400 P30-TESTA-MARCA-COLUNAS-EXIT.
027500     EXIT.
027600
027700 P31-TESTA-VALORES-COLUNA.
027800     IF WS-AGUARDA-CUPOS
027900         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
028000         IF WS-QTD-TOK >= 2
028100             MOVE 1 TO WS-J
028200             PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
028300             MOVE LK-NUM-RESULTADO TO SAI-CUPO-DISP-EXT
028400             MOVE 2 TO WS-J
028500             PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
028600             MOVE LK-NUM-RESULTADO TO SAI-CUPO-TOT-EXT
028700             MOVE SPACES TO WS-ESTADO-COLUNAS
028800         GO TO P31-TESTA-VALORES-COLUNA-EXIT.
028900     IF WS-AGUARDA-PAGOS
029000         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
029100         IF WS-QTD-TOK >= 2
029200             MOVE 1 TO WS-J
029300             PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
029400             MOVE LK-NUM-RESULTADO TO SAI-PAGTO-MIN-EXT
029500             MOVE 2 TO WS-J
029600             PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
029700             MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT
029800             MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT
029900             MOVE SPACES TO WS-ESTADO-COLUNAS.
030000 P31-TESTA-VALORES-COLUNA-EXIT.
030100     EXIT.
030200
030300*----------------------------------------------------------*
030400*  LINHA UNICA "(=) PAGO TOTAL N" (QUANDO NAO VEM NA TABELA)*
030500*----------------------------------------------------------*
030600 P32-TESTA-PAGO-TOTAL-LINHA.
030700     IF SAI-PAGTO-TOT-EXT NOT = ZERO
030800         GO TO P32-TESTA-PAGO-TOTAL-LINHA-EXIT.
030900     MOVE "PAGO TOTAL" TO WS-AGULHA. MOVE 10 TO WS-AGULHA-LEN.
031000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031100     IF NOT WS-SINAL-ACHADO
031200         GO TO P32-TESTA-PAGO-TOTAL-LINHA-EXIT.
031300     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
031400     IF WS-QTD-TOK = ZERO
031500         GO TO P32-TESTA-PAGO-TOTAL-LINHA-EXIT.
031600     MOVE WS-QTD-TOK TO WS-J.
031700     PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT.
031800     IF LK-NUM-OK
031900         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT
032000         MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
032100 P32-TESTA-PAGO-TOTAL-LINHA-EXIT.
032200     EXIT.
032300
032400*----------------------------------------------------------*
032500*  RESUMO: CARGOS DEL MES, AHORROS O CREDITOS, INTERES      *
032600*  CORRIENTE E INTERES DE MORA (ESTE ULTIMO E SOMADO AO     *
032700*  TOTAL DE JUROS, NAO SOBRESCREVE)                          *
032800*----------------------------------------------------------*
032900 P33-TESTA-RESUMO.
033000     MOVE "CARGOS DEL MES" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
033100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033200     IF WS-SINAL-ACHADO AND SAI-COMPRAS-EXT = ZERO
033300         PERFORM P65-ULTIMO-VALOR-ADAPT
033400             THRU P65-ULTIMO-VALOR-ADAPT-EXIT
033500         MOVE LK-NUM-RESULTADO TO SAI-COMPRAS-EXT.
033600
033700     MOVE "AHORROS O CREDITOS" TO WS-AGULHA.
033800     MOVE 18 TO WS-AGULHA-LEN.
033900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
034000     IF WS-SINAL-ACHADO AND SAI-TOT-CRED-EXT = ZERO
034100         PERFORM P65-ULTIMO-VALOR-ADAPT
034200             THRU P65-ULTIMO-VALOR-ADAPT-EXIT
034300         MOVE LK-NUM-RESULTADO TO SAI-TOT-CRED-EXT.
034400
034500     MOVE "INTERES CORRIENTE" TO WS-AGULHA.
034600     MOVE 17 TO WS-AGULHA-LEN.
034700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
034800     IF WS-SINAL-ACHADO AND SAI-JUROS-EXT = ZERO
034900         PERFORM P65-ULTIMO-VALOR-ADAPT
035000             THRU P65-ULTIMO-VALOR-ADAPT-EXIT
035100         MOVE LK-NUM-RESULTADO TO SAI-JUROS-EXT.
035200
035300     MOVE "INTERES DE MORA" TO WS-AGULHA. MOVE 15 TO WS-AGULHA-LEN.
035400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
035500     IF WS-SINAL-ACHADO
035600         PERFORM P65-ULTIMO-VALOR-ADAPT
035700             THRU P65-ULTIMO-VALOR-ADAPT-EXIT
035800         ADD LK-NUM-RESULTADO TO SAI-JUROS-EXT.
035900 P33-TESTA-RESUMO-EXIT.
036000     EXIT.
036100
036200*----------------------------------------------------------*
036300*  SALDO ANTERIOR = 1O NUMERO GRANDE ISOLADO ATE 5 LINHAS   *
036400*  APOS A MARCA "RESUMEN SALDOS"                             *
036500*----------------------------------------------------------*
036600 P35-TESTA-SALDO-ANTERIOR.
036700     IF SAI-SALDO-ANT-EXT NOT = ZERO
036800         GO TO P35-TESTA-SALDO-ANTERIOR-EXIT.
036900     IF WS-LIMITE-VARREDURA > ZERO
037000         GO TO P35-CONTINUA-VARREDURA.
037100     MOVE "RESUMEN SALDOS" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
037200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
037300     IF WS-SINAL-ACHADO
037400         MOVE 5 TO WS-LIMITE-VARREDURA.
037500     GO TO P35-TESTA-SALDO-ANTERIOR-EXIT.
037600 P35-CONTINUA-VARREDURA.
037700     SUBTRACT 1 FROM WS-LIMITE-VARREDURA.
037800     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
037900     IF WS-QTD-TOK NOT = 1
038000         GO TO P35-TESTA-SALDO-ANTERIOR-EXIT.
038100     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
038200         GO TO P35-TESTA-SALDO-ANTERIOR-EXIT.
038300     MOVE 1 TO WS-J.
038400     PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT.
038500     IF LK-NUM-OK AND LK-NUM-RESULTADO > ZERO
038600         MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT
038700         MOVE ZERO TO WS-LIMITE-VARREDURA.
038800 P35-TESTA-SALDO-ANTERIOR-EXIT.
038900     EXIT.
039000
039100 P65-ULTIMO-VALOR-ADAPT.
039200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
039300     MOVE WS-QTD-TOK TO WS-J.
039400 P65-LOOP.
039500     IF WS-J = ZERO
039600         GO TO P65-ULTIMO-VALOR-ADAPT-EXIT.
039700     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO
039800         PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
039900         GO TO P65-ULTIMO-VALOR-ADAPT-EXIT.
040000     SUBTRACT 1 FROM WS-J.
040100     GO TO P65-LOOP.
040200 P65-ULTIMO-VALOR-ADAPT-EXIT.
040300     EXIT.
040400
040500*----------------------------------------------------------*
040600*  RECONSTRUCAO DE TRANSACOES: UMA LINHA COM DATA DD/MM/YYYY*
040700*  + NUMERO DE COMPROBANTE ABRE A TRANSACAO; LINHAS CURTAS  *
040800*  SEGUINTES (SO LETRAS) SAO ANEXADAS A DESCRICAO; A LINHA  *
040900*  DE FECHAMENTO (SO DIGITOS/PONTUACAO, COM OS 8 CAMPOS     *
041000*  POSICIONAIS) TERMINA E GRAVA A TRANSACAO                 *
041100*----------------------------------------------------------*
041200 P40-MONTA-TRANSACAO.
041300     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
041400     IF WS-TRN-EM-ANDAMENTO
041500         GO TO P40-TESTA-CONTINUACAO.
041600     IF WS-QTD-TOK < 2
041700         GO TO P40-MONTA-TRANSACAO-EXIT.
041800     IF WS-TOK(1)(3:1) NOT = "/" OR WS-TOK(1)(6:1) NOT = "/"
041900         GO TO P40-MONTA-TRANSACAO-EXIT.
042000     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
042100     MOVE ZERO TO LK-DTE-MES-TEXTO.
042200     MOVE WS-TOK(1)(4:2) TO LK-DTE-MES-NUM.
042300     MOVE WS-TOK(1)(7:4) TO LK-DTE-ANO.
042400     MOVE "S" TO LK-DTE-ANO-INFORMADO.
042500     CALL "STDATE01" USING LK-DATE-ARGS.
042600     IF NOT LK-DTE-OK
042700         GO TO P40-MONTA-TRANSACAO-EXIT.
042800     MOVE LK-DTE-RESULTADO TO WS-TRN-DATA.
042900     MOVE SPACES TO WS-TRN-BUFFER.
043000     MOVE WS-TOK(2) TO WS-TRN-BUFFER.
043100     SET WS-TRN-EM-ANDAMENTO TO TRUE.
043200     GO TO P40-MONTA-TRANSACAO-EXIT.
043300 P40-TESTA-CONTINUACAO.
043400*    LINHA DE FECHAMENTO TEM 8 CAMPOS NUMERICOS POSICIONAIS
043500     IF WS-QTD-TOK >= 8
043600         PERFORM P50-FECHA-TRANSACAO THRU P50-FECHA-TRANSACAO-EXIT
043700         GO TO P40-MONTA-TRANSACAO-EXIT.
043800*    MARCAS DE RODAPE TAMBEM FECHAM A TRANSACAO PENDENTE
043900     MOVE "RESUMEN SALDOS" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
044000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
044100     IF WS-SINAL-ACHADO
044200         MOVE "N" TO WS-TRN-ATIVA
044300         MOVE SPACES TO WS-TRN-BUFFER
044400         GO TO P40-MONTA-TRANSACAO-EXIT.
044500*    LINHA CURTA DE CONTINUACAO (SO TEXTO) - ANEXA DESCRICAO
044600     STRING WS-TRN-BUFFER DELIMITED BY SPACE
044700            " " WS-LINHA-ATUAL DELIMITED BY SIZE
044800         INTO WS-TRN-BUFFER.
044900 P40-MONTA-TRANSACAO-EXIT.
045000     EXIT.
045100
045200*----------------------------------------------------------*
045300*  FECHA A TRANSACAO PENDENTE: TOKENS NUMERICOS POSICIONAIS *
045400*  [0]=VALOR-ORIGINAL [1]=TASA-EA [2]=CORRIENTE [3]=CARGOS  *
045500*  [4]=ABONOS [5]=PENDIENTE [6]=PLAZO [7]=PENDIENTES        *
045600*----------------------------------------------------------*
045700 P50-FECHA-TRANSACAO.
045800     MOVE "N" TO WS-TRN-ATIVA.
045900     IF LK-QTD-TRANS >= 2000
046000         GO TO P50-FECHA-TRANSACAO-EXIT.
046100     MOVE ZERO TO WS-M.
046200     MOVE 1 TO WS-J.
046300 P50-LOOP-NUM.
046400     IF WS-J > WS-QTD-TOK OR WS-M >= 8
046500         GO TO P50-LOOP-NUM-FIM.
046600     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
046700        WS-TOK(WS-J)(1:1) = "-"
046800         PERFORM P60-NUM-ADAPT THRU P60-NUM-ADAPT-EXIT
046900         ADD 1 TO WS-M
047000         MOVE LK-NUM-RESULTADO TO WS-TOK-N(WS-M).
047100     ADD 1 TO WS-J.
047200     GO TO P50-LOOP-NUM.
047300 P50-LOOP-NUM-FIM.
047400     IF WS-M < 6
047500         GO TO P50-FECHA-TRANSACAO-EXIT.
047600     ADD 1 TO LK-QTD-TRANS.
047700     MOVE WS-TRN-DATA TO LK-T-DATA(LK-QTD-TRANS).
047800     MOVE WS-TRN-BUFFER(1:40) TO LK-T-DESCR(LK-QTD-TRANS).
047900     MOVE SPACES TO LK-T-AUTORIZ(LK-QTD-TRANS).
048000     IF WS-TOK-N(5) > ZERO AND WS-TOK-N(4) = ZERO
048100         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
048200     ELSE
048300         MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS).
048400     MOVE WS-TOK-N(1) TO LK-T-VALOR(LK-QTD-TRANS).
048500     IF WS-TOK-N(6) > ZERO
048600         MOVE WS-TOK-N(6) TO LK-T-SALDO(LK-QTD-TRANS)
048700     ELSE
048800         MOVE ZERO TO LK-T-SALDO(LK-QTD-TRANS).
048900     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
049000     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
049100                  LK-T-PARC-TOT(LK-QTD-TRANS).
049200     IF WS-M >= 7 AND WS-TOK-N(7) > 1
049300         MOVE 1 TO LK-T-PARC-ATU(LK-QTD-TRANS)
049400         MOVE WS-TOK-N(7) TO LK-T-PARC-TOT(LK-QTD-TRANS).
049500     MOVE SPACES TO WS-TRN-BUFFER.
049600 P50-FECHA-TRANSACAO-EXIT.
049700     EXIT.
