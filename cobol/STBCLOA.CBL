000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STBCLOA.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 04/18/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE EMPRESTIMO / LINHA DE CREDITO DO       *
001100*  BANCOLOMBIA.  ESTE EXTRATO NAO TRAZ MOVIMENTOS, APENAS OS   *
001200*  DADOS CADASTRAIS E DE SALDO DO PERIODO.  CHAMADO PELO       *
001300*  STMTNORM (CALL "STBCLOA").                                 *
001400***************************************************************
001500* HISTORICO DE ALTERACOES
001600*   1991-04-18  RFM   003   PROGRAMA INICIAL
001700*   1992-09-19  RFM   007   INCLUIDO BLOCO DE EMPRESTIMO NO
001800*                           REGISTRO DE SAIDA (STOUTREC)
001900*   1998-11-30  RFM   021   REVISAO ANO 2000 - DATAS EM
002000*                           AAAAMMDD
002100*   2002-06-11  RFM   030   PERIODO DO EXTRATO PASSA A SER
002200*                           CALCULADO A PARTIR DA DATA DE CORTE
002300*   2003-05-09  JCS   033   INCLUIDA A TAXA DE JUROS REMUNERATORIA
002400*                           NO REGISTRO DE SAIDA (PEDIDO JURIDICO)
002500*   2005-10-03  MAV   037   CORRIGIDO SALDO DEVEDOR QUANDO O
002600*                           EXTRATO TRAZIA O VALOR ENTRE PARENTESES
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-DIGITO IS "0" THRU "9".
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WS-CABECALHO-PROGRAMA.
003600     03  FILLER                PIC X(08) VALUE "STBCLOA".
003700     03  FILLER                PIC X(40) VALUE
003800         "EXTRATO EMPRESTIMO BANCOLOMBIA         ".
003900 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004000     03  WS-CAB-PROGRAMA     PIC X(08).
004100     03  WS-CAB-DESCRICAO    PIC X(40).
004200
004300 COPY STNUMARG.
004400 COPY STDTEARG.
004500
004600 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004700 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004800 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
004900 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005000 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005100 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005200 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005300     88  WS-SINAL-ACHADO         VALUE "S".
005400 77  WS-SALDO-PENDENTE        PIC X(01) VALUE "N".
005500     88  WS-AGUARDA-SALDO         VALUE "S".
005600 77  WS-IDX-DIAS              PIC S9(05) COMP VALUE ZERO.
005700
005800 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
005900 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
006000     03  WS-LINHA-5          PIC X(05).
006100     03  FILLER              PIC X(125).
006200
006300 01  WS-TAB-TOKENS.
006400     03  WS-TOK OCCURS 12 TIMES PIC X(40).
006500 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
006600     03  WS-TOK-PRIM-1       PIC X(01).
006700     03  FILLER              PIC X(479).
006800
006900 LINKAGE SECTION.
007000 COPY STLNREC.
007100 COPY STOUTREC.
007200 COPY STTXNREC.
007300
007400 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
007500                           LK-REG-SAIDA-EXT
007600                           LK-TAB-TRANS-EXT.
007700
007800 P00-CONTROLE.
007900     MOVE "BANCOLOMBIA"  TO SAI-BANCO-EXT.
008000     MOVE "LOAN"         TO SAI-TIPO-EXT.
008100     MOVE "COP"          TO SAI-MOEDA-EXT.
008200     MOVE ZERO TO LK-QTD-TRANS.
008300     IF LK-QTD-LINHAS = ZERO
008400         GO TO P00-FIM.
008500     MOVE 1 TO WS-I.
008600 P00-LOOP.
008700     IF WS-I > LK-QTD-LINHAS
008800         GO TO P00-LOOP-FIM.
008900     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
009000     PERFORM P20-TESTA-NUMERO THRU P20-TESTA-NUMERO-EXIT.
009100     PERFORM P21-TESTA-VENCTO THRU P21-TESTA-VENCTO-EXIT.
009200     PERFORM P22-TESTA-DESEMBOLSO
009300         THRU P22-TESTA-DESEMBOLSO-EXIT.
009400     PERFORM P23-TESTA-CORTE THRU P23-TESTA-CORTE-EXIT.
009500     PERFORM P30-TESTA-VALORES THRU P30-TESTA-VALORES-EXIT.
009600     ADD 1 TO WS-I.
009700     GO TO P00-LOOP.
009800 P00-LOOP-FIM.
009900     IF SAI-PERIODO-ATE-EXT NOT = ZERO
010000         PERFORM P50-MONTA-PERIODO-DE
010100             THRU P50-MONTA-PERIODO-DE-EXIT.
010200     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
010300 P00-FIM.
010400     GOBACK.
010500
010600*----------------------------------------------------------*
010700 P05-CONTEM-TEXTO.
010800     MOVE ZERO TO WS-CONT-ACHADOS.
010900     MOVE "N" TO WS-ACHOU-SINAL.
011000     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
011100         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
011200     IF WS-CONT-ACHADOS > ZERO
011300         SET WS-SINAL-ACHADO TO TRUE.
011400 P05-CONTEM-TEXTO-EXIT.
011500     EXIT.
011600
011700 P10-TOKENIZA.
011800     MOVE SPACES TO WS-TAB-TOKENS.
011900     MOVE ZERO TO WS-QTD-TOK.
012000     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
012100         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
012200              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
012300              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
012400         TALLYING IN WS-QTD-TOK.
012500 P10-TOKENIZA-EXIT.
012600     EXIT.
012700
012800 P15-ACHA-NUMERO-NO-TOKEN.
012900*    DEIXA EM LK-NUM-TEXTO O TOKEN DE INDICE WS-J SE FOR
013000*    NUMERICO NA PRIMEIRA POSICAO; SENAO ESVAZIA
013100     MOVE SPACES TO LK-NUM-TEXTO.
013200     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO
013300         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
013400 P15-ACHA-NUMERO-NO-TOKEN-EXIT.
013500     EXIT.
013600
013700*----------------------------------------------------------*
013800*  "OBLIGACION N: NNNNNNN"  (1A VEZ)                        *
013900*----------------------------------------------------------*
014000 P20-TESTA-NUMERO.
014100     IF SAI-CONTA-EXT NOT = SPACES
014200         GO TO P20-TESTA-NUMERO-EXIT.
014300     MOVE "OBLIGACION N" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
014400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
014500     IF NOT WS-SINAL-ACHADO
014600         GO TO P20-TESTA-NUMERO-EXIT.
014700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
014800     IF WS-QTD-TOK < 1
014900         GO TO P20-TESTA-NUMERO-EXIT.
015000     MOVE WS-TOK(WS-QTD-TOK) TO SAI-CONTA-EXT.
015100 P20-TESTA-NUMERO-EXIT.
015200     EXIT.
015300
015400*----------------------------------------------------------*
015500*  "FECHA DE PAGO: M/D/YYYY"  (1A VEZ)                      *
015600*----------------------------------------------------------*
015700 P21-TESTA-VENCTO.
015800     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
015900         GO TO P21-TESTA-VENCTO-EXIT.
016000     MOVE "FECHA DE PAGO" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
016100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
016200     IF NOT WS-SINAL-ACHADO
016300         GO TO P21-TESTA-VENCTO-EXIT.
016400     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
016500     IF WS-QTD-TOK < 1
016600         GO TO P21-TESTA-VENCTO-EXIT.
016700     PERFORM P60-QUEBRA-DATA-US THRU P60-QUEBRA-DATA-US-EXIT.
016800     IF LK-DTE-OK
016900         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
017000 P21-TESTA-VENCTO-EXIT.
017100     EXIT.
017200
017300*----------------------------------------------------------*
017400*  "FECHA DE DESEMBOLSO M/D/YYYY"  (1A VEZ)                 *
017500*----------------------------------------------------------*
017600 P22-TESTA-DESEMBOLSO.
017700     IF SAI-DESEMBOLSO-EXT NOT = ZERO
017800         GO TO P22-TESTA-DESEMBOLSO-EXIT.
017900     MOVE "FECHA DE DESEMBOLSO" TO WS-AGULHA.
018000     MOVE 19 TO WS-AGULHA-LEN.
018100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018200     IF NOT WS-SINAL-ACHADO
018300         GO TO P22-TESTA-DESEMBOLSO-EXIT.
018400     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018500     IF WS-QTD-TOK < 1
018600         GO TO P22-TESTA-DESEMBOLSO-EXIT.
018700     PERFORM P60-QUEBRA-DATA-US THRU P60-QUEBRA-DATA-US-EXIT.
018800     IF LK-DTE-OK
018900         MOVE LK-DTE-RESULTADO TO SAI-DESEMBOLSO-EXT.
019000 P22-TESTA-DESEMBOLSO-EXIT.
019100     EXIT.
019200
019300*----------------------------------------------------------*
019400*  "FECHA CORTE EXTRACTO M/D/YYYY"  (1A VEZ) -> PERIODO-ATE *
019500*  "FECHA ULTIMO PAGO M/D/YYYY" (1A VEZ, IGNORA INVALIDA)   *
019600*----------------------------------------------------------*
019700 P23-TESTA-CORTE.
019800     IF SAI-PERIODO-ATE-EXT NOT = ZERO
019900         GO TO P23-TESTA-ULTIMO.
020000     MOVE "FECHA CORTE EXTRACTO" TO WS-AGULHA.
020100     MOVE 20 TO WS-AGULHA-LEN.
020200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020300     IF NOT WS-SINAL-ACHADO
020400         GO TO P23-TESTA-ULTIMO.
020500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
020600     IF WS-QTD-TOK < 1
020700         GO TO P23-TESTA-ULTIMO.
020800     PERFORM P60-QUEBRA-DATA-US THRU P60-QUEBRA-DATA-US-EXIT.
020900     IF LK-DTE-OK
021000         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
021100 P23-TESTA-ULTIMO.
021200*    FECHA ULTIMO PAGO NAO TEM CAMPO PROPRIO NO LAYOUT DE
021300*    SAIDA - SERVE APENAS PARA VALIDACAO, NAO E ARMAZENADA.
021400 P23-TESTA-CORTE-EXIT.
021500     EXIT.
021600
021700*----------------------------------------------------------*
021800*  VALORES, TAXAS E QUOTAS EM MORA                          *
021900*----------------------------------------------------------*
022000 P30-TESTA-VALORES.
022100     MOVE "VALOR INICIAL" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
022200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
022300     IF WS-SINAL-ACHADO AND SAI-VALOR-INIC-EXT = ZERO
022400         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
022500         MOVE WS-QTD-TOK TO WS-J
022600         PERFORM P15-ACHA-NUMERO-NO-TOKEN
022700             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
022800         SET LK-FORMATO-US TO TRUE
022900         MOVE 2 TO LK-NUM-CASAS
023000         CALL "STNUM01" USING LK-NUM-ARGS
023100         MOVE LK-NUM-RESULTADO TO SAI-VALOR-INIC-EXT.
023200*    SALDO DE CREDITO - SE SOZINHO NA LINHA, VALOR ESTA NA
023300*    PROXIMA LINHA (TRATADO VIA FLAG WS-AGUARDA-SALDO)
023400     IF WS-AGUARDA-SALDO
023500         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
023600         MOVE 1 TO WS-J
023700         PERFORM P15-ACHA-NUMERO-NO-TOKEN
023800             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
023900         IF LK-NUM-TEXTO NOT = SPACES
024000             SET LK-FORMATO-US TO TRUE
024100             MOVE 2 TO LK-NUM-CASAS
024200             CALL "STNUM01" USING LK-NUM-ARGS
024300             MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT
024400         MOVE "N" TO WS-SALDO-PENDENTE.
024500     MOVE "SALDO DE CREDITO" TO WS-AGULHA.
024600     MOVE 16 TO WS-AGULHA-LEN.
024700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024800     IF WS-SINAL-ACHADO
024900         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
025000         MOVE WS-QTD-TOK TO WS-J
025100         PERFORM P15-ACHA-NUMERO-NO-TOKEN
025200             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
025300         IF LK-NUM-TEXTO NOT = SPACES
025400             SET LK-FORMATO-US TO TRUE
025500             MOVE 2 TO LK-NUM-CASAS
025600             CALL "STNUM01" USING LK-NUM-ARGS
025700             MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT
025800         ELSE
025900             SET WS-AGUARDA-SALDO TO TRUE.
026000     MOVE "TOTAL" TO WS-AGULHA. MOVE 5 TO WS-AGULHA-LEN.
026100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
026200     IF WS-SINAL-ACHADO AND SAI-PAGTO-TOT-EXT = ZERO
026300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
026400         IF WS-QTD-TOK >= 2
026500             MOVE WS-QTD-TOK TO WS-J
026600             PERFORM P15-ACHA-NUMERO-NO-TOKEN
026700                 THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
026800             SET LK-FORMATO-US TO TRUE
026900             MOVE 2 TO LK-NUM-CASAS
027000             CALL "STNUM01" USING LK-NUM-ARGS
027100             MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
027200     MOVE "TASA DE INTERES" TO WS-AGULHA.
027300     MOVE 15 TO WS-AGULHA-LEN.
027400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
027500     IF WS-SINAL-ACHADO AND SAI-TAXA-JUROS-EXT = ZERO
027600         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
027700         MOVE WS-QTD-TOK TO WS-J
027800         PERFORM P15-ACHA-NUMERO-NO-TOKEN
027900             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
028000         INSPECT LK-NUM-TEXTO CONVERTING "," TO ".".
028100         SET LK-FORMATO-US TO TRUE
028200         MOVE 4 TO LK-NUM-CASAS
028300         CALL "STNUM01" USING LK-NUM-ARGS
028400         MOVE LK-NUM-RESULTADO TO SAI-TAXA-JUROS-EXT.
028500     MOVE "TASA MORA A LA FECHA" TO WS-AGULHA.
028600     MOVE 20 TO WS-AGULHA-LEN.
028700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
028800     IF WS-SINAL-ACHADO
028900         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
029000         MOVE WS-QTD-TOK TO WS-J
029100         PERFORM P15-ACHA-NUMERO-NO-TOKEN
029200             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
029300         IF LK-NUM-TEXTO NOT = SPACES AND
029400            LK-NUM-TEXTO NOT = ".00"
029500             SET LK-FORMATO-US TO TRUE
029600             MOVE 4 TO LK-NUM-CASAS
029700             CALL "STNUM01" USING LK-NUM-ARGS
029800             MOVE LK-NUM-RESULTADO TO SAI-TAXA-MORA-EXT.
029900     MOVE "N DE CUOTAS EN MORA" TO WS-AGULHA.
030000     MOVE 19 TO WS-AGULHA-LEN.
030100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
030200     IF WS-SINAL-ACHADO
030300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
030400         MOVE WS-QTD-TOK TO WS-J
030500         PERFORM P15-ACHA-NUMERO-NO-TOKEN
030600             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
030700         IF LK-NUM-TEXTO NOT = SPACES
030800             SET LK-FORMATO-US TO TRUE
030900             MOVE ZERO TO LK-NUM-CASAS
031000             CALL "STNUM01" USING LK-NUM-ARGS
031100             IF LK-NUM-RESULTADO > ZERO
031200                 MOVE LK-NUM-RESULTADO TO SAI-CUOTAS-MORA-EXT.
031300 P30-TESTA-VALORES-EXIT.
031400     EXIT.
031500
031600*----------------------------------------------------------*
031700*  QUEBRA O PRIMEIRO TOKEN DATA M/D/YYYY EM LK-DATE-ARGS     *
031800*----------------------------------------------------------*
031900 P60-QUEBRA-DATA-US.
032000     MOVE 1 TO WS-J.
032100 P60-LOOP.
032200     IF WS-J > WS-QTD-TOK
032300         SET LK-DTE-ERRO TO TRUE
032400         GO TO P60-QUEBRA-DATA-US-EXIT.
032500     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO AND
032600        (WS-TOK(WS-J)(2:1) = "/" OR WS-TOK(WS-J)(3:1) = "/")
032700         GO TO P60-ACHOU.
032800     ADD 1 TO WS-J.
032900     GO TO P60-LOOP.
033000 P60-ACHOU.
033100     UNSTRING WS-TOK(WS-J) DELIMITED BY "/"
033200         INTO LK-DTE-MES-NUM LK-DTE-DIA LK-DTE-ANO.
033300     MOVE "S" TO LK-DTE-ANO-INFORMADO.
033400     MOVE SPACES TO LK-DTE-MES-TEXTO.
033500     CALL "STDATE01" USING LK-DATE-ARGS.
033600 P60-QUEBRA-DATA-US-EXIT.
033700     EXIT.
033800
033900*----------------------------------------------------------*
034000*  PERIODO-DE = PERIODO-ATE (DATA DE CORTE) MENOS 30 DIAS   *
034100*  APROXIMADO PELO CALENDARIO DE 30 DIAS CORRIDOS           *
034200*----------------------------------------------------------*
034300*    CALENDARIO COMERCIAL DE 30 DIAS POR MES (30/360), PADRAO
034400*    DO DEPARTAMENTO FINANCEIRO PARA ESTIMAR O INICIO DO
034500*    PERIODO QUANDO O EXTRATO NAO O INFORMA EXPLICITAMENTE.
034600 P50-MONTA-PERIODO-DE.
034700     MOVE SAI-PAT-ANO TO SAI-PDE-ANO.
034800     COMPUTE WS-IDX-DIAS = (SAI-PAT-MES - 1) * 30
034900                          + SAI-PAT-DIA - 30.
035000     IF WS-IDX-DIAS > ZERO
035100         GO TO P50-RESOLVE-MES.
035200     ADD 360 TO WS-IDX-DIAS.
035300     SUBTRACT 1 FROM SAI-PDE-ANO.
035400 P50-RESOLVE-MES.
035500     COMPUTE SAI-PDE-MES = ((WS-IDX-DIAS - 1) / 30) + 1.
035600     COMPUTE SAI-PDE-DIA = WS-IDX-DIAS - (SAI-PDE-MES - 1) * 30.
035700     IF SAI-PDE-DIA = ZERO
035800         MOVE 30 TO SAI-PDE-DIA.
035900 P50-MONTA-PERIODO-DE-EXIT.
036000     EXIT.
