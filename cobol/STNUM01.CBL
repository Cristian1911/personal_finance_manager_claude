000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STNUM01.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/14/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  CONVERSOR DE VALOR NUMERICO DE TEXTO DE EXTRATO BANCARIO   *
001100*  PARA S9(13)V9(04) - CHAMADO PELO STMTNORM E PELOS PARSERS  *
001200*  DE CADA BANCO (FORMATO AMERICANO, COLOMBIANO OU ADAPTATIVO *
001300*  - ESTE ULTIMO USADO EM TEXTO VINDO DE LEITURA OTICA/OCR).  *
001400***************************************************************
001500* HISTORICO DE ALTERACOES
001600*   1991-05-14  RFM   001   PROGRAMA INICIAL - SO FORMATO US
001700*   1991-06-03  RFM   002   INCLUIDO O FORMATO COLOMBIANO
001800*   1991-09-20  RFM   004   TRATAMENTO DE SINAL NEGATIVO
001900*   1992-01-11  RFM   006   REMOCAO DE "%" E ESPACOS NA ENTRADA
002000*   1994-02-08  RFM   011   INCLUIDO O FORMATO ADAPTATIVO (OCR)
002100*   1994-02-22  RFM   012   CORRIGIDA REGRA DO PONTO ISOLADO
002200*   1994-05-30  RFM   013   CASAS DECIMAIS PARAMETRIZAVEIS (2/4)
002300*   1996-08-19  RFM   018   RECONSTRUCAO DO PARAGRAFO QUE MONTA
002400*                           O VALOR NUMERICO POR POSICAO DO "."
002500*   1998-11-30  RFM   023   REVISAO ANO 2000 - SEM IMPACTO AQUI
002600*   2001-03-07  RFM   027   CORRIGIDO CASO DE VALOR "-" ISOLADO
002700*   2001-09-14  RFM   031   CASO CURTO DO OCR CONTAVA O PONTO NO
002800*                           TAMANHO E NAO TIRAVA O PONTO ANTES DE
002900*                           MONTAR O VALOR - ".5" VIRAVA 0,5 E NAO
003000*                           5, ".42" CAIA NA REGRA GERAL E VIRAVA
003100*                           0,42 EM VEZ DE 42 - CORRIGIDO
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CABECALHO-PROGRAMA.
004000     03  FILLER                PIC X(08) VALUE "STNUM01 ".
004100     03  FILLER                PIC X(32) VALUE
004200         "CONVERSOR NUMERICO DE EXTRATOS ".
004300 77  WS-BUFFER               PIC X(30) VALUE SPACES.
004400 77  WS-BUFFER-LIMPO         PIC X(30) VALUE SPACES.
004500 77  WS-TAM                  PIC 9(02) COMP VALUE ZERO.
004600 77  WS-QTD-DIGITOS-CURTO    PIC 9(02) COMP VALUE ZERO.
004700 77  WS-I                    PIC 9(02) COMP VALUE ZERO.
004800 77  WS-J                    PIC 9(02) COMP VALUE ZERO.
004900 77  WS-LEN-BUF              PIC 9(02) COMP VALUE ZERO.
005000 77  WS-POS-PONTO            PIC 9(02) COMP VALUE ZERO.
005100 77  WS-LEN-INT              PIC 9(02) COMP VALUE ZERO.
005200 77  WS-LEN-DEC              PIC 9(02) COMP VALUE ZERO.
005300 77  WS-QTD-VIRGULAS         PIC 9(02) COMP VALUE ZERO.
005400 77  WS-QTD-PONTOS           PIC 9(02) COMP VALUE ZERO.
005500 77  WS-POS-ULT-VIRG         PIC 9(02) COMP VALUE ZERO.
005600 77  WS-POS-ULT-PONTO        PIC 9(02) COMP VALUE ZERO.
005700 77  WS-DIG-APOS-VIRG        PIC 9(02) COMP VALUE ZERO.
005800 77  WS-DIG-APOS-PONTO       PIC 9(02) COMP VALUE ZERO.
005900 77  WS-SINAL-NEG            PIC X(01) VALUE "N".
006000     88  WS-E-NEGATIVO           VALUE "S".
006100 77  WS-CARACTER             PIC X(01) VALUE SPACE.
006200 77  WS-PARTE-INT-X          PIC X(13) VALUE ZEROS.
006300 77  WS-PARTE-DEC-X          PIC X(04) VALUE ZEROS.
006400 77  WS-PARTE-INT            PIC 9(13) VALUE ZERO.
006500 77  WS-PARTE-DEC            PIC 9(04) VALUE ZERO.
006600 77  WS-RESULTADO-EDITADO    PIC S9(13)V9(04) VALUE ZERO.
006700 01  WS-BUFFER-GRUPO.
006800     03  WS-BUFFER-CAR OCCURS 30 TIMES PIC X(01).
006900 01  WS-BUFFER-GRUPO-R REDEFINES WS-BUFFER-GRUPO.
007000     03  WS-BUFFER-DUP         PIC X(30).
007100 01  WS-RESULTADO-GRUPO.
007200     03  WS-RESULTADO-INT      PIC 9(13).
007300     03  WS-RESULTADO-DEC      PIC 9(04).
007400 01  WS-RESULTADO-GRUPO-R REDEFINES WS-RESULTADO-GRUPO.
007500     03  WS-RESULTADO-17       PIC 9(17).
007600 01  WS-CABECALHO-PROGRAMA-R REDEFINES WS-CABECALHO-PROGRAMA.
007700     03  WS-CAB-COMPLETO       PIC X(40).
007800 LINKAGE SECTION.
007900 COPY STNUMARG.
008000 PROCEDURE DIVISION USING LK-NUM-ARGS.
008100
008200 P00-CONTROLE.
008300     MOVE SPACES TO WS-BUFFER WS-BUFFER-LIMPO.
008400     MOVE LK-NUM-TEXTO TO WS-BUFFER.
008500     SET LK-NUM-OK TO TRUE.
008600     MOVE ZERO TO LK-NUM-RESULTADO.
008700     MOVE "N" TO WS-SINAL-NEG.
008800     PERFORM P05-TIRA-CIFRAO-PERCENT THRU P05-TIRA-CIFRAO-EXIT.
008900     IF WS-BUFFER-LIMPO = SPACES
009000         OR WS-BUFFER-LIMPO = "-"
009100         MOVE ZERO TO LK-NUM-RESULTADO
009200         GO TO P00-FIM.
009300     IF WS-BUFFER-LIMPO = ".00"
009400         MOVE ZERO TO LK-NUM-RESULTADO
009500         GO TO P00-FIM.
009600     IF LK-FORMATO-US
009700         PERFORM P10-FORMATO-US THRU P10-FORMATO-US-EXIT
009800     ELSE
009900     IF LK-FORMATO-COLOMB
010000         PERFORM P20-FORMATO-COLOMB THRU P20-FORMATO-COLOMB-EXIT
010100     ELSE
010200         PERFORM P30-FORMATO-ADAPT THRU P30-FORMATO-ADAPT-EXIT.
010300 P00-FIM.
010400     GOBACK.
010500
010600*----------------------------------------------------------*
010700*  RETIRA "$", "%" E ESPACOS EM BRANCO DO TEXTO DE ENTRADA  *
010800*----------------------------------------------------------*
010900 P05-TIRA-CIFRAO-PERCENT.
011000     MOVE ZERO TO WS-J.
011100     MOVE ZERO TO WS-TAM.
011200     INSPECT WS-BUFFER TALLYING WS-TAM FOR CHARACTERS
011300         BEFORE INITIAL SPACE.
011400     IF WS-TAM = ZERO
011500         MOVE 30 TO WS-TAM.
011600     MOVE 1 TO WS-I.
011700 P05-LOOP.
011800     IF WS-I > WS-TAM
011900         GO TO P05-TIRA-CIFRAO-EXIT.
012000     MOVE WS-BUFFER(WS-I:1) TO WS-CARACTER.
012100     IF WS-CARACTER = "$" OR "%" OR SPACE
012200         NEXT SENTENCE
012300     ELSE
012400         ADD 1 TO WS-J
012500         MOVE WS-CARACTER TO WS-BUFFER-LIMPO(WS-J:1).
012600     ADD 1 TO WS-I.
012700     GO TO P05-LOOP.
012800 P05-TIRA-CIFRAO-EXIT.
012900     EXIT.
013000
013100*----------------------------------------------------------*
013200*  FORMATO AMERICANO   1,234,567.89   PONTO E O DECIMAL     *
013300*----------------------------------------------------------*
013400 P10-FORMATO-US.
013500     IF WS-BUFFER-LIMPO(1:1) = "-"
013600         SET WS-E-NEGATIVO TO TRUE.
013700     INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY SPACE.
013800     PERFORM P50-COMPACTA-SEM-SINAL THRU P50-COMPACTA-EXIT.
013900     PERFORM P40-MONTA-VALOR THRU P40-MONTA-VALOR-EXIT.
014000 P10-FORMATO-US-EXIT.
014100     EXIT.
014200
014300*----------------------------------------------------------*
014400*  FORMATO COLOMBIANO  1.234.567,89  VIRGULA E O DECIMAL    *
014500*----------------------------------------------------------*
014600 P20-FORMATO-COLOMB.
014700     IF WS-BUFFER-LIMPO(1:1) = "-"
014800         SET WS-E-NEGATIVO TO TRUE.
014900     INSPECT WS-BUFFER-LIMPO REPLACING ALL "." BY SPACE.
015000     INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY ".".
015100     PERFORM P50-COMPACTA-SEM-SINAL THRU P50-COMPACTA-EXIT.
015200     PERFORM P40-MONTA-VALOR THRU P40-MONTA-VALOR-EXIT.
015300 P20-FORMATO-COLOMB-EXIT.
015400     EXIT.
015500
015600*----------------------------------------------------------*
015700*  FORMATO ADAPTATIVO - TEXTO VINDO DE LEITURA OTICA (OCR)  *
015800*  DESCOBRE O SEPARADOR DECIMAL PELA POSICAO DA VIRGULA E   *
015900*  DO PONTO NO TEXTO JA SEM "$"/"%"/ESPACOS.                *
016000*----------------------------------------------------------*
016100 P30-FORMATO-ADAPT.
016200     MOVE ZERO TO WS-QTD-VIRGULAS WS-QTD-PONTOS
016300                  WS-POS-ULT-VIRG WS-POS-ULT-PONTO.
016400     IF WS-BUFFER-LIMPO = "." OR "," OR "-"
016500         MOVE ZERO TO LK-NUM-RESULTADO
016600         GO TO P30-FORMATO-ADAPT-EXIT.
016700     IF WS-BUFFER-LIMPO(1:1) = "-"
016800         SET WS-E-NEGATIVO TO TRUE.
016900     MOVE ZERO TO WS-TAM.
017000     INSPECT WS-BUFFER-LIMPO TALLYING WS-TAM FOR CHARACTERS
017100         BEFORE INITIAL SPACE.
017200*    O CASO CURTO DO OCR E 1 OU 2 DIGITOS, COM OU SEM UM
017300*    PONTO ISOLADO NA FRENTE (LIXO DE LEITURA OTICA); O
017400*    PONTO NAO CONTA NO TAMANHO - RFM 2001-09-14 TCK-031
017500     MOVE WS-TAM TO WS-QTD-DIGITOS-CURTO.
017600     IF WS-BUFFER-LIMPO(1:1) = "."
017700         SUBTRACT 1 FROM WS-QTD-DIGITOS-CURTO.
017800     IF WS-QTD-DIGITOS-CURTO NOT > 2
017900         PERFORM P50-COMPACTA-SEM-SINAL THRU P50-COMPACTA-EXIT
018000         IF WS-BUFFER(1:1) = "."
018100             MOVE WS-BUFFER(2:29) TO WS-BUFFER-LIMPO
018200             MOVE WS-BUFFER-LIMPO TO WS-BUFFER
018300         END-IF
018400         PERFORM P40-MONTA-VALOR THRU P40-MONTA-VALOR-EXIT
018500         GO TO P30-FORMATO-ADAPT-EXIT.
018600     MOVE 1 TO WS-I.
018700 P30-VARRE.
018800     IF WS-I > WS-TAM
018900         GO TO P30-VARRE-FIM.
019000     MOVE WS-BUFFER-LIMPO(WS-I:1) TO WS-CARACTER.
019100     IF WS-CARACTER = ","
019200         ADD 1 TO WS-QTD-VIRGULAS
019300         MOVE WS-I TO WS-POS-ULT-VIRG.
019400     IF WS-CARACTER = "."
019500         ADD 1 TO WS-QTD-PONTOS
019600         MOVE WS-I TO WS-POS-ULT-PONTO.
019700     ADD 1 TO WS-I.
019800     GO TO P30-VARRE.
019900 P30-VARRE-FIM.
020000     COMPUTE WS-DIG-APOS-VIRG = WS-TAM - WS-POS-ULT-VIRG.
020100     COMPUTE WS-DIG-APOS-PONTO = WS-TAM - WS-POS-ULT-PONTO.
020200     IF WS-QTD-VIRGULAS > 0 AND WS-QTD-PONTOS = 0
020300         IF WS-QTD-VIRGULAS > 1 OR WS-DIG-APOS-VIRG NOT = 2
020400             INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY SPACE
020500         ELSE
020600             INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY "."
020700         END-IF
020800     ELSE
020900     IF WS-QTD-PONTOS > 0 AND WS-QTD-VIRGULAS = 0
021000         IF WS-QTD-PONTOS > 1 OR WS-DIG-APOS-PONTO > 2
021100             INSPECT WS-BUFFER-LIMPO REPLACING ALL "." BY SPACE
021200         END-IF
021300     ELSE
021400     IF WS-QTD-VIRGULAS > 0 AND WS-QTD-PONTOS > 0
021500         IF WS-POS-ULT-VIRG > WS-POS-ULT-PONTO
021600             INSPECT WS-BUFFER-LIMPO REPLACING ALL "." BY SPACE
021700             INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY "."
021800         ELSE
021900             INSPECT WS-BUFFER-LIMPO REPLACING ALL "," BY SPACE
022000         END-IF.
022100     PERFORM P50-COMPACTA-SEM-SINAL THRU P50-COMPACTA-EXIT.
022200     PERFORM P40-MONTA-VALOR THRU P40-MONTA-VALOR-EXIT.
022300 P30-FORMATO-ADAPT-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------*
022700*  TIRA ESPACOS E O SINAL "-" DE WS-BUFFER-LIMPO, DEIXANDO  *
022800*  EM WS-BUFFER SO DIGITOS E NO MAXIMO UM PONTO DECIMAL     *
022900*----------------------------------------------------------*
023000 P50-COMPACTA-SEM-SINAL.
023100     MOVE SPACES TO WS-BUFFER.
023200     MOVE ZERO TO WS-J.
023300     MOVE 1 TO WS-I.
023400 P50-LOOP.
023500     IF WS-I > 30
023600         GO TO P50-COMPACTA-EXIT.
023700     IF WS-BUFFER-LIMPO(WS-I:1) NOT = SPACE
023800         AND WS-BUFFER-LIMPO(WS-I:1) NOT = "-"
023900         ADD 1 TO WS-J
024000         MOVE WS-BUFFER-LIMPO(WS-I:1) TO WS-BUFFER(WS-J:1).
024100     ADD 1 TO WS-I.
024200     GO TO P50-LOOP.
024300 P50-COMPACTA-EXIT.
024400     EXIT.
024500
024600*----------------------------------------------------------*
024700*  LOCALIZA O PONTO DECIMAL EM WS-BUFFER E MONTA O VALOR    *
024800*  FINAL EM LK-NUM-RESULTADO, JA COM O SINAL E AS CASAS     *
024900*----------------------------------------------------------*
025000 P40-MONTA-VALOR.
025100     MOVE ZEROS TO WS-PARTE-INT-X WS-PARTE-DEC-X.
025200     MOVE ZERO TO WS-PARTE-INT WS-PARTE-DEC WS-POS-PONTO.
025300     MOVE ZERO TO WS-LEN-BUF.
025400     INSPECT WS-BUFFER TALLYING WS-LEN-BUF FOR CHARACTERS
025500         BEFORE INITIAL SPACE.
025600     IF WS-LEN-BUF = ZERO
025700         MOVE ZERO TO LK-NUM-RESULTADO
025800         GO TO P40-MONTA-VALOR-EXIT.
025900     MOVE 1 TO WS-I.
026000 P40-ACHA-PONTO.
026100     IF WS-I > WS-LEN-BUF
026200         GO TO P40-ACHA-PONTO-FIM.
026300     IF WS-BUFFER(WS-I:1) = "."
026400         MOVE WS-I TO WS-POS-PONTO
026500         GO TO P40-ACHA-PONTO-FIM.
026600     ADD 1 TO WS-I.
026700     GO TO P40-ACHA-PONTO.
026800 P40-ACHA-PONTO-FIM.
026900     IF WS-POS-PONTO = ZERO
027000         MOVE WS-LEN-BUF TO WS-LEN-INT
027100         MOVE ZERO TO WS-LEN-DEC
027200     ELSE
027300         COMPUTE WS-LEN-INT = WS-POS-PONTO - 1
027400         COMPUTE WS-LEN-DEC = WS-LEN-BUF - WS-POS-PONTO.
027500     IF WS-LEN-DEC > 4
027600         MOVE 4 TO WS-LEN-DEC.
027700     IF WS-LEN-INT > 13
027800         MOVE 13 TO WS-LEN-INT.
027900     IF WS-LEN-INT > ZERO
028000         MOVE WS-BUFFER(1:WS-LEN-INT)
028100             TO WS-PARTE-INT-X(14 - WS-LEN-INT:WS-LEN-INT).
028200     IF WS-LEN-DEC > ZERO
028300         MOVE WS-BUFFER(WS-POS-PONTO + 1:WS-LEN-DEC)
028400             TO WS-PARTE-DEC-X(1:WS-LEN-DEC).
028500     MOVE WS-PARTE-INT-X TO WS-PARTE-INT.
028600     MOVE WS-PARTE-DEC-X TO WS-PARTE-DEC.
028700     COMPUTE WS-RESULTADO-EDITADO ROUNDED =
028800         WS-PARTE-INT + (WS-PARTE-DEC * 0.0001).
028900     IF WS-E-NEGATIVO
029000         COMPUTE WS-RESULTADO-EDITADO =
029100             ZERO - WS-RESULTADO-EDITADO.
029200     MOVE WS-RESULTADO-EDITADO TO LK-NUM-RESULTADO.
029300 P40-MONTA-VALOR-EXIT.
029400     EXIT.
