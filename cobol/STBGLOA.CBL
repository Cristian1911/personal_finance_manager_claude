000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STBGLOA.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 06/06/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CREDITO DE VIVIENDA DO BANCO DE        *
001100*  BOGOTA.  CHAMADO PELO STMTNORM (CALL "STBGLOA").             *
001200***************************************************************
001300* HISTORICO DE ALTERACOES
001400*   1991-06-06  RFM   009   PROGRAMA INICIAL
001500*   1996-03-19  RFM   017   SALDO TOTAL A LA FECHA DE CORTE
001600*                           PASSOU A SER CAPTURADO PELA
001700*                           ULTIMA OCORRENCIA NO EXTRATO, E
001800*                           NAO PELA PRIMEIRA
001900*   1998-11-30  RFM   024   REVISAO ANO 2000
002000*   2000-09-05  JCS   027   INCLUIDA A CAPTURA DA TAXA DE JUROS
002100*                           EFETIVA ANUAL, PEDIDA PELO SETOR DE
002200*                           CONTABILIDADE PARA CONCILIACAO
002300*   2002-12-18  RFM   033   CORRIGIDO SINAL DO SALDO QUANDO O
002400*                           EXTRATO TRAZIA A LINHA EM BRANCO
002500*   2004-05-27  MAV   037   TABELA DE PARCELAS AMPLIADA DE 240
002600*                           PARA 360 MESES (FINANCIAMENTOS LONGOS)
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-DIGITO IS "0" THRU "9".
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WS-CABECALHO-PROGRAMA.
003600     03  FILLER                PIC X(08) VALUE "STBGLOA".
003700     03  FILLER                PIC X(40) VALUE
003800         "EXTRATO CREDITO DE VIVIENDA BANCO DE BOGOTA".
003900 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004000     03  WS-CAB-PROGRAMA     PIC X(08).
004100     03  WS-CAB-DESCRICAO    PIC X(40).
004200
004300 COPY STNUMARG.
004400 COPY STDTEARG.
004500
004600 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004700 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004800 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
004900 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005000 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005100 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005200 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005300     88  WS-SINAL-ACHADO         VALUE "S".
005400 77  WS-MARCA-COMBINADA      PIC X(01) VALUE "N".
005500     88  WS-AGUARDA-DATAS-PAGTO  VALUE "S".
005600
005700 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
005800 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
005900     03  WS-LINHA-5          PIC X(05).
006000     03  FILLER              PIC X(125).
006100
006200 01  WS-TAB-TOKENS.
006300     03  WS-TOK OCCURS 12 TIMES PIC X(40).
006400 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
006500     03  WS-TOK-PRIM-1       PIC X(01).
006600     03  FILLER              PIC X(479).
006700
006800 LINKAGE SECTION.
006900 COPY STLNREC.
007000 COPY STOUTREC.
007100 COPY STTXNREC.
007200
007300 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
007400                           LK-REG-SAIDA-EXT
007500                           LK-TAB-TRANS-EXT.
007600
007700 P00-CONTROLE.
007800     MOVE "BANCO DE BOGOTA" TO SAI-BANCO-EXT.
007900     MOVE "LOAN"            TO SAI-TIPO-EXT.
008000     MOVE "COP"             TO SAI-MOEDA-EXT.
008100     MOVE ZERO TO LK-QTD-TRANS.
008200     IF LK-QTD-LINHAS = ZERO
008300         GO TO P00-FIM.
008400     MOVE 1 TO WS-I.
008500 P00-LOOP.
008600     IF WS-I > LK-QTD-LINHAS
008700         GO TO P00-LOOP-FIM.
008800     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
008900     PERFORM P20-TESTA-NUMERO THRU P20-TESTA-NUMERO-EXIT.
009000     PERFORM P22-TESTA-MARCA-DATAS
009100         THRU P22-TESTA-MARCA-DATAS-EXIT.
009200     PERFORM P23-TESTA-DATAS-PAGTO
009300         THRU P23-TESTA-DATAS-PAGTO-EXIT.
009400     PERFORM P25-TESTA-VALOR-APROVADO
009500         THRU P25-TESTA-VALOR-APROVADO-EXIT.
009600     PERFORM P26-TESTA-TAXAS THRU P26-TESTA-TAXAS-EXIT.
009700     PERFORM P27-TESTA-SALDO-CORTE THRU P27-TESTA-SALDO-CORTE-EXIT.
009800     PERFORM P28-TESTA-CAPITAL-JUROS
009900         THRU P28-TESTA-CAPITAL-JUROS-EXIT.
010000     ADD 1 TO WS-I.
010100     GO TO P00-LOOP.
010200 P00-LOOP-FIM.
010300     MOVE ZERO TO SAI-QTD-TRANS-EXT.
010400 P00-FIM.
010500     GOBACK.
010600
010700*----------------------------------------------------------*
010800 P05-CONTEM-TEXTO.
010900     MOVE ZERO TO WS-CONT-ACHADOS.
011000     MOVE "N" TO WS-ACHOU-SINAL.
011100     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
011200         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
011300     IF WS-CONT-ACHADOS > ZERO
011400         SET WS-SINAL-ACHADO TO TRUE.
011500 P05-CONTEM-TEXTO-EXIT.
011600     EXIT.
011700
011800 P10-TOKENIZA.
011900     MOVE SPACES TO WS-TAB-TOKENS.
012000     MOVE ZERO TO WS-QTD-TOK.
012100     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
012200         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
012300              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
012400              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
012500         TALLYING IN WS-QTD-TOK.
012600 P10-TOKENIZA-EXIT.
012700     EXIT.
012800
012900*----------------------------------------------------------*
013000*  ACHA UM NUMERO (INTEIRO OU DECIMAL) NO ULTIMO TOKEN      *
013100*  NUMERICO DA LINHA, FORMATO US                             *
013200*----------------------------------------------------------*
013300 P65-ULTIMO-VALOR.
013400     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
013500     MOVE WS-QTD-TOK TO WS-J.
013600 P65-LOOP.
013700     IF WS-J = ZERO
013800         GO TO P65-ULTIMO-VALOR-EXIT.
013900     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
014000        WS-TOK(WS-J)(1:1) = "$"
014100         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
014200         SET LK-FORMATO-US TO TRUE
014300         MOVE 2 TO LK-NUM-CASAS
014400         CALL "STNUM01" USING LK-NUM-ARGS
014500         GO TO P65-ULTIMO-VALOR-EXIT.
014600     SUBTRACT 1 FROM WS-J.
014700     GO TO P65-LOOP.
014800 P65-ULTIMO-VALOR-EXIT.
014900     EXIT.
015000
015100*----------------------------------------------------------*
015200*  "NUMERO DE CREDITO" = NUMERO DO EMPRESTIMO (1A VEZ)      *
015300*----------------------------------------------------------*
015400 P20-TESTA-NUMERO.
015500     IF SAI-CONTA-EXT NOT = SPACES
015600         GO TO P20-TESTA-NUMERO-EXIT.
015700     MOVE "NUMERO DE CREDITO" TO WS-AGULHA.
015800     MOVE 17 TO WS-AGULHA-LEN.
015900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
016000     IF NOT WS-SINAL-ACHADO
016100         GO TO P20-TESTA-NUMERO-EXIT.
016200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
016300     MOVE WS-TOK(WS-QTD-TOK) TO SAI-CONTA-EXT.
016400 P20-TESTA-NUMERO-EXIT.
016500     EXIT.
016600
016700*----------------------------------------------------------*
016800*  MARCA "FECHA LIMITE DE PAGO" + "FECHA DE CORTE" NA MESMA *
016900*  LINHA LIGA A FLAG, PARA QUE A LINHA SEGUINTE SEJA LIDA   *
017000*  COMO AS DUAS DATAS E O TOTAL A PAGAR                     *
017100*----------------------------------------------------------*
017200 P22-TESTA-MARCA-DATAS.
017300     IF WS-AGUARDA-DATAS-PAGTO
017400         GO TO P22-TESTA-MARCA-DATAS-EXIT.
017500     MOVE "FECHA LIMITE DE PAGO" TO WS-AGULHA.
017600     MOVE 20 TO WS-AGULHA-LEN.
017700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
017800     IF NOT WS-SINAL-ACHADO
017900         GO TO P22-TESTA-MARCA-DATAS-EXIT.
018000     MOVE "FECHA DE CORTE" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
018100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018200     IF WS-SINAL-ACHADO
018300         SET WS-AGUARDA-DATAS-PAGTO TO TRUE.
018400 P22-TESTA-MARCA-DATAS-EXIT.
018500     EXIT.
018600
018700 P23-TESTA-DATAS-PAGTO.
018800     IF NOT WS-AGUARDA-DATAS-PAGTO
018900         GO TO P23-TESTA-DATAS-PAGTO-EXIT.
019000     MOVE "N" TO WS-MARCA-COMBINADA.
019100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
019200     IF WS-QTD-TOK < 2
019300         GO TO P23-TESTA-DATAS-PAGTO-EXIT.
019400     IF WS-TOK(1)(3:1) NOT = "/" OR WS-TOK(1)(6:1) NOT = "/"
019500         GO TO P23-TESTA-DATAS-PAGTO-EXIT.
019600     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
019700     MOVE ZERO TO LK-DTE-MES-TEXTO.
019800     MOVE WS-TOK(1)(4:2) TO LK-DTE-MES-NUM.
019900     MOVE WS-TOK(1)(7:4) TO LK-DTE-ANO.
020000     MOVE "S" TO LK-DTE-ANO-INFORMADO.
020100     CALL "STDATE01" USING LK-DATE-ARGS.
020200     IF LK-DTE-OK
020300         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
020400     MOVE WS-TOK(2)(1:2) TO LK-DTE-DIA.
020500     MOVE ZERO TO LK-DTE-MES-TEXTO.
020600     MOVE WS-TOK(2)(4:2) TO LK-DTE-MES-NUM.
020700     MOVE WS-TOK(2)(7:4) TO LK-DTE-ANO.
020800     MOVE "S" TO LK-DTE-ANO-INFORMADO.
020900     CALL "STDATE01" USING LK-DATE-ARGS.
021000     IF LK-DTE-OK
021100         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
021200     IF WS-QTD-TOK >= 3
021300         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
021400         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
021500 P23-TESTA-DATAS-PAGTO-EXIT.
021600     EXIT.
021700
021800*----------------------------------------------------------*
021900*  "MONTO APROBADO" / "VALOR APROBADO" (1A VEZ)             *
022000*----------------------------------------------------------*
022100 P25-TESTA-VALOR-APROVADO.
022200     IF SAI-VALOR-INIC-EXT NOT = ZERO
022300         GO TO P25-TESTA-VALOR-APROVADO-EXIT.
022400     MOVE "MONTO APROBADO" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
022500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
022600     IF NOT WS-SINAL-ACHADO
022700         MOVE "VALOR APROBADO" TO WS-AGULHA
022800         MOVE 14 TO WS-AGULHA-LEN
022900         PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023000     IF WS-SINAL-ACHADO
023100         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
023200         MOVE LK-NUM-RESULTADO TO SAI-VALOR-INIC-EXT.
023300 P25-TESTA-VALOR-APROVADO-EXIT.
023400     EXIT.
023500
023600*----------------------------------------------------------*
023700*  TASA DE INTERES / TASA DE MORA (1A VEZ CADA)             *
023800*----------------------------------------------------------*
023900 P26-TESTA-TAXAS.
024000     MOVE "TASA DE INTERES" TO WS-AGULHA. MOVE 15 TO WS-AGULHA-LEN.
024100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024200     IF WS-SINAL-ACHADO AND SAI-TAXA-JUROS-EXT = ZERO
024300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
024400         MOVE WS-TOK(WS-QTD-TOK) TO LK-NUM-TEXTO
024500         SET LK-FORMATO-US TO TRUE
024600         MOVE 4 TO LK-NUM-CASAS
024700         CALL "STNUM01" USING LK-NUM-ARGS
024800         MOVE LK-NUM-RESULTADO TO SAI-TAXA-JUROS-EXT.
024900
025000     MOVE "TASA DE MORA" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
025100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
025200     IF WS-SINAL-ACHADO AND SAI-TAXA-MORA-EXT = ZERO
025300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
025400         MOVE WS-TOK(WS-QTD-TOK) TO LK-NUM-TEXTO
025500         SET LK-FORMATO-US TO TRUE
025600         MOVE 4 TO LK-NUM-CASAS
025700         CALL "STNUM01" USING LK-NUM-ARGS
025800         MOVE LK-NUM-RESULTADO TO SAI-TAXA-MORA-EXT.
025900 P26-TESTA-TAXAS-EXIT.
026000     EXIT.
026100
026200*----------------------------------------------------------*
026300*  "SALDO TOTAL A LA FECHA DE CORTE" - ULTIMA OCORRENCIA    *
026400*  VALE (NAO A PRIMEIRA), POIS O EXTRATO REPETE A LINHA     *
026500*  NO RODAPE COM O VALOR DEFINITIVO                          *
026600*----------------------------------------------------------*
026700 P27-TESTA-SALDO-CORTE.
026800     MOVE "SALDO TOTAL A LA FECHA DE CORTE" TO WS-AGULHA.
026900     MOVE 31 TO WS-AGULHA-LEN.
027000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
027100     IF WS-SINAL-ACHADO
027200         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
027300         MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
027400 P27-TESTA-SALDO-CORTE-EXIT.
027500     EXIT.
027600
027700*----------------------------------------------------------*
027800*  "+ CAPITAL" / "+ INTERESES CORRIENTES" (1A VEZ CADA)     *
027900*----------------------------------------------------------*
028000 P28-TESTA-CAPITAL-JUROS.
028100     MOVE "+ CAPITAL" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
028200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
028300     IF WS-SINAL-ACHADO AND SAI-COMPRAS-EXT = ZERO
028400         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
028500         MOVE LK-NUM-RESULTADO TO SAI-COMPRAS-EXT.
028600
028700     MOVE "+ INTERESES CORRIENTES" TO WS-AGULHA.
028800     MOVE 22 TO WS-AGULHA-LEN.
028900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
029000     IF WS-SINAL-ACHADO AND SAI-JUROS-EXT = ZERO
029100         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
029200         MOVE LK-NUM-RESULTADO TO SAI-JUROS-EXT.
029300 P28-TESTA-CAPITAL-JUROS-EXIT.
029400     EXIT.
