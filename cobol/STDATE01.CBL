000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STDATE01.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/14/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  CONVERSOR DE DATA EM ESPANHOL PARA O FORMATO AAAAMMDD -    *
001100*  RESOLVE ABREVIATURA DE MES, RESOLVE O ANO QUANDO O TEXTO   *
001200*  TRAZ SO DIA/MES (USANDO O PERIODO DO EXTRATO COMO BASE) E  *
001300*  VALIDA A DATA NO CALENDARIO.  CHAMADO POR TODOS OS         *
001400*  PARSERS DE BANCO VIA CALL "STDATE01".                     *
001500***************************************************************
001600* HISTORICO DE ALTERACOES
001700*   1991-05-14  RFM   001   PROGRAMA INICIAL - TABELA DE MESES
001800*   1991-07-22  RFM   003   INCLUIDA VALIDACAO DE DIA NO MES
001900*   1993-07-02  RFM   009   INCLUIDA RESOLUCAO DE ANO (VIRADA
002000*                           DEZEMBRO/JANEIRO DO EXTRATO)
002100*   1994-04-18  RFM   012   TRATAMENTO DE ANO BISSEXTO
002200*   1998-11-30  RFM   023   REVISAO ANO 2000 - ANO AGORA E 9(04)
002300*                           EM TODAS AS CHAMADAS (NAO MAIS 9(02))
002400*   2000-02-28  JCS   025   CORRIGIDO TESTE DE ANO BISSEXTO PARA
002500*                           OS ANOS SECULARES (2000 E BISSEXTO,
002600*                           1900 NAO ERA) - REGRA COMPLETA AGORA
002700*   2003-01-17  RFM   030   INCLUIDA A ABREVIATURA "SEPT" COM
002800*                           4 LETRAS, QUE ALGUNS EXTRATOS USAM
002900*   2005-08-09  MAV   035   AJUSTE NA RESOLUCAO DE ANO QUANDO O
003000*                           PERIODO DO EXTRATO ATRAVESSA A VIRADA
003100*                           E A TRANSACAO TRAZ SO O MES DE JANEIRO
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CABECALHO-PROGRAMA.
004000     03  FILLER                PIC X(08) VALUE "STDATE01".
004100     03  FILLER                PIC X(32) VALUE
004200         "CONVERSOR DE DATA EM ESPANHOL  ".
004300 01  WS-TABELA-MESES.
004400     03  FILLER  PIC X(15) VALUE "ENEJAN01FEB02".
004500     03  FILLER  PIC X(15) VALUE "MARMAR03ABR04".
004600     03  FILLER  PIC X(15) VALUE "MAYMAY05JUN06".
004700     03  FILLER  PIC X(15) VALUE "JULJUL07AGO08".
004800     03  FILLER  PIC X(15) VALUE "SEPSEP09OCT10".
004900     03  FILLER  PIC X(15) VALUE "NOVNOV11DIC12".
005000 01  WS-TABELA-MESES-R REDEFINES WS-TABELA-MESES.
005100     03  WS-MES-ENTRADA OCCURS 12 TIMES PIC X(03).
005200*    (OCORRENCIA 2 DE CADA GRUPO E SO PARA PREENCHER O X(15);
005300*     O NUMERO DO MES VEM DA TABELA WS-TABELA-NUM ABAIXO)
005400 01  WS-TABELA-NUM-MES.
005500     03  FILLER PIC 9(02) VALUE 01.
005600     03  FILLER PIC 9(02) VALUE 02.
005700     03  FILLER PIC 9(02) VALUE 03.
005800     03  FILLER PIC 9(02) VALUE 04.
005900     03  FILLER PIC 9(02) VALUE 05.
006000     03  FILLER PIC 9(02) VALUE 06.
006100     03  FILLER PIC 9(02) VALUE 07.
006200     03  FILLER PIC 9(02) VALUE 08.
006300     03  FILLER PIC 9(02) VALUE 09.
006400     03  FILLER PIC 9(02) VALUE 10.
006500     03  FILLER PIC 9(02) VALUE 11.
006600     03  FILLER PIC 9(02) VALUE 12.
006700 01  WS-TABELA-NUM-MES-R REDEFINES WS-TABELA-NUM-MES.
006800     03  WS-NUM-DO-MES OCCURS 12 TIMES PIC 9(02).
006900 77  WS-ABREV-BUSCADA        PIC X(03) VALUE SPACES.
007000 77  WS-K                    PIC 9(02) COMP VALUE ZERO.
007100 77  WS-ACHOU-MES            PIC X(01) VALUE "N".
007200     88  WS-MES-ACHADO           VALUE "S".
007300 77  WS-DIAS-NO-MES          PIC 9(02) COMP VALUE ZERO.
007400 77  WS-ANO-BISSEXTO         PIC X(01) VALUE "N".
007500     88  WS-E-BISSEXTO           VALUE "S".
007600 77  WS-RESTO-4              PIC 9(02) COMP VALUE ZERO.
007700 77  WS-RESTO-100            PIC 9(02) COMP VALUE ZERO.
007800 77  WS-RESTO-400            PIC 9(03) COMP VALUE ZERO.
007900 01  WS-TABELA-DIAS-MES.
008000     03  FILLER PIC 9(02) VALUE 31.
008100     03  FILLER PIC 9(02) VALUE 28.
008200     03  FILLER PIC 9(02) VALUE 31.
008300     03  FILLER PIC 9(02) VALUE 30.
008400     03  FILLER PIC 9(02) VALUE 31.
008500     03  FILLER PIC 9(02) VALUE 30.
008600     03  FILLER PIC 9(02) VALUE 31.
008700     03  FILLER PIC 9(02) VALUE 31.
008800     03  FILLER PIC 9(02) VALUE 30.
008900     03  FILLER PIC 9(02) VALUE 31.
009000     03  FILLER PIC 9(02) VALUE 30.
009100     03  FILLER PIC 9(02) VALUE 31.
009200 01  WS-TABELA-DIAS-MES-R REDEFINES WS-TABELA-DIAS-MES.
009300     03  WS-DIAS-DO-MES OCCURS 12 TIMES PIC 9(02).
009400 LINKAGE SECTION.
009500 COPY STDTEARG.
009600 PROCEDURE DIVISION USING LK-DATE-ARGS.
009700
009800 P00-CONTROLE.
009900     SET LK-DTE-OK TO TRUE.
010000     MOVE ZERO TO LK-DTE-RESULTADO.
010100     IF LK-DTE-MES-NUM = ZERO
010200         PERFORM P10-RESOLVE-ABREVIATURA
010300             THRU P10-RESOLVE-ABREVIATURA-EXIT.
010400     IF LK-DTE-MES-NUM = ZERO OR LK-DTE-MES-NUM > 12
010500         SET LK-DTE-ERRO TO TRUE
010600         GO TO P00-FIM.
010700     IF LK-ANO-A-RESOLVER
010800         PERFORM P20-RESOLVE-ANO THRU P20-RESOLVE-ANO-EXIT.
010900     PERFORM P30-VALIDA-DATA THRU P30-VALIDA-DATA-EXIT.
011000     IF LK-DTE-OK
011100         MOVE LK-DTE-ANO TO LK-DTE-R-ANO
011200         MOVE LK-DTE-MES-NUM TO LK-DTE-R-MES
011300         MOVE LK-DTE-DIA TO LK-DTE-R-DIA.
011400 P00-FIM.
011500     GOBACK.
011600
011700*----------------------------------------------------------*
011800*  TRADUZ AS 3 PRIMEIRAS LETRAS DO MES EM ESPANHOL (ENE,     *
011900*  FEB, MAR, ... DIC) PARA O NUMERO DO MES DE 01 A 12        *
012000*----------------------------------------------------------*
012100 P10-RESOLVE-ABREVIATURA.
012200     MOVE SPACES TO WS-ABREV-BUSCADA.
012300     MOVE LK-DTE-MES-TEXTO(1:3) TO WS-ABREV-BUSCADA.
012400     INSPECT WS-ABREV-BUSCADA CONVERTING
012500         "abcdefghijklmnopqrstuvwxyz"
012600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012700     MOVE "N" TO WS-ACHOU-MES.
012800     MOVE 1 TO WS-K.
012900 P10-LOOP.
013000     IF WS-K > 12
013100         GO TO P10-RESOLVE-ABREVIATURA-EXIT.
013200     IF WS-MES-ENTRADA(WS-K) = WS-ABREV-BUSCADA
013300         MOVE WS-NUM-DO-MES(WS-K) TO LK-DTE-MES-NUM
013400         SET WS-MES-ACHADO TO TRUE
013500         GO TO P10-RESOLVE-ABREVIATURA-EXIT.
013600     ADD 1 TO WS-K.
013700     GO TO P10-LOOP.
013800 P10-RESOLVE-ABREVIATURA-EXIT.
013900     IF NOT WS-MES-ACHADO
014000         MOVE ZERO TO LK-DTE-MES-NUM.
014100
014200*----------------------------------------------------------*
014300*  RESOLVE O ANO DE UMA DATA SO COM DIA/MES, COM BASE NO     *
014400*  PERIODO DO EXTRATO (DE/ATE).  SE O PERIODO CAI NUM SO     *
014500*  ANO, USA ESSE ANO; SE VIRA DEZEMBRO/JANEIRO, OS MESES A   *
014600*  PARTIR DO MES INICIAL DO PERIODO FICAM NO ANO INICIAL E   *
014700*  OS MESES ANTERIORES FICAM NO ANO FINAL.                   *
014800*----------------------------------------------------------*
014900 P20-RESOLVE-ANO.
015000     IF LK-DTE-PERIODO-DE-ANO = LK-DTE-PERIODO-ATE-ANO
015100         MOVE LK-DTE-PERIODO-DE-ANO TO LK-DTE-ANO
015200         GO TO P20-RESOLVE-ANO-EXIT.
015300     IF LK-DTE-MES-NUM >= LK-DTE-PERIODO-DE-MES
015400         MOVE LK-DTE-PERIODO-DE-ANO TO LK-DTE-ANO
015500     ELSE
015600         MOVE LK-DTE-PERIODO-ATE-ANO TO LK-DTE-ANO.
015700 P20-RESOLVE-ANO-EXIT.
015800     EXIT.
015900
016000*----------------------------------------------------------*
016100*  VALIDA A DATA NO CALENDARIO (MES 1-12, DIA DENTRO DO MES, *
016200*  FEVEREIRO BISSEXTO).  DATAS INVALIDAS FICAM MARCADAS ERRO *
016300*----------------------------------------------------------*
016400 P30-VALIDA-DATA.
016500     IF LK-DTE-DIA = ZERO OR LK-DTE-MES-NUM = ZERO
016600         OR LK-DTE-MES-NUM > 12
016700         SET LK-DTE-ERRO TO TRUE
016800         GO TO P30-VALIDA-DATA-EXIT.
016900     MOVE WS-DIAS-DO-MES(LK-DTE-MES-NUM) TO WS-DIAS-NO-MES.
017000     IF LK-DTE-MES-NUM = 2
017100         PERFORM P35-TESTA-BISSEXTO THRU P35-TESTA-BISSEXTO-EXIT
017200         IF WS-E-BISSEXTO
017300             MOVE 29 TO WS-DIAS-NO-MES.
017400     IF LK-DTE-DIA > WS-DIAS-NO-MES
017500         SET LK-DTE-ERRO TO TRUE.
017600 P30-VALIDA-DATA-EXIT.
017700     EXIT.
017800
017900*----------------------------------------------------------*
018000*  ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100    *
018100*  OU DIVISIVEL POR 400)                                    *
018200*----------------------------------------------------------*
018300 P35-TESTA-BISSEXTO.
018400     MOVE "N" TO WS-ANO-BISSEXTO.
018500     DIVIDE LK-DTE-ANO BY 4 GIVING WS-K
018600         REMAINDER WS-RESTO-4.
018700     IF WS-RESTO-4 NOT = ZERO
018800         GO TO P35-TESTA-BISSEXTO-EXIT.
018900     DIVIDE LK-DTE-ANO BY 100 GIVING WS-K
019000         REMAINDER WS-RESTO-100.
019100     IF WS-RESTO-100 NOT = ZERO
019200         SET WS-E-BISSEXTO TO TRUE
019300         GO TO P35-TESTA-BISSEXTO-EXIT.
019400     DIVIDE LK-DTE-ANO BY 400 GIVING WS-K
019500         REMAINDER WS-RESTO-400.
019600     IF WS-RESTO-400 = ZERO
019700         SET WS-E-BISSEXTO TO TRUE.
019800 P35-TESTA-BISSEXTO-EXIT.
019900     EXIT.
