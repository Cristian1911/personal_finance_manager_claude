000100***************************************************************
000200*  STDTEARG.CPY                                                *
000300*  AREA DE LINKAGE DO STDATE01 - CONVERSOR DE DATA EM ESPANHOL *
000400*  CHAMADO POR TODOS OS PARSERS DE BANCO VIA CALL "STDATE01"   *
000500*  MANTIDO POR ROGERIO F. MACHADO                              *
000600***************************************************************
000700* HISTORICO
000800*   1991-05-14  RFM   CRIACAO DA AREA DE PASSAGEM DE PARAMETROS
000900*   1993-07-02  RFM   INCLUIDA RESOLUCAO DE ANO (VIRADA DEZ/JAN)
001000***************************************************************
001100 01  LK-DATE-ARGS.
001200     03  LK-DTE-DIA            PIC 9(02).
001300     03  LK-DTE-MES-TEXTO      PIC X(12).
001400     03  LK-DTE-MES-NUM        PIC 9(02).
001500     03  LK-DTE-ANO            PIC 9(04).
001600     03  LK-DTE-ANO-INFORMADO  PIC X(01).
001700         88  LK-ANO-VEIO-NA-DATA   VALUE "S".
001800         88  LK-ANO-A-RESOLVER     VALUE "N".
001900     03  LK-DTE-PERIODO-DE-MES PIC 9(02).
002000     03  LK-DTE-PERIODO-DE-ANO PIC 9(04).
002100     03  LK-DTE-PERIODO-ATE-ANO PIC 9(04).
002200     03  LK-DTE-RESULTADO     PIC 9(08).
002300     03  LK-DTE-RESULTADO-R REDEFINES LK-DTE-RESULTADO.
002400         05  LK-DTE-R-ANO      PIC 9(04).
002500         05  LK-DTE-R-MES      PIC 9(02).
002600         05  LK-DTE-R-DIA      PIC 9(02).
002700     03  LK-DTE-VALIDA         PIC X(01).
002800         88  LK-DTE-OK             VALUE "S".
002900         88  LK-DTE-ERRO           VALUE "N".
003000     03  FILLER                PIC X(10).
