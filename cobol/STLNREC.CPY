000100***************************************************************
000200*  STLNREC.CPY                                                *
000300*  EXTRATO  -  TABELA DE LINHAS DO TEXTO DO EXTRATO BANCARIO   *
000400*  MANTIDO POR ROGERIO F. MACHADO                              *
000500*  CARREGADA PELO STMTNORM A PARTIR DO ARQUIVO STMTTXT E       *
000600*  PASSADA POR LINKAGE A CADA PARSER DE BANCO (CALL ... USING) *
000700***************************************************************
000800* HISTORICO
000900*   1991-03-11  RFM   CRIACAO DO LAYOUT PARA O LOTE DE EXTRATOS
001000*   1993-07-02  RFM   AMPLIADO PARA 3000 LINHAS (EXTRATOS OCR)
001100*   1998-11-30  RFM   REVISAO ANO 2000 - NADA A ALTERAR AQUI
001200*   2004-09-14  RFM   INCLUIDOS LK-NUM-SECAO-PEDIDA E
001300*                     LK-QTD-SECOES-EXT, PARA O PARSER DE
001400*                     CARTAO SER CHAMADO UMA VEZ POR SECAO DE
001500*                     MOEDA (VIDE STBCCRD)
001600***************************************************************
001700 01  LK-LINHAS-EXTRATO.
001800     03  LK-QTD-LINHAS         PIC 9(05)  COMP.
001900*    SECAO DE MOEDA PEDIDA NESTA CHAMADA (1A, 2A, ...); OS
002000*    PARSERS DE UMA SO SECAO SIMPLESMENTE IGNORAM O CAMPO
002100     03  LK-NUM-SECAO-PEDIDA   PIC 9(01)  COMP.
002200     03  LK-LINHA-TAB OCCURS 3000 TIMES
002300                      INDEXED BY LK-IDX-LINHA.
002400         05  LK-TEXTO-LINHA    PIC X(130).
002500         05  LK-TEXTO-LINHA-R REDEFINES LK-TEXTO-LINHA.
002600             07  LK-PRIMEIROS-10    PIC X(10).
002700             07  FILLER             PIC X(120).
002800*    QTD. DE SECOES DE MOEDA QUE O PARSER ACHOU NO EXTRATO;
002900*    O STMTNORM REPETE A CHAMADA ENQUANTO HOUVER SECAO SEGUINTE
003000     03  LK-QTD-SECOES-EXT     PIC 9(01)  COMP.
003100     03  FILLER                PIC X(14).
