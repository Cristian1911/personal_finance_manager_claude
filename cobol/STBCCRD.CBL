000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STBCCRD.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 04/10/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CARTAO DE CREDITO DO BANCOLOMBIA.      *
001100*  O EXTRATO PODE TRAZER DUAS SECOES DE MOEDA (PESOS E         *
001200*  DOLARES).  O STMTNORM CHAMA ESTE PROGRAMA UMA VEZ PARA      *
001300*  CADA SECAO (LK-NUM-SECAO-PEDIDA = 1, DEPOIS 2 SE HOUVER),   *
001400*  E CADA CHAMADA DEVOLVE SO O CABECALHO E AS TRANSACOES DA    *
001500*  SECAO PEDIDA; LK-QTD-SECOES-EXT AVISA O CHAMADOR SE HA UMA  *
001600*  SEGUNDA SECAO A BUSCAR.  CHAMADO PELO STMTNORM (CALL        *
001700*  "STBCCRD").                                                 *
001800***************************************************************
001900* HISTORICO DE ALTERACOES
002000*   1991-04-10  RFM   002   PROGRAMA INICIAL
002100*   1992-01-15  RFM   005   INCLUIDA A TABELA DE TAXAS
002200*                           (COMPRA / MORA)
002300*   1994-02-08  RFM   011   INCLUIDAS AS DUAS CAPTURAS DE DUAS
002400*                           LINHAS (PAGO TOTAL / VENCIMENTO)
002500*   1998-11-30  RFM   021   REVISAO ANO 2000 - DATAS EM
002600*                           AAAAMMDD
002700*   2001-03-07  RFM   028   SALDO FINAL PASSA A ASSUMIR O
002800*                           PAGO TOTAL QUANDO CONHECIDO
002900*   2004-09-14  RFM   033   A SECAO EM DOLARES NAO ERA MAIS
003000*                           GRAVADA (SO A 1A SECAO ENCONTRADA
003100*                           ERA LIDA).  PARSER PASSA A SER
003200*                           CHAMADO 1 VEZ POR SECAO, VIA
003300*                           LK-NUM-SECAO-PEDIDA/LK-QTD-SECOES-EXT
003400*   2004-10-05  RFM   040   A LINHA DO VENCIMENTO/PAGO MINIMO SO
003500*                           ERA ACHADA QUANDO O MES ERA "ENE";
003600*                           PASSA A TESTAR AS DOZE ABREVIATURAS
003700*                           DE MES EM ESPANHOL (VIDE STDATE01)
003800***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASSE-DIGITO IS "0" THRU "9".
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-CABECALHO-PROGRAMA.
004700     03  FILLER                PIC X(08) VALUE "STBCCRD".
004800     03  FILLER                PIC X(40) VALUE
004900         "EXTRATO CARTAO DE CREDITO BANCOLOMBIA  ".
005000 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
005100     03  WS-CAB-PROGRAMA     PIC X(08).
005200     03  WS-CAB-DESCRICAO    PIC X(40).
005300
005400 COPY STNUMARG.
005500 COPY STDTEARG.
005600
005700 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
005800 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
005900 77  WS-K                    PIC 9(05) COMP VALUE ZERO.
006000 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
006100 77  WS-AGULHA               PIC X(30) VALUE SPACES.
006200 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
006300 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
006400 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
006500     88  WS-SINAL-ACHADO         VALUE "S".
006600 77  WS-SECAO-ALVO-FLAG       PIC X(01) VALUE "N".
006700     88  WS-DENTRO-SECAO-ALVO     VALUE "S".
006800 77  WS-SECAO-ALVO            PIC 9(01) COMP VALUE ZERO.
006900 77  WS-QTD-SECOES-VISTAS     PIC 9(01) COMP VALUE ZERO.
007000 77  WS-MOEDA-DA-SECAO        PIC X(03) VALUE SPACES.
007100 77  WS-MOVTOS-LIGADO         PIC X(01) VALUE "N".
007200     88  WS-DENTRO-DE-MOVTOS      VALUE "S".
007300 77  WS-CARTAO-CAPTURADO      PIC X(01) VALUE "N".
007400     88  WS-JA-TEM-CARTAO         VALUE "S".
007500 77  WS-PERIODO-CAPTURADO     PIC X(01) VALUE "N".
007600     88  WS-JA-TEM-PERIODO        VALUE "S".
007700 77  WS-PAGOTOT-PENDENTE      PIC X(01) VALUE "N".
007800     88  WS-AGUARDA-PAGOTOT       VALUE "S".
007900 77  WS-DATA-ACHADA-POS       PIC 9(03) COMP VALUE ZERO.
008000
008100 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
008200 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
008300     03  WS-LINHA-5          PIC X(05).
008400     03  FILLER              PIC X(125).
008500 01  WS-LINHA-DEPOIS-DATA    PIC X(130) VALUE SPACES.
008600 01  WS-PARTE-DESCR          PIC X(60)  VALUE SPACES.
008700 01  WS-PARTE-VALOR          PIC X(40)  VALUE SPACES.
008800 01  WS-PARTE-SALDO          PIC X(40)  VALUE SPACES.
008900
009000 01  WS-TAB-TOKENS.
009100     03  WS-TOK OCCURS 12 TIMES PIC X(40).
009200 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
009300     03  WS-TOK-PRIM-1       PIC X(01).
009400     03  FILLER              PIC X(479).
009500
009600 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
009700 77  WS-SALDO-MOVTO          PIC S9(13)V99 VALUE ZERO.
009800 77  WS-MES-DE-NUM           PIC 9(02) COMP VALUE ZERO.
009900 77  WS-MES-ATE-NUM          PIC 9(02) COMP VALUE ZERO.
010000
010100*    ABREVIATURAS DE MES EM ESPANHOL - MESMA TABELA DO STDATE01,
010200*    USADA PARA ACHAR A LINHA "MMM. D, AAAA" DO VENCIMENTO
010300 01  WS-TAB-MESES-ABREV.
010400     03  FILLER              PIC X(36) VALUE
010500         "ENEFEBMARABRMAYJUNJULAGOSEPOCTNOVDIC".
010600 01  WS-TAB-MESES-R REDEFINES WS-TAB-MESES-ABREV.
010700     03  WS-MES-ABREV OCCURS 12 TIMES PIC X(03).
010800
010900 LINKAGE SECTION.
011000 COPY STLNREC.
011100 COPY STOUTREC.
011200 COPY STTXNREC.
011300
011400 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
011500                           LK-REG-SAIDA-EXT
011600                           LK-TAB-TRANS-EXT.
011700
011800 P00-CONTROLE.
011900     MOVE "BANCOLOMBIA"  TO SAI-BANCO-EXT.
012000     MOVE "CREDIT-CARD"  TO SAI-TIPO-EXT.
012100     MOVE "COP"          TO SAI-MOEDA-EXT.
012200     MOVE ZERO TO LK-QTD-TRANS.
012300     MOVE "N" TO WS-CARTAO-CAPTURADO WS-PERIODO-CAPTURADO
012400                 WS-PAGOTOT-PENDENTE WS-MOVTOS-LIGADO
012500                 WS-SECAO-ALVO-FLAG.
012600     MOVE LK-NUM-SECAO-PEDIDA TO WS-SECAO-ALVO.
012700     IF WS-SECAO-ALVO = ZERO
012800         MOVE 1 TO WS-SECAO-ALVO.
012900     MOVE ZERO TO WS-QTD-SECOES-VISTAS.
013000     MOVE 1 TO LK-QTD-SECOES-EXT.
013100     IF LK-QTD-LINHAS = ZERO
013200         GO TO P00-FIM.
013300     MOVE 1 TO WS-I.
013400 P00-LOOP.
013500     IF WS-I > LK-QTD-LINHAS
013600         GO TO P00-LOOP-FIM.
013700     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
013800     PERFORM P15-TESTA-CARTAO THRU P15-TESTA-CARTAO-EXIT.
013900     PERFORM P20-TESTA-SECAO THRU P20-TESTA-SECAO-EXIT.
014000     IF WS-DENTRO-SECAO-ALVO
014100         PERFORM P22-TESTA-MOVTOS-MARCA
014200             THRU P22-TESTA-MOVTOS-MARCA-EXIT
014300         PERFORM P25-TESTA-PERIODO THRU P25-TESTA-PERIODO-EXIT
014400         PERFORM P30-TESTA-METADADOS
014500             THRU P30-TESTA-METADADOS-EXIT
014600         IF WS-DENTRO-DE-MOVTOS
014700             PERFORM P40-TESTA-TRANSACAO
014800                 THRU P40-TESTA-TRANSACAO-EXIT.
014900     ADD 1 TO WS-I.
015000     GO TO P00-LOOP.
015100 P00-LOOP-FIM.
015200     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
015300     IF SAI-PAGTO-TOT-EXT NOT = ZERO
015400         MOVE SAI-PAGTO-TOT-EXT TO SAI-SALDO-FIN-EXT.
015500     MOVE WS-QTD-SECOES-VISTAS TO LK-QTD-SECOES-EXT.
015600 P00-FIM.
015700     GOBACK.
015800
015900*----------------------------------------------------------*
016000 P05-CONTEM-TEXTO.
016100     MOVE ZERO TO WS-CONT-ACHADOS.
016200     MOVE "N" TO WS-ACHOU-SINAL.
016300     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
016400         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
016500     IF WS-CONT-ACHADOS > ZERO
016600         SET WS-SINAL-ACHADO TO TRUE.
016700 P05-CONTEM-TEXTO-EXIT.
016800     EXIT.
016900
017000 P10-TOKENIZA.
017100     MOVE SPACES TO WS-TAB-TOKENS.
017200     MOVE ZERO TO WS-QTD-TOK.
017300     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
017400         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
017500              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
017600              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
017700         TALLYING IN WS-QTD-TOK.
017800 P10-TOKENIZA-EXIT.
017900     EXIT.
018000
018100*----------------------------------------------------------*
018200*  CARTAO: "TARJETA:" SEGUIDO DE ASTERISCOS E 4 DIGITOS     *
018300*----------------------------------------------------------*
018400 P15-TESTA-CARTAO.
018500     IF WS-JA-TEM-CARTAO
018600         GO TO P15-TESTA-CARTAO-EXIT.
018700     MOVE "TARJETA:" TO WS-AGULHA. MOVE 8 TO WS-AGULHA-LEN.
018800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018900     IF NOT WS-SINAL-ACHADO
019000         GO TO P15-TESTA-CARTAO-EXIT.
019100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
019200     IF WS-QTD-TOK < 2
019300         GO TO P15-TESTA-CARTAO-EXIT.
019400     MOVE WS-TOK(2)(5:4) TO SAI-CARTAO4-EXT.
019500     SET WS-JA-TEM-CARTAO TO TRUE.
019600 P15-TESTA-CARTAO-EXIT.
019700     EXIT.
019800
019900*----------------------------------------------------------*
020000*  INICIO DE SECAO DE MOEDA - CONTA CADA SECAO ENCONTRADA E *
020100*  SO LIGA A CAPTURA QUANDO A SECAO E A QUE FOI PEDIDA      *
020200*  (LK-NUM-SECAO-PEDIDA); AS DEMAIS SECOES FICAM PARA UMA   *
020300*  PROXIMA CHAMADA (VIDE LK-QTD-SECOES-EXT EM P00-LOOP-FIM) *
020400*----------------------------------------------------------*
020500 P20-TESTA-SECAO.
020600     MOVE "PESOS" TO WS-AGULHA. MOVE 5 TO WS-AGULHA-LEN.
020700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020800     IF WS-SINAL-ACHADO
020900         MOVE "COP" TO WS-MOEDA-DA-SECAO
021000         PERFORM P21-ABRE-SECAO THRU P21-ABRE-SECAO-EXIT
021100         GO TO P20-TESTA-SECAO-EXIT.
021200     MOVE "DOLARES" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
021300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
021400     IF WS-SINAL-ACHADO
021500         MOVE "USD" TO WS-MOEDA-DA-SECAO
021600         PERFORM P21-ABRE-SECAO THRU P21-ABRE-SECAO-EXIT.
021700 P20-TESTA-SECAO-EXIT.
021800     EXIT.
021900
022000*----------------------------------------------------------*
022100*  CONTA MAIS UMA SECAO DE MOEDA VISTA E DECIDE SE E A      *
022200*  SECAO-ALVO DESTA CHAMADA                                 *
022300*----------------------------------------------------------*
022400 P21-ABRE-SECAO.
022500     ADD 1 TO WS-QTD-SECOES-VISTAS.
022600     MOVE "N" TO WS-MOVTOS-LIGADO.
022700     IF WS-QTD-SECOES-VISTAS = WS-SECAO-ALVO
022800         MOVE WS-MOEDA-DA-SECAO TO SAI-MOEDA-EXT
022900         SET WS-DENTRO-SECAO-ALVO TO TRUE
023000     ELSE
023100         MOVE "N" TO WS-SECAO-ALVO-FLAG.
023200 P21-ABRE-SECAO-EXIT.
023300     EXIT.
023400
023500*----------------------------------------------------------*
023600*  MARCA DE INICIO DAS TRANSACOES (NUEVOS MOVIMIENTOS)      *
023700*----------------------------------------------------------*
023800 P22-TESTA-MOVTOS-MARCA.
023900     IF WS-DENTRO-DE-MOVTOS
024000         GO TO P22-TESTA-MOVTOS-MARCA-EXIT.
024100     MOVE "NUEVOS MOVIMIENTOS" TO WS-AGULHA.
024200     MOVE 18 TO WS-AGULHA-LEN.
024300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024400     IF WS-SINAL-ACHADO
024500         SET WS-DENTRO-DE-MOVTOS TO TRUE
024600         GO TO P22-TESTA-MOVTOS-MARCA-EXIT.
024700     MOVE "MOVIMIENTOS ANTES" TO WS-AGULHA.
024800     MOVE 17 TO WS-AGULHA-LEN.
024900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
025000     IF WS-SINAL-ACHADO
025100         SET WS-DENTRO-DE-MOVTOS TO TRUE.
025200 P22-TESTA-MOVTOS-MARCA-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------*
025600*  PERIODO DA SECAO: "D MMM - D MMM. YYYY" (1A VEZ)         *
025700*----------------------------------------------------------*
025800 P25-TESTA-PERIODO.
025900     IF WS-JA-TEM-PERIODO
026000         GO TO P25-TESTA-PERIODO-EXIT.
026100     MOVE "-" TO WS-AGULHA. MOVE 1 TO WS-AGULHA-LEN.
026200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
026300     IF NOT WS-SINAL-ACHADO
026400         GO TO P25-TESTA-PERIODO-EXIT.
026500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
026600     IF WS-QTD-TOK < 6
026700         GO TO P25-TESTA-PERIODO-EXIT.
026800*    TOKENS TIPICOS: D MMM - D MMM. YYYY
026900     MOVE WS-TOK(1) TO LK-DTE-DIA.
027000     MOVE WS-TOK(2)(1:3) TO LK-DTE-MES-TEXTO.
027100     MOVE ZERO TO LK-DTE-MES-NUM.
027200     MOVE WS-TOK(6) TO LK-DTE-ANO.
027300     MOVE "S" TO LK-DTE-ANO-INFORMADO.
027400     CALL "STDATE01" USING LK-DATE-ARGS.
027500     IF NOT LK-DTE-OK
027600         GO TO P25-TESTA-PERIODO-EXIT.
027700     MOVE LK-DTE-MES-NUM TO WS-MES-DE-NUM.
027800     MOVE WS-TOK(4) TO LK-DTE-DIA.
027900     MOVE WS-TOK(5)(1:3) TO LK-DTE-MES-TEXTO.
028000     MOVE ZERO TO LK-DTE-MES-NUM.
028100     MOVE WS-TOK(6) TO LK-DTE-ANO.
028200     CALL "STDATE01" USING LK-DATE-ARGS.
028300     IF NOT LK-DTE-OK
028400         GO TO P25-TESTA-PERIODO-EXIT.
028500     MOVE LK-DTE-MES-NUM TO WS-MES-ATE-NUM.
028600     MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
028700     IF WS-MES-DE-NUM > WS-MES-ATE-NUM
028800         COMPUTE LK-DTE-ANO = LK-DTE-ANO - 1.
028900     MOVE WS-TOK(1) TO LK-DTE-DIA.
029000     MOVE WS-TOK(2)(1:3) TO LK-DTE-MES-TEXTO.
029100     MOVE ZERO TO LK-DTE-MES-NUM.
029200     CALL "STDATE01" USING LK-DATE-ARGS.
029300     IF LK-DTE-OK
029400         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-DE-EXT.
029500     SET WS-JA-TEM-PERIODO TO TRUE.
029600 P25-TESTA-PERIODO-EXIT.
029700     EXIT.
029800
029900*----------------------------------------------------------*
030000*  METADADOS (1A VEZ, FORMATO COLOMBIANO, SALVO TAXAS US)   *
030100*----------------------------------------------------------*
030200 P30-TESTA-METADADOS.
030300     MOVE "CUPO TOTAL:" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
030400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
030500     IF WS-SINAL-ACHADO AND SAI-CUPO-TOT-EXT = ZERO
030600         PERFORM P35-NUM-COLOMB THRU P35-NUM-COLOMB-EXIT
030700         MOVE LK-NUM-RESULTADO TO SAI-CUPO-TOT-EXT.
030800     MOVE "DISPONIBLE:" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
030900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031000     IF WS-SINAL-ACHADO AND SAI-CUPO-DISP-EXT = ZERO
031100         PERFORM P35-NUM-COLOMB THRU P35-NUM-COLOMB-EXIT
031200         MOVE LK-NUM-RESULTADO TO SAI-CUPO-DISP-EXT.
031300     MOVE "SALDO ANTERIOR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
031400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031500     IF WS-SINAL-ACHADO AND SAI-SALDO-ANT-EXT = ZERO
031600         PERFORM P35-NUM-COLOMB THRU P35-NUM-COLOMB-EXIT
031700         MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT.
031800     MOVE "COMPRAS DEL MES" TO WS-AGULHA.
031900     MOVE 15 TO WS-AGULHA-LEN.
032000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
032100     IF WS-SINAL-ACHADO AND SAI-COMPRAS-EXT = ZERO
032200         PERFORM P35-NUM-COLOMB THRU P35-NUM-COLOMB-EXIT
032300         MOVE LK-NUM-RESULTADO TO SAI-COMPRAS-EXT.
032400     MOVE "INTERESES CORRIENTES" TO WS-AGULHA.
032500     MOVE 20 TO WS-AGULHA-LEN.
032600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
032700     IF WS-SINAL-ACHADO AND SAI-JUROS-EXT = ZERO
032800         PERFORM P35-NUM-COLOMB THRU P35-NUM-COLOMB-EXIT
032900         MOVE LK-NUM-RESULTADO TO SAI-JUROS-EXT.
033000     MOVE "COMPRA" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
033100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033200     IF WS-SINAL-ACHADO AND SAI-TAXA-JUROS-EXT = ZERO
033300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
033400         PERFORM P36-ACHA-PERCENTUAL
033500             THRU P36-ACHA-PERCENTUAL-EXIT
033600         MOVE LK-NUM-RESULTADO TO SAI-TAXA-JUROS-EXT.
033700     MOVE "MORA" TO WS-AGULHA. MOVE 4 TO WS-AGULHA-LEN.
033800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033900     IF WS-SINAL-ACHADO AND SAI-TAXA-MORA-EXT = ZERO
034000         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
034100         PERFORM P36-ACHA-PERCENTUAL
034200             THRU P36-ACHA-PERCENTUAL-EXIT
034300         MOVE LK-NUM-RESULTADO TO SAI-TAXA-MORA-EXT.
034400*    CAPTURA DE DUAS LINHAS - PAGO TOTAL: NA LINHA ANTERIOR
034500     IF WS-AGUARDA-PAGOTOT
034600         PERFORM P37-ULTIMO-VALOR-CIFRAO
034700             THRU P37-ULTIMO-VALOR-CIFRAO-EXIT
034800         IF SAI-PAGTO-TOT-EXT = ZERO
034900             MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT
035000         MOVE "N" TO WS-PAGOTOT-PENDENTE.
035100     MOVE "PAGO TOTAL:" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
035200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
035300     IF WS-SINAL-ACHADO
035400         SET WS-AGUARDA-PAGOTOT TO TRUE.
035500*    CAPTURA DE DUAS LINHAS - VENCIMENTO / PAGO MINIMO
035600     IF SAI-VENCTO-PAGTO-EXT = ZERO
035700         PERFORM P31-TESTA-MES-VENCTO
035800             THRU P31-TESTA-MES-VENCTO-EXIT.
035900 P30-TESTA-METADADOS-EXIT.
036000     EXIT.
036100
036200*----------------------------------------------------------*
036300*  LINHA "MMM. D, AAAA" DO VENCIMENTO DO PAGAMENTO - TESTA AS *
036400*  DOZE ABREVIATURAS DE MES EM ESPANHOL (NAO SO "ENE")        *
036500*----------------------------------------------------------*
036600 P31-TESTA-MES-VENCTO.
036700     MOVE 1 TO WS-K.
036800 P31-LOOP.
036900     IF WS-K > 12
037000         GO TO P31-TESTA-MES-VENCTO-EXIT.
037100     MOVE WS-MES-ABREV(WS-K) TO WS-AGULHA.
037200     MOVE 3 TO WS-AGULHA-LEN.
037300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
037400     IF WS-SINAL-ACHADO
037500         GO TO P31-ACHOU-MES.
037600     ADD 1 TO WS-K.
037700     GO TO P31-LOOP.
037800 P31-ACHOU-MES.
037900     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
038000     IF WS-QTD-TOK < 3
038100         GO TO P31-TESTA-MES-VENCTO-EXIT.
038200     MOVE WS-TOK(1)(1:3) TO LK-DTE-MES-TEXTO.
038300     MOVE ZERO TO LK-DTE-MES-NUM.
038400     MOVE WS-TOK(2) TO LK-DTE-DIA.
038500     MOVE WS-TOK(3) TO LK-DTE-ANO.
038600     MOVE "S" TO LK-DTE-ANO-INFORMADO.
038700     CALL "STDATE01" USING LK-DATE-ARGS.
038800     IF NOT LK-DTE-OK
038900         GO TO P31-TESTA-MES-VENCTO-EXIT.
039000     MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
039100     PERFORM P37-ULTIMO-VALOR-CIFRAO
039200         THRU P37-ULTIMO-VALOR-CIFRAO-EXIT.
039300     MOVE LK-NUM-RESULTADO TO SAI-PAGTO-MIN-EXT.
039400 P31-TESTA-MES-VENCTO-EXIT.
039500     EXIT.
039600
039700*----------------------------------------------------------*
039800*  CONVERTE O PRIMEIRO NUMERO APOS A AGULHA (FORMATO COLOMB)*
039900*----------------------------------------------------------*
040000 P35-NUM-COLOMB.
040100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
040200     MOVE SPACES TO LK-NUM-TEXTO.
040300     MOVE 1 TO WS-J.
040400 P35-LOOP.
040500     IF WS-J > WS-QTD-TOK
040600         GO TO P35-NUM-COLOMB-EXIT.
040700     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
040800        WS-TOK(WS-J)(1:1) = "$"
040900         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
041000         GO TO P35-ACHOU.
041100     ADD 1 TO WS-J.
041200     GO TO P35-LOOP.
041300 P35-ACHOU.
041400     SET LK-FORMATO-COLOMB TO TRUE.
041500     MOVE 2 TO LK-NUM-CASAS.
041600     CALL "STNUM01" USING LK-NUM-ARGS.
041700 P35-NUM-COLOMB-EXIT.
041800     EXIT.
041900
042000*----------------------------------------------------------*
042100*  TABELA DE TAXAS - PRIMEIRO PERCENTUAL > 0 NA LINHA       *
042200*----------------------------------------------------------*
042300 P36-ACHA-PERCENTUAL.
042400     MOVE SPACES TO LK-NUM-TEXTO.
042500     MOVE 1 TO WS-J.
042600 P36-LOOP.
042700     IF WS-J > WS-QTD-TOK
042800         GO TO P36-NAO-ACHOU.
042900     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO
043000         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
043100         SET LK-FORMATO-US TO TRUE
043200         MOVE 4 TO LK-NUM-CASAS
043300         CALL "STNUM01" USING LK-NUM-ARGS
043400         IF LK-NUM-RESULTADO > ZERO
043500             GO TO P36-ACHA-PERCENTUAL-EXIT.
043600     ADD 1 TO WS-J.
043700     GO TO P36-LOOP.
043800 P36-NAO-ACHOU.
043900     MOVE ZERO TO LK-NUM-RESULTADO.
044000 P36-ACHA-PERCENTUAL-EXIT.
044100     EXIT.
044200
044300*----------------------------------------------------------*
044400*  ULTIMO VALOR "$ N" NA LINHA ATUAL (FORMATO COLOMBIANO)   *
044500*----------------------------------------------------------*
044600 P37-ULTIMO-VALOR-CIFRAO.
044700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
044800     MOVE SPACES TO LK-NUM-TEXTO.
044900     MOVE WS-QTD-TOK TO WS-J.
045000 P37-LOOP.
045100     IF WS-J = ZERO
045200         MOVE ZERO TO LK-NUM-RESULTADO
045300         GO TO P37-ULTIMO-VALOR-CIFRAO-EXIT.
045400     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
045500        WS-TOK(WS-J)(1:1) = "$"
045600         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
045700         SET LK-FORMATO-COLOMB TO TRUE
045800         MOVE 2 TO LK-NUM-CASAS
045900         CALL "STNUM01" USING LK-NUM-ARGS
046000         GO TO P37-ULTIMO-VALOR-CIFRAO-EXIT.
046100     SUBTRACT 1 FROM WS-J.
046200     GO TO P37-LOOP.
046300 P37-ULTIMO-VALOR-CIFRAO-EXIT.
046400     EXIT.
046500
046600*----------------------------------------------------------*
046700*  TRANSACAO: CONTEM DATA DD/MM/YYYY; ANTES=AUTORIZACAO;    *
046800*  DEPOIS DIVIDIDO EM "$": DESCR / VALOR(+PARC) / SALDO     *
046900*----------------------------------------------------------*
047000 P40-TESTA-TRANSACAO.
047100     MOVE "DCF:DEFENSOR" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
047200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
047300     IF WS-SINAL-ACHADO
047400         GO TO P40-TESTA-TRANSACAO-EXIT.
047500     MOVE "AUTORIZACION" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
047600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
047700     IF WS-SINAL-ACHADO
047800         GO TO P40-TESTA-TRANSACAO-EXIT.
047900     MOVE "PENDIENTE" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
048000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
048100     IF WS-SINAL-ACHADO
048200         GO TO P40-TESTA-TRANSACAO-EXIT.
048300     MOVE "COUTA/ABONO" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
048400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
048500     IF WS-SINAL-ACHADO
048600         GO TO P40-TESTA-TRANSACAO-EXIT.
048700     MOVE "RECUERDA ESTAR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
048800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
048900     IF WS-SINAL-ACHADO
049000         GO TO P40-TESTA-TRANSACAO-EXIT.
049100     MOVE "DEBITOS A TUS CUENTAS" TO WS-AGULHA.
049200     MOVE 21 TO WS-AGULHA-LEN.
049300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
049400     IF WS-SINAL-ACHADO
049500         GO TO P40-TESTA-TRANSACAO-EXIT.
049600     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
049700     MOVE ZERO TO WS-DATA-ACHADA-POS.
049800     MOVE 1 TO WS-J.
049900 P40-ACHA-DATA.
050000     IF WS-J > WS-QTD-TOK
050100         GO TO P40-NAO-ACHOU-DATA.
050200     IF WS-TOK(WS-J)(3:1) = "/" AND WS-TOK(WS-J)(6:1) = "/"
050300         MOVE WS-J TO WS-DATA-ACHADA-POS
050400         GO TO P40-ACHOU-DATA.
050500     ADD 1 TO WS-J.
050600     GO TO P40-ACHA-DATA.
050700 P40-NAO-ACHOU-DATA.
050800     GO TO P40-TESTA-TRANSACAO-EXIT.
050900 P40-ACHOU-DATA.
051000     IF LK-QTD-TRANS >= 2000
051100         GO TO P40-TESTA-TRANSACAO-EXIT.
051200     MOVE SPACES TO WS-LINHA-DEPOIS-DATA WS-PARTE-DESCR
051300                    WS-PARTE-VALOR WS-PARTE-SALDO.
051400     UNSTRING WS-LINHA-ATUAL
051500         DELIMITED BY WS-TOK(WS-DATA-ACHADA-POS)(1:10)
051600         INTO WS-PARTE-DESCR WS-LINHA-DEPOIS-DATA.
051700     MOVE SPACES TO WS-PARTE-DESCR.
051800     UNSTRING WS-LINHA-DEPOIS-DATA DELIMITED BY "$"
051900         INTO WS-PARTE-DESCR WS-PARTE-VALOR WS-PARTE-SALDO.
052000     IF WS-PARTE-DESCR = SPACES
052100         GO TO P40-TESTA-TRANSACAO-EXIT.
052200     ADD 1 TO LK-QTD-TRANS.
052300     MOVE WS-TOK(WS-DATA-ACHADA-POS)(1:2)  TO LK-DTE-DIA.
052400     MOVE WS-TOK(WS-DATA-ACHADA-POS)(4:2)  TO LK-DTE-MES-NUM.
052500     MOVE WS-TOK(WS-DATA-ACHADA-POS)(7:4)  TO LK-DTE-ANO.
052600     MOVE "S" TO LK-DTE-ANO-INFORMADO.
052700     CALL "STDATE01" USING LK-DATE-ARGS.
052800     IF LK-DTE-OK
052900         MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS)
053000     ELSE
053100         MOVE ZERO TO LK-T-DATA(LK-QTD-TRANS).
053200     MOVE WS-PARTE-DESCR TO LK-T-DESCR(LK-QTD-TRANS).
053300     MOVE WS-PARTE-VALOR TO LK-NUM-TEXTO.
053400     SET LK-FORMATO-COLOMB TO TRUE.
053500     MOVE 2 TO LK-NUM-CASAS.
053600     CALL "STNUM01" USING LK-NUM-ARGS.
053700     MOVE LK-NUM-RESULTADO TO WS-VALOR-MOVTO.
053800     MOVE WS-PARTE-SALDO TO LK-NUM-TEXTO.
053900     CALL "STNUM01" USING LK-NUM-ARGS.
054000     MOVE LK-NUM-RESULTADO TO LK-T-SALDO(LK-QTD-TRANS).
054100     IF WS-VALOR-MOVTO < ZERO
054200         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
054300         COMPUTE LK-T-VALOR(LK-QTD-TRANS) =
054400             ZERO - WS-VALOR-MOVTO
054500     ELSE
054600         MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS)
054700         MOVE WS-VALOR-MOVTO TO LK-T-VALOR(LK-QTD-TRANS).
054800     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
054900     MOVE SPACES TO LK-T-AUTORIZ(LK-QTD-TRANS).
055000     IF WS-DATA-ACHADA-POS > 1
055100         MOVE WS-TOK(1) TO LK-T-AUTORIZ(LK-QTD-TRANS).
055200     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
055300                  LK-T-PARC-TOT(LK-QTD-TRANS).
055400*    PARCELAMENTO "C/T" NA PARTE DO VALOR, QUANDO PRESENTE
055500     IF WS-PARTE-VALOR(4:1) = "/"
055600         MOVE WS-PARTE-VALOR(3:1) TO LK-T-PARC-ATU(LK-QTD-TRANS)
055700         MOVE WS-PARTE-VALOR(5:1) TO LK-T-PARC-TOT(LK-QTD-TRANS).
055800 P40-TESTA-TRANSACAO-EXIT.
055900     EXIT.
