000100***************************************************************
000200*  STNUMARG.CPY                                                *
000300*  AREA DE LINKAGE DO STNUM01 - CONVERSOR DE VALOR NUMERICO    *
000400*  CHAMADO POR TODOS OS PARSERS DE BANCO VIA CALL "STNUM01"    *
000500*  MANTIDO POR ROGERIO F. MACHADO                              *
000600***************************************************************
000700* HISTORICO
000800*   1991-05-14  RFM   CRIACAO DA AREA DE PASSAGEM DE PARAMETROS
000900*   1994-02-08  RFM   INCLUIDO O MODO ADAPTATIVO (TEXTO DE OCR)
001000***************************************************************
001100 01  LK-NUM-ARGS.
001200     03  LK-NUM-TEXTO          PIC X(30).
001300     03  LK-NUM-FORMATO        PIC X(01).
001400         88  LK-FORMATO-US         VALUE "U".
001500         88  LK-FORMATO-COLOMB     VALUE "C".
001600         88  LK-FORMATO-ADAPT      VALUE "A".
001700     03  LK-NUM-CASAS          PIC 9(01).
001800     03  LK-NUM-RESULTADO      PIC S9(13)V9(04).
001900     03  LK-NUM-VALIDO         PIC X(01).
002000         88  LK-NUM-OK             VALUE "S".
002100         88  LK-NUM-ERRO           VALUE "N".
002200     03  FILLER                PIC X(10).
