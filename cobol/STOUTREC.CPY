000100***************************************************************
000200*  STOUTREC.CPY                                                *
000300*  EXTRATO  -  REGISTRO DE SAIDA NORMALIZADO  (ARQ. STMTOUT)   *
000400*  UM REGISTRO POR SECAO DE EXTRATO (CARTAO PODE GERAR 2:      *
000500*  SECAO COP E SECAO USD)                                      *
000600*  MANTIDO POR ROGERIO F. MACHADO                              *
000700***************************************************************
000800* HISTORICO
000900*   1991-04-02  RFM    LAYOUT INICIAL - SO POUPANCA E CARTAO
001000*   1992-09-19  RFM    INCLUIDOS OS CAMPOS DE EMPRESTIMO
001100*   1994-02-08  RFM    INCLUIDA SEGUNDA MOEDA (DOLAR) P/ CARTAO
001200*   1998-12-04  RFM    REVISAO ANO 2000 - DATAS JA SAO 9(08)
001300***************************************************************
001400 01  LK-REG-SAIDA-EXT.
001500*    ------------- IDENTIFICACAO DA SECAO -----------------
001600     03  SAI-BANCO-EXT         PIC X(20).
001700     03  SAI-TIPO-EXT          PIC X(12).
001800     03  SAI-CONTA-EXT         PIC X(20).
001900     03  SAI-CARTAO4-EXT       PIC X(04).
002000     03  SAI-PERIODO-DE-EXT    PIC 9(08).
002100     03  SAI-PERIODO-DE-R REDEFINES SAI-PERIODO-DE-EXT.
002200         05  SAI-PDE-ANO       PIC 9(04).
002300         05  SAI-PDE-MES       PIC 9(02).
002400         05  SAI-PDE-DIA       PIC 9(02).
002500     03  SAI-PERIODO-ATE-EXT   PIC 9(08).
002600     03  SAI-PERIODO-ATE-R REDEFINES SAI-PERIODO-ATE-EXT.
002700         05  SAI-PAT-ANO       PIC 9(04).
002800         05  SAI-PAT-MES       PIC 9(02).
002900         05  SAI-PAT-DIA       PIC 9(02).
003000     03  SAI-MOEDA-EXT         PIC X(03).
003100     03  FILLER                PIC X(05).
003200*    ------------- SALDOS E TOTAIS DO PERIODO ---------------
003300     03  SAI-SALDO-ANT-EXT     PIC S9(13)V99.
003400     03  SAI-TOT-CRED-EXT      PIC S9(13)V99.
003500     03  SAI-TOT-DEB-EXT       PIC S9(13)V99.
003600     03  SAI-SALDO-FIN-EXT     PIC S9(13)V99.
003700     03  SAI-COMPRAS-EXT       PIC S9(13)V99.
003800     03  SAI-JUROS-EXT         PIC S9(13)V99.
003900*    ------------- BLOCO CARTAO DE CREDITO -------------------
004000     03  SAI-CUPO-TOT-EXT      PIC S9(13)V99.
004100     03  SAI-CUPO-DISP-EXT     PIC S9(13)V99.
004200     03  SAI-TAXA-JUROS-EXT    PIC S9(03)V9(04).
004300     03  SAI-TAXA-MORA-EXT     PIC S9(03)V9(04).
004400     03  SAI-PAGTO-TOT-EXT     PIC S9(13)V99.
004500     03  SAI-PAGTO-MIN-EXT     PIC S9(13)V99.
004600     03  SAI-VENCTO-PAGTO-EXT  PIC 9(08).
004700     03  SAI-VENCTO-PAGTO-R REDEFINES SAI-VENCTO-PAGTO-EXT.
004800         05  SAI-VP-ANO        PIC 9(04).
004900         05  SAI-VP-MES        PIC 9(02).
005000         05  SAI-VP-DIA        PIC 9(02).
005100     03  FILLER                PIC X(10).
005200*    ------------- BLOCO EMPRESTIMO / FINANCIAMENTO -----------
005300     03  SAI-VALOR-INIC-EXT    PIC S9(13)V99.
005400     03  SAI-DESEMBOLSO-EXT    PIC 9(08).
005500     03  SAI-CUOTAS-MORA-EXT   PIC 9(03).
005600     03  SAI-QTD-TRANS-EXT     PIC 9(05).
005700     03  FILLER                PIC X(20).
