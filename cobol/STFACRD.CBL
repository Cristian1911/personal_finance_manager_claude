000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STFACRD.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/23/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CARTAO CMR DA FALABELLA.               *
001100*  CHAMADO PELO STMTNORM (CALL "STFACRD").                     *
001200***************************************************************
001300* HISTORICO DE ALTERACOES
001400*   1991-05-23  RFM   007   PROGRAMA INICIAL
001500*   1993-09-14  RFM   013   NORMALIZACAO DOS TOKENS DUPLICADOS
001600*                           (EX.: "CCMMRR" VIRA "CMR") ANTES
001700*                           DE TESTAR AS MARCAS DO EXTRATO
001800*   1998-11-30  RFM   022   REVISAO ANO 2000
001900*   2000-10-19  JCS   026   INCLUIDA A NORMALIZACAO DO TOKEN
002000*                           "CMRR" (ERRO DE DIGITACAO DO BANCO
002100*                           NO PROPRIO EXTRATO, VISTO EM PRODUCAO)
002200*   2002-07-25  RFM   032   CORRIGIDO LIMITE DO BUFFER DE TOKENS
002300*                           QUANDO A LINHA TINHA MAIS DE 20 DELES
002400*   2004-12-02  MAV   040   AJUSTE NA TOKENIZACAO PARA NAO PARTIR
002500*                           NUMEROS COM PONTO DE MILHAR NO MEIO
002600***************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-DIGITO IS "0" THRU "9".
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 01  WS-CABECALHO-PROGRAMA.
003500     03  FILLER                PIC X(08) VALUE "STFACRD".
003600     03  FILLER                PIC X(40) VALUE
003700         "EXTRATO CARTAO CMR FALABELLA".
003800 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
003900     03  WS-CAB-PROGRAMA     PIC X(08).
004000     03  WS-CAB-DESCRICAO    PIC X(40).
004100
004200 COPY STNUMARG.
004300 COPY STDTEARG.
004400
004500 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004600 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004700 77  WS-K                    PIC 9(05) COMP VALUE ZERO.
004800 77  WS-M                    PIC 9(05) COMP VALUE ZERO.
004900 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
005000 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005100 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005200 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005300 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005400     88  WS-SINAL-ACHADO         VALUE "S".
005500 77  WS-CARTAO-CAPTURADO     PIC X(01) VALUE "N".
005600     88  WS-JA-TEM-CARTAO        VALUE "S".
005700 77  WS-PERIODO-CAPTURADO    PIC X(01) VALUE "N".
005800     88  WS-JA-TEM-PERIODO       VALUE "S".
005900 77  WS-PAGODATA-PENDENTE    PIC X(01) VALUE "N".
006000     88  WS-AGUARDA-PAGODATA     VALUE "S".
006100 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
006200 77  WS-POS-NORM             PIC 9(03) COMP VALUE ZERO.
006300 77  WS-TOK-LEN              PIC 9(02) COMP VALUE ZERO.
006400 77  WS-TOK-LEN-COL          PIC 9(02) COMP VALUE ZERO.
006500 77  WS-TOK-METADE           PIC 9(02) COMP VALUE ZERO.
006600 77  WS-TOK-RESTO            PIC 9(01) COMP VALUE ZERO.
006700 77  WS-P                    PIC 9(02) COMP VALUE ZERO.
006800 77  WS-TOK-COLAPSADO        PIC X(40) VALUE SPACES.
006900 77  WS-TOKEN-DOBRADO-FLAG   PIC X(01) VALUE "N".
007000     88  WS-TOKEN-E-DOBRADO      VALUE "S".
007100
007200 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
007300 01  WS-LINHA-NORM           PIC X(130) VALUE SPACES.
007400 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
007500     03  WS-LINHA-5          PIC X(05).
007600     03  FILLER              PIC X(125).
007700
007800 01  WS-TAB-TOKENS.
007900     03  WS-TOK OCCURS 12 TIMES PIC X(40).
008000 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
008100     03  WS-TOK-PRIM-1       PIC X(01).
008200     03  FILLER              PIC X(479).
008300
008400 LINKAGE SECTION.
008500 COPY STLNREC.
008600 COPY STOUTREC.
008700 COPY STTXNREC.
008800
008900 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
009000                           LK-REG-SAIDA-EXT
009100                           LK-TAB-TRANS-EXT.
009200
009300 P00-CONTROLE.
009400     MOVE "FALABELLA CMR" TO SAI-BANCO-EXT.
009500     MOVE "CREDIT-CARD"   TO SAI-TIPO-EXT.
009600     MOVE "COP"           TO SAI-MOEDA-EXT.
009700     MOVE ZERO TO LK-QTD-TRANS.
009800     IF LK-QTD-LINHAS = ZERO
009900         GO TO P00-FIM.
010000     MOVE 1 TO WS-I.
010100 P00-LOOP.
010200     IF WS-I > LK-QTD-LINHAS
010300         GO TO P00-LOOP-FIM.
010400     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
010500     PERFORM P06-NORMALIZA-LINHA THRU P06-NORMALIZA-LINHA-EXIT.
010600     PERFORM P15-TESTA-CARTAO THRU P15-TESTA-CARTAO-EXIT.
010700     PERFORM P20-TESTA-PERIODO THRU P20-TESTA-PERIODO-EXIT.
010800     PERFORM P22-TESTA-MARCA-VENCTO
010900         THRU P22-TESTA-MARCA-VENCTO-EXIT.
011000     PERFORM P23-TESTA-DATA-PENDENTE
011100         THRU P23-TESTA-DATA-PENDENTE-EXIT.
011200     PERFORM P30-TESTA-METADADOS THRU P30-TESTA-METADADOS-EXIT.
011300     PERFORM P40-TESTA-TRANSACAO THRU P40-TESTA-TRANSACAO-EXIT.
011400     ADD 1 TO WS-I.
011500     GO TO P00-LOOP.
011600 P00-LOOP-FIM.
011700     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
011800 P00-FIM.
011900     GOBACK.
012000
012100*----------------------------------------------------------*
012200*  COLAPSA TOKENS "DOBRADOS" (TIPO "CCMMRR" -> "CMR") ANTES  *
012300*  DE TESTAR AS MARCAS DO EXTRATO.  A NORMALIZACAO E FEITA   *
012400*  TOKEN A TOKEN (NUNCA CARACTERE A CARACTERE NA LINHA       *
012500*  INTEIRA) PARA NAO MEXER EM VALORES COM DIGITOS REPETIDOS  *
012600*  DE VERDADE (EX.: $100.00) - SO COLAPSA QUANDO O TOKEN TEM *
012700*  TAMANHO PAR E TODOS OS SEUS PARES DE CARACTERES SAO IGUAIS*
012800*----------------------------------------------------------*
012900 P06-NORMALIZA-LINHA.
013000     PERFORM P10A-TOKENIZA-BRUTO THRU P10A-TOKENIZA-BRUTO-EXIT.
013100     MOVE SPACES TO WS-LINHA-NORM.
013200     MOVE 1 TO WS-POS-NORM.
013300     MOVE 1 TO WS-K.
013400 P06-LOOP.
013500     IF WS-K > WS-QTD-TOK
013600         GO TO P06-NORMALIZA-LINHA-EXIT.
013700     PERFORM P07-ACHA-TAMANHO-TOKEN
013800         THRU P07-ACHA-TAMANHO-TOKEN-EXIT.
013900     PERFORM P08-COLAPSA-TOKEN THRU P08-COLAPSA-TOKEN-EXIT.
014000     IF WS-TOK-LEN-COL > ZERO
014100         MOVE WS-TOK-COLAPSADO(1:WS-TOK-LEN-COL)
014200             TO WS-LINHA-NORM(WS-POS-NORM:WS-TOK-LEN-COL)
014300         ADD WS-TOK-LEN-COL TO WS-POS-NORM
014400         ADD 1 TO WS-POS-NORM.
014500     ADD 1 TO WS-K.
014600     GO TO P06-LOOP.
014700 P06-NORMALIZA-LINHA-EXIT.
014800     EXIT.
014900
015000*----------------------------------------------------------*
015100*  TAMANHO REAL DO TOKEN WS-TOK(WS-K), SEM OS BRANCOS QUE O  *
015200*  UNSTRING DEIXA SOBRANDO NA DIREITA                        *
015300*----------------------------------------------------------*
015400 P07-ACHA-TAMANHO-TOKEN.
015500     MOVE ZERO TO WS-TOK-LEN.
015600     INSPECT WS-TOK(WS-K) TALLYING WS-TOK-LEN
015700         FOR CHARACTERS BEFORE INITIAL SPACE.
015800 P07-ACHA-TAMANHO-TOKEN-EXIT.
015900     EXIT.
016000
016100*----------------------------------------------------------*
016200*  SO COLAPSA O TOKEN QUANDO TODO PAR DE CARACTERES          *
016300*  ADJACENTES E IGUAL E O TAMANHO E PAR; CASO CONTRARIO      *
016400*  DEVOLVE O TOKEN ORIGINAL INTACTO                          *
016500*----------------------------------------------------------*
016600 P08-COLAPSA-TOKEN.
016700     MOVE WS-TOK(WS-K) TO WS-TOK-COLAPSADO.
016800     MOVE WS-TOK-LEN TO WS-TOK-LEN-COL.
016900     IF WS-TOK-LEN = ZERO
017000         GO TO P08-COLAPSA-TOKEN-EXIT.
017100     DIVIDE WS-TOK-LEN BY 2 GIVING WS-TOK-METADE
017200         REMAINDER WS-TOK-RESTO.
017300     IF WS-TOK-RESTO NOT = ZERO
017400         GO TO P08-COLAPSA-TOKEN-EXIT.
017500     MOVE "S" TO WS-TOKEN-DOBRADO-FLAG.
017600     MOVE 1 TO WS-P.
017700 P08-TESTA-PAR.
017800     IF WS-P > WS-TOK-LEN
017900         GO TO P08-TESTA-PAR-FIM.
018000     IF WS-TOK(WS-K)(WS-P:1) NOT = WS-TOK(WS-K)(WS-P + 1:1)
018100         MOVE "N" TO WS-TOKEN-DOBRADO-FLAG
018200         GO TO P08-TESTA-PAR-FIM.
018300     ADD 2 TO WS-P.
018400     GO TO P08-TESTA-PAR.
018500 P08-TESTA-PAR-FIM.
018600     IF NOT WS-TOKEN-E-DOBRADO
018700         GO TO P08-COLAPSA-TOKEN-EXIT.
018800     MOVE SPACES TO WS-TOK-COLAPSADO.
018900     MOVE 1 TO WS-M.
019000     MOVE 1 TO WS-P.
019100 P08-MONTA-LOOP.
019200     IF WS-P > WS-TOK-LEN
019300         GO TO P08-MONTA-FIM.
019400     MOVE WS-TOK(WS-K)(WS-P:1) TO WS-TOK-COLAPSADO(WS-M:1).
019500     ADD 1 TO WS-M.
019600     ADD 2 TO WS-P.
019700     GO TO P08-MONTA-LOOP.
019800 P08-MONTA-FIM.
019900     MOVE WS-TOK-METADE TO WS-TOK-LEN-COL.
020000 P08-COLAPSA-TOKEN-EXIT.
020100     EXIT.
020200
020300*----------------------------------------------------------*
020400 P05-CONTEM-TEXTO.
020500     MOVE ZERO TO WS-CONT-ACHADOS.
020600     MOVE "N" TO WS-ACHOU-SINAL.
020700     INSPECT WS-LINHA-NORM TALLYING WS-CONT-ACHADOS
020800         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
020900     IF WS-CONT-ACHADOS > ZERO
021000         SET WS-SINAL-ACHADO TO TRUE.
021100 P05-CONTEM-TEXTO-EXIT.
021200     EXIT.
021300
021400*----------------------------------------------------------*
021500*  TOKENIZA A LINHA BRUTA (ANTES DA NORMALIZACAO) - SO USADA *
021600*  POR P06 PARA ENXERGAR OS TOKENS ORIGINAIS A COLAPSAR      *
021700*----------------------------------------------------------*
021800 P10A-TOKENIZA-BRUTO.
021900     MOVE SPACES TO WS-TAB-TOKENS.
022000     MOVE ZERO TO WS-QTD-TOK.
022100     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
022200         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
022300              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
022400              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
022500         TALLYING IN WS-QTD-TOK.
022600 P10A-TOKENIZA-BRUTO-EXIT.
022700     EXIT.
022800
022900*----------------------------------------------------------*
023000*  TOKENIZA A LINHA JA NORMALIZADA - USADA POR TODAS AS      *
023100*  DEMAIS ROTINAS DE EXTRACAO DE CAMPOS (CARTAO, PERIODO,    *
023200*  VENCIMENTO, METADADOS, TRANSACOES)                        *
023300*----------------------------------------------------------*
023400 P10-TOKENIZA.
023500     MOVE SPACES TO WS-TAB-TOKENS.
023600     MOVE ZERO TO WS-QTD-TOK.
023700     UNSTRING WS-LINHA-NORM DELIMITED BY ALL SPACE
023800         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
023900              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
024000              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
024100         TALLYING IN WS-QTD-TOK.
024200 P10-TOKENIZA-EXIT.
024300     EXIT.
024400
024500*----------------------------------------------------------*
024600*  CARTAO: RUN DE ASTERISCOS SEGUIDO DE 4 DIGITOS (1A VEZ)  *
024700*----------------------------------------------------------*
024800 P15-TESTA-CARTAO.
024900     IF WS-JA-TEM-CARTAO
025000         GO TO P15-TESTA-CARTAO-EXIT.
025100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
025200     MOVE 1 TO WS-J.
025300 P15-LOOP.
025400     IF WS-J > WS-QTD-TOK
025500         GO TO P15-TESTA-CARTAO-EXIT.
025600     IF WS-TOK(WS-J)(1:1) = "*"
025700         PERFORM P16-EXTRAI-4-FINAIS THRU P16-EXTRAI-4-FINAIS-EXIT
025800         IF SAI-CARTAO4-EXT NOT = SPACES
025900             SET WS-JA-TEM-CARTAO TO TRUE
026000             GO TO P15-TESTA-CARTAO-EXIT.
026100     ADD 1 TO WS-J.
026200     GO TO P15-LOOP.
026300 P15-TESTA-CARTAO-EXIT.
026400     EXIT.
026500
026600 P16-EXTRAI-4-FINAIS.
026700     MOVE ZERO TO WS-K.
026800     MOVE 1 TO WS-M.
026900 P16-LOOP.
027000     IF WS-M > 40
027100         GO TO P16-EXTRAI-4-FINAIS-EXIT.
027200     IF WS-TOK(WS-J)(WS-M:1) IS CLASSE-DIGITO
027300         ADD 1 TO WS-K
027400         MOVE WS-TOK(WS-J)(WS-M:1) TO SAI-CARTAO4-EXT(WS-K:1)
027500         IF WS-K = 4
027600             GO TO P16-EXTRAI-4-FINAIS-EXIT.
027700     ADD 1 TO WS-M.
027800     GO TO P16-LOOP.
027900 P16-EXTRAI-4-FINAIS-EXIT.
028000     EXIT.
028100
028200*----------------------------------------------------------*
028300*  PERIODO: LINHA INTEIRA "D MMM YYYY - D MMM YYYY" (1A VEZ)*
028400*----------------------------------------------------------*
028500 P20-TESTA-PERIODO.
028600     IF WS-JA-TEM-PERIODO
028700         GO TO P20-TESTA-PERIODO-EXIT.
028800     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
028900     IF WS-QTD-TOK NOT = 7
029000         GO TO P20-TESTA-PERIODO-EXIT.
029100     IF WS-TOK(4) NOT = "-"
029200         GO TO P20-TESTA-PERIODO-EXIT.
029300     MOVE WS-TOK(1) TO LK-DTE-DIA.
029400     MOVE WS-TOK(2) TO LK-DTE-MES-TEXTO.
029500     MOVE ZERO TO LK-DTE-MES-NUM.
029600     MOVE WS-TOK(3) TO LK-DTE-ANO.
029700     MOVE "S" TO LK-DTE-ANO-INFORMADO.
029800     CALL "STDATE01" USING LK-DATE-ARGS.
029900     IF NOT LK-DTE-OK
030000         GO TO P20-TESTA-PERIODO-EXIT.
030100     MOVE LK-DTE-RESULTADO TO SAI-PERIODO-DE-EXT.
030200     MOVE WS-TOK(5) TO LK-DTE-DIA.
030300     MOVE WS-TOK(6) TO LK-DTE-MES-TEXTO.
030400     MOVE ZERO TO LK-DTE-MES-NUM.
030500     MOVE WS-TOK(7) TO LK-DTE-ANO.
030600     MOVE "S" TO LK-DTE-ANO-INFORMADO.
030700     CALL "STDATE01" USING LK-DATE-ARGS.
030800     IF NOT LK-DTE-OK
030900         GO TO P20-TESTA-PERIODO-EXIT.
031000     MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
031100     SET WS-JA-TEM-PERIODO TO TRUE.
031200 P20-TESTA-PERIODO-EXIT.
031300     EXIT.
031400
031500*----------------------------------------------------------*
031600*  "PAGA ANTES DEL" MARCA O VENCIMENTO NA LINHA SEGUINTE    *
031700*----------------------------------------------------------*
031800 P22-TESTA-MARCA-VENCTO.
031900     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
032000         GO TO P22-TESTA-MARCA-VENCTO-EXIT.
032100     MOVE "PAGA ANTES DEL" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
032200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
032300     IF WS-SINAL-ACHADO
032400         SET WS-AGUARDA-PAGODATA TO TRUE.
032500 P22-TESTA-MARCA-VENCTO-EXIT.
032600     EXIT.
032700
032800 P23-TESTA-DATA-PENDENTE.
032900     IF NOT WS-AGUARDA-PAGODATA
033000         GO TO P23-TESTA-DATA-PENDENTE-EXIT.
033100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
033200     IF WS-QTD-TOK NOT = 3
033300         GO TO P23-TESTA-DATA-PENDENTE-EXIT.
033400     MOVE WS-TOK(1) TO LK-DTE-DIA.
033500     MOVE WS-TOK(2) TO LK-DTE-MES-TEXTO.
033600     MOVE ZERO TO LK-DTE-MES-NUM.
033700     MOVE WS-TOK(3) TO LK-DTE-ANO.
033800     MOVE "S" TO LK-DTE-ANO-INFORMADO.
033900     CALL "STDATE01" USING LK-DATE-ARGS.
034000     IF LK-DTE-OK
034100         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT
034200         MOVE "N" TO WS-PAGODATA-PENDENTE.
034300 P23-TESTA-DATA-PENDENTE-EXIT.
034400     EXIT.
034500
034600*----------------------------------------------------------*
034700*  METADADOS: CUPO TOTAL, DISPONIBLE, PAGO MINIMO,          *
034800*  TOTAL A PAGAR / SALDO FINAL, INTERESES                   *
034900*----------------------------------------------------------*
035000 P30-TESTA-METADADOS.
035100     MOVE "CUPO TOTAL" TO WS-AGULHA. MOVE 10 TO WS-AGULHA-LEN.
035200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
035300     IF WS-SINAL-ACHADO AND SAI-CUPO-TOT-EXT = ZERO
035400         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
035500         MOVE LK-NUM-RESULTADO TO SAI-CUPO-TOT-EXT.
035600
035700     MOVE "CUPO DISPONIBLE" TO WS-AGULHA. MOVE 15 TO WS-AGULHA-LEN.
035800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
035900     IF WS-SINAL-ACHADO AND SAI-CUPO-DISP-EXT = ZERO
036000         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
036100         MOVE LK-NUM-RESULTADO TO SAI-CUPO-DISP-EXT.
036200
036300     MOVE "PAGO MINIMO" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
036400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
036500     IF WS-SINAL-ACHADO AND SAI-PAGTO-MIN-EXT = ZERO
036600         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
036700         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-MIN-EXT.
036800
036900     MOVE "HAS UTILIZADO" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
037000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
037100     IF WS-SINAL-ACHADO AND SAI-SALDO-FIN-EXT = ZERO
037200         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
037300         MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
037400
037500     MOVE "TU PAGO TOTAL ES" TO WS-AGULHA. MOVE 16 TO WS-AGULHA-LEN.
037600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
037700     IF WS-SINAL-ACHADO AND SAI-PAGTO-TOT-EXT = ZERO
037800         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
037900         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
038000
038100     MOVE "INTERESES COBRADOS" TO WS-AGULHA.
038200     MOVE 18 TO WS-AGULHA-LEN.
038300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
038400     IF WS-SINAL-ACHADO AND SAI-JUROS-EXT = ZERO
038500         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
038600         MOVE LK-NUM-RESULTADO TO SAI-JUROS-EXT.
038700 P30-TESTA-METADADOS-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------*
039100*  ACHA O ULTIMO TOKEN NUMERICO (FORMATO COLOMBIANO) NA     *
039200*  LINHA ATUAL E CONVERTE EM LK-NUM-RESULTADO               *
039300*----------------------------------------------------------*
039400 P65-ULTIMO-VALOR.
039500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
039600     MOVE WS-QTD-TOK TO WS-J.
039700 P65-LOOP.
039800     IF WS-J = ZERO
039900         GO TO P65-ULTIMO-VALOR-EXIT.
040000     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
040100        WS-TOK(WS-J)(1:1) = "$"
040200         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO
040300         SET LK-FORMATO-COLOMB TO TRUE
040400         MOVE 2 TO LK-NUM-CASAS
040500         CALL "STNUM01" USING LK-NUM-ARGS
040600         GO TO P65-ULTIMO-VALOR-EXIT.
040700     SUBTRACT 1 FROM WS-J.
040800     GO TO P65-LOOP.
040900 P65-ULTIMO-VALOR-EXIT.
041000     EXIT.
041100
041200*----------------------------------------------------------*
041300*  TRANSACAO: "DD/MM/YYYY DESCRICAO T|A VALOR RESTO..."     *
041400*----------------------------------------------------------*
041500 P40-TESTA-TRANSACAO.
041600     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
041700     IF WS-QTD-TOK < 4
041800         GO TO P40-TESTA-TRANSACAO-EXIT.
041900     IF WS-TOK(1)(3:1) NOT = "/" OR WS-TOK(1)(6:1) NOT = "/"
042000         GO TO P40-TESTA-TRANSACAO-EXIT.
042100     IF LK-QTD-TRANS >= 2000
042200         GO TO P40-TESTA-TRANSACAO-EXIT.
042300     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
042400     MOVE ZERO TO LK-DTE-MES-TEXTO.
042500     MOVE WS-TOK(1)(4:2) TO LK-DTE-MES-NUM.
042600     MOVE WS-TOK(1)(7:4) TO LK-DTE-ANO.
042700     MOVE "S" TO LK-DTE-ANO-INFORMADO.
042800     CALL "STDATE01" USING LK-DATE-ARGS.
042900     IF NOT LK-DTE-OK
043000         GO TO P40-TESTA-TRANSACAO-EXIT.
043100*    ACHA O MARCADOR T OU A (TIPO DE MOVIMENTO)
043200     MOVE ZERO TO WS-K.
043300     MOVE 2 TO WS-J.
043400 P40-LOOP-MARCA.
043500     IF WS-J > WS-QTD-TOK
043600         GO TO P40-TESTA-TRANSACAO-EXIT.
043700     IF WS-TOK(WS-J) = "T" OR WS-TOK(WS-J) = "A"
043800         MOVE WS-J TO WS-K
043900         GO TO P40-MARCA-ACHADA.
044000     ADD 1 TO WS-J.
044100     GO TO P40-LOOP-MARCA.
044200 P40-MARCA-ACHADA.
044300     IF WS-K = WS-QTD-TOK
044400         GO TO P40-TESTA-TRANSACAO-EXIT.
044500     ADD 1 TO LK-QTD-TRANS.
044600     MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS).
044700     MOVE SPACES TO LK-T-DESCR(LK-QTD-TRANS).
044800     MOVE 1 TO WS-M.
044900 P40-MONTA-DESCR.
045000     IF WS-M >= WS-K OR WS-M > 11
045100         GO TO P40-MONTA-DESCR-FIM.
045200     IF WS-M = 2
045300         STRING WS-TOK(WS-M) DELIMITED BY SPACE
045400             INTO LK-T-DESCR(LK-QTD-TRANS)
045500     ELSE
045600         STRING LK-T-DESCR(LK-QTD-TRANS) DELIMITED BY SPACE
045700                " " WS-TOK(WS-M) DELIMITED BY SPACE
045800             INTO LK-T-DESCR(LK-QTD-TRANS).
045900     ADD 1 TO WS-M.
046000     GO TO P40-MONTA-DESCR.
046100 P40-MONTA-DESCR-FIM.
046200     COMPUTE WS-J = WS-K + 1.
046300     MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
046400     SET LK-FORMATO-COLOMB TO TRUE.
046500     MOVE 2 TO LK-NUM-CASAS.
046600     CALL "STNUM01" USING LK-NUM-ARGS.
046700     MOVE LK-NUM-RESULTADO TO WS-VALOR-MOVTO.
046800     IF WS-VALOR-MOVTO < ZERO
046900         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
047000         COMPUTE LK-T-VALOR(LK-QTD-TRANS) =
047100             ZERO - WS-VALOR-MOVTO
047200     ELSE
047300         IF LK-T-DESCR(LK-QTD-TRANS)(1:10) = "DEVOLUCION"
047400            OR LK-T-DESCR(LK-QTD-TRANS)(1:4) = "PAGO"
047500             MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
047600         ELSE
047700             MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS)
047800         MOVE WS-VALOR-MOVTO TO LK-T-VALOR(LK-QTD-TRANS).
047900     MOVE ZERO TO LK-T-SALDO(LK-QTD-TRANS).
048000     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
048100     MOVE WS-TOK(WS-K) TO LK-T-AUTORIZ(LK-QTD-TRANS)(1:1).
048200     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
048300                  LK-T-PARC-TOT(LK-QTD-TRANS).
048400     COMPUTE WS-J = WS-K + 2.
048500     IF WS-J <= WS-QTD-TOK
048600         IF WS-TOK(WS-J) = "C" AND WS-TOK(WS-J + 1) = "DE"
048700             MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
048800             COMPUTE WS-M = WS-J + 3
048900             IF WS-M <= WS-QTD-TOK
049000                 MOVE WS-TOK(WS-M) TO
049100                     LK-T-PARC-TOT(LK-QTD-TRANS).
049200     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
049300 P40-TESTA-TRANSACAO-EXIT.
049400     EXIT.
