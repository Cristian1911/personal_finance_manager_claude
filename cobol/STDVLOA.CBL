000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STDVLOA.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/09/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CREDITO DO BANCO DAVIVIENDA.  OS       *
001100*  LANCAMENTOS SAO SEMPRE PAGAMENTOS DE PARCELA, TRATADOS      *
001200*  COMO ENTRADA DE CAIXA PARA O SALDO DEVEDOR (INFLOW).        *
001300*  CHAMADO PELO STMTNORM (CALL "STDVLOA").                     *
001400***************************************************************
001500* HISTORICO DE ALTERACOES
001600*   1991-05-09  RFM   005   PROGRAMA INICIAL
001700*   1993-07-02  RFM   010   INCLUIDA A TAXA DE JUROS DO
001800*                           PERIODO NO REGISTRO DE SAIDA
001900*   1998-11-30  RFM   021   REVISAO ANO 2000 - DATAS EM
002000*                           AAAAMMDD
002100*   2001-01-22  JCS   026   INCLUIDO O NUMERO DO CREDITO NO
002200*                           REGISTRO DE SAIDA, PEDIDO PARA
002300*                           CONFERENCIA CRUZADA COM O STBGLOA
002400*   2003-09-08  RFM   031   CORRIGIDO ARREDONDAMENTO DA TAXA DE
002500*                           JUROS QUANDO O EXTRATO TRAZIA 4 CASAS
002600*   2005-11-14  MAV   038   TRATADO O CASO DO PAGAMENTO DE
002700*                           PARCELA ANTECIPADA FORA DO VENCIMENTO
002800***************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS CLASSE-DIGITO IS "0" THRU "9".
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-CABECALHO-PROGRAMA.
003700     03  FILLER                PIC X(08) VALUE "STDVLOA".
003800     03  FILLER                PIC X(40) VALUE
003900         "EXTRATO CREDITO DAVIVIENDA             ".
004000 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004100     03  WS-CAB-PROGRAMA     PIC X(08).
004200     03  WS-CAB-DESCRICAO    PIC X(40).
004300
004400 COPY STNUMARG.
004500 COPY STDTEARG.
004600
004700 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004800 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004900 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
005000 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005100 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005200 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005300 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005400     88  WS-SINAL-ACHADO         VALUE "S".
005500
005600 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
005700 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
005800     03  WS-LINHA-5          PIC X(05).
005900     03  FILLER              PIC X(125).
006000
006100 01  WS-TAB-TOKENS.
006200     03  WS-TOK OCCURS 12 TIMES PIC X(40).
006300 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
006400     03  WS-TOK-PRIM-1       PIC X(01).
006500     03  FILLER              PIC X(479).
006600
006700 LINKAGE SECTION.
006800 COPY STLNREC.
006900 COPY STOUTREC.
007000 COPY STTXNREC.
007100
007200 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
007300                           LK-REG-SAIDA-EXT
007400                           LK-TAB-TRANS-EXT.
007500
007600 P00-CONTROLE.
007700     MOVE "DAVIVIENDA"   TO SAI-BANCO-EXT.
007800     MOVE "LOAN"         TO SAI-TIPO-EXT.
007900     MOVE "COP"          TO SAI-MOEDA-EXT.
008000     MOVE ZERO TO LK-QTD-TRANS.
008100     IF LK-QTD-LINHAS = ZERO
008200         GO TO P00-FIM.
008300     MOVE 1 TO WS-I.
008400 P00-LOOP.
008500     IF WS-I > LK-QTD-LINHAS
008600         GO TO P00-LOOP-FIM.
008700     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
008800     PERFORM P20-TESTA-NUMERO THRU P20-TESTA-NUMERO-EXIT.
008900     PERFORM P21-TESTA-VENCTO THRU P21-TESTA-VENCTO-EXIT.
009000     PERFORM P22-TESTA-TOTAL THRU P22-TESTA-TOTAL-EXIT.
009100     PERFORM P23-TESTA-TAXA THRU P23-TESTA-TAXA-EXIT.
009200     PERFORM P24-TESTA-SALDO-ANT THRU P24-TESTA-SALDO-ANT-EXIT.
009300     PERFORM P25-TESTA-SALDO-ATE THRU P25-TESTA-SALDO-ATE-EXIT.
009400     PERFORM P40-TESTA-PAGAMENTO THRU P40-TESTA-PAGAMENTO-EXIT.
009500     ADD 1 TO WS-I.
009600     GO TO P00-LOOP.
009700 P00-LOOP-FIM.
009800     IF SAI-PERIODO-ATE-EXT = ZERO AND
009900        SAI-VENCTO-PAGTO-EXT NOT = ZERO
010000         MOVE SAI-VENCTO-PAGTO-EXT TO SAI-PERIODO-ATE-EXT.
010100     IF SAI-SALDO-FIN-EXT = ZERO
010200         MOVE SAI-PAGTO-TOT-EXT TO SAI-SALDO-FIN-EXT.
010300     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
010400 P00-FIM.
010500     GOBACK.
010600
010700*----------------------------------------------------------*
010800 P05-CONTEM-TEXTO.
010900     MOVE ZERO TO WS-CONT-ACHADOS.
011000     MOVE "N" TO WS-ACHOU-SINAL.
011100     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
011200         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
011300     IF WS-CONT-ACHADOS > ZERO
011400         SET WS-SINAL-ACHADO TO TRUE.
011500 P05-CONTEM-TEXTO-EXIT.
011600     EXIT.
011700
011800 P10-TOKENIZA.
011900     MOVE SPACES TO WS-TAB-TOKENS.
012000     MOVE ZERO TO WS-QTD-TOK.
012100     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
012200         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
012300              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
012400              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
012500         TALLYING IN WS-QTD-TOK.
012600 P10-TOKENIZA-EXIT.
012700     EXIT.
012800
012900 P15-ACHA-NUMERO-NO-TOKEN.
013000     MOVE SPACES TO LK-NUM-TEXTO.
013100     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
013200        WS-TOK(WS-J)(1:1) = "$"
013300         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
013400 P15-ACHA-NUMERO-NO-TOKEN-EXIT.
013500     EXIT.
013600
013700*----------------------------------------------------------*
013800*  "NO DEL CREDITO: N"  (1A VEZ)                            *
013900*----------------------------------------------------------*
014000 P20-TESTA-NUMERO.
014100     IF SAI-CONTA-EXT NOT = SPACES
014200         GO TO P20-TESTA-NUMERO-EXIT.
014300     MOVE "NO DEL CREDITO" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
014400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
014500     IF NOT WS-SINAL-ACHADO
014600         GO TO P20-TESTA-NUMERO-EXIT.
014700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
014800     IF WS-QTD-TOK < 1
014900         GO TO P20-TESTA-NUMERO-EXIT.
015000     MOVE WS-TOK(WS-QTD-TOK) TO SAI-CONTA-EXT.
015100 P20-TESTA-NUMERO-EXIT.
015200     EXIT.
015300
015400*----------------------------------------------------------*
015500*  "PAGUESE ANTES DEL MMM. DD/YYYY"  (1A VEZ)               *
015600*----------------------------------------------------------*
015700 P21-TESTA-VENCTO.
015800     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
015900         GO TO P21-TESTA-VENCTO-EXIT.
016000     MOVE "PAGUESE ANTES DEL" TO WS-AGULHA.
016100     MOVE 17 TO WS-AGULHA-LEN.
016200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
016300     IF NOT WS-SINAL-ACHADO
016400         GO TO P21-TESTA-VENCTO-EXIT.
016500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
016600     PERFORM P60-ACHA-DATA-BARRA THRU P60-ACHA-DATA-BARRA-EXIT.
016700     IF LK-DTE-OK
016800         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
016900 P21-TESTA-VENCTO-EXIT.
017000     EXIT.
017100
017200*----------------------------------------------------------*
017300*  "TOTAL VALOR A PAGAR $N"  (1A VEZ)                       *
017400*----------------------------------------------------------*
017500 P22-TESTA-TOTAL.
017600     IF SAI-PAGTO-TOT-EXT NOT = ZERO
017700         GO TO P22-TESTA-TOTAL-EXIT.
017800     MOVE "TOTAL VALOR A PAGAR" TO WS-AGULHA.
017900     MOVE 19 TO WS-AGULHA-LEN.
018000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018100     IF NOT WS-SINAL-ACHADO
018200         GO TO P22-TESTA-TOTAL-EXIT.
018300     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018400     MOVE WS-QTD-TOK TO WS-J.
018500     PERFORM P15-ACHA-NUMERO-NO-TOKEN
018600         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
018700     SET LK-FORMATO-US TO TRUE.
018800     MOVE 2 TO LK-NUM-CASAS.
018900     CALL "STNUM01" USING LK-NUM-ARGS.
019000     MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
019100 P22-TESTA-TOTAL-EXIT.
019200     EXIT.
019300
019400*----------------------------------------------------------*
019500*  "TASA INTERES CTE.COBRADA PERIODO R"  (1A VEZ)           *
019600*----------------------------------------------------------*
019700 P23-TESTA-TAXA.
019800     IF SAI-TAXA-JUROS-EXT NOT = ZERO
019900         GO TO P23-TESTA-TAXA-EXIT.
020000     MOVE "TASA INTERES CTE" TO WS-AGULHA.
020100     MOVE 16 TO WS-AGULHA-LEN.
020200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020300     IF NOT WS-SINAL-ACHADO
020400         GO TO P23-TESTA-TAXA-EXIT.
020500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
020600     MOVE WS-QTD-TOK TO WS-J.
020700     PERFORM P15-ACHA-NUMERO-NO-TOKEN
020800         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
020900     SET LK-FORMATO-US TO TRUE.
021000     MOVE 4 TO LK-NUM-CASAS.
021100     CALL "STNUM01" USING LK-NUM-ARGS.
021200     MOVE LK-NUM-RESULTADO TO SAI-TAXA-JUROS-EXT.
021300 P23-TESTA-TAXA-EXIT.
021400     EXIT.
021500
021600*----------------------------------------------------------*
021700*  "SALDO ANTERIOR: MMM. DD/YYYY ... $N"  (1A VEZ)          *
021800*  PERIODO-DE = A DATA; SALDO ANTERIOR = O VALOR            *
021900*----------------------------------------------------------*
022000 P24-TESTA-SALDO-ANT.
022100     IF SAI-PERIODO-DE-EXT NOT = ZERO
022200         GO TO P24-TESTA-SALDO-ANT-EXIT.
022300     MOVE "SALDO ANTERIOR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
022400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
022500     IF NOT WS-SINAL-ACHADO
022600         GO TO P24-TESTA-SALDO-ANT-EXIT.
022700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
022800     PERFORM P60-ACHA-DATA-BARRA THRU P60-ACHA-DATA-BARRA-EXIT.
022900     IF LK-DTE-OK
023000         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-DE-EXT.
023100     MOVE WS-QTD-TOK TO WS-J.
023200     PERFORM P15-ACHA-NUMERO-NO-TOKEN
023300         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
023400     SET LK-FORMATO-US TO TRUE.
023500     MOVE 2 TO LK-NUM-CASAS.
023600     CALL "STNUM01" USING LK-NUM-ARGS.
023700     MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT.
023800 P24-TESTA-SALDO-ANT-EXIT.
023900     EXIT.
024000
024100*----------------------------------------------------------*
024200*  "SALDO A: MMM. DD/YYYY ... $N"  (1A VEZ)                 *
024300*  PERIODO-ATE = A DATA; SALDO FINAL = O VALOR              *
024400*----------------------------------------------------------*
024500 P25-TESTA-SALDO-ATE.
024600     IF SAI-PERIODO-ATE-EXT NOT = ZERO
024700         GO TO P25-TESTA-SALDO-ATE-EXIT.
024800     MOVE "SALDO A:" TO WS-AGULHA. MOVE 8 TO WS-AGULHA-LEN.
024900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
025000     IF NOT WS-SINAL-ACHADO
025100         GO TO P25-TESTA-SALDO-ATE-EXIT.
025200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
025300     PERFORM P60-ACHA-DATA-BARRA THRU P60-ACHA-DATA-BARRA-EXIT.
025400     IF LK-DTE-OK
025500         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
025600     MOVE WS-QTD-TOK TO WS-J.
025700     PERFORM P15-ACHA-NUMERO-NO-TOKEN
025800         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
025900     SET LK-FORMATO-US TO TRUE.
026000     MOVE 2 TO LK-NUM-CASAS.
026100     CALL "STNUM01" USING LK-NUM-ARGS.
026200     MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
026300 P25-TESTA-SALDO-ATE-EXIT.
026400     EXIT.
026500
026600*----------------------------------------------------------*
026700*  TRANSACAO: "DDMMMYYYY $N REF DESCRICAO" - SEMPRE INFLOW  *
026800*----------------------------------------------------------*
026900 P40-TESTA-PAGAMENTO.
027000     IF LK-QTD-TRANS >= 2000
027100         GO TO P40-TESTA-PAGAMENTO-EXIT.
027200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
027300     IF WS-QTD-TOK < 3
027400         GO TO P40-TESTA-PAGAMENTO-EXIT.
027500     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
027600         GO TO P40-TESTA-PAGAMENTO-EXIT.
027700     IF WS-TOK(1)(3:3) NOT ALPHABETIC
027800         GO TO P40-TESTA-PAGAMENTO-EXIT.
027900     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
028000     MOVE WS-TOK(1)(3:3) TO LK-DTE-MES-TEXTO.
028100     MOVE ZERO TO LK-DTE-MES-NUM.
028200     MOVE WS-TOK(1)(6:4) TO LK-DTE-ANO.
028300     MOVE "S" TO LK-DTE-ANO-INFORMADO.
028400     CALL "STDATE01" USING LK-DATE-ARGS.
028500     IF NOT LK-DTE-OK
028600         GO TO P40-TESTA-PAGAMENTO-EXIT.
028700     MOVE 2 TO WS-J.
028800     PERFORM P15-ACHA-NUMERO-NO-TOKEN
028900         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
029000     IF LK-NUM-TEXTO = SPACES
029100         GO TO P40-TESTA-PAGAMENTO-EXIT.
029200     SET LK-FORMATO-US TO TRUE.
029300     MOVE 2 TO LK-NUM-CASAS.
029400     CALL "STNUM01" USING LK-NUM-ARGS.
029500     ADD 1 TO LK-QTD-TRANS.
029600     MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS).
029700     MOVE LK-NUM-RESULTADO TO LK-T-VALOR(LK-QTD-TRANS).
029800     MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS).
029900     MOVE ZERO TO LK-T-SALDO(LK-QTD-TRANS).
030000     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
030100     IF WS-QTD-TOK >= 3
030200         MOVE WS-TOK(3) TO LK-T-AUTORIZ(LK-QTD-TRANS)
030300     ELSE
030400         MOVE SPACES TO LK-T-AUTORIZ(LK-QTD-TRANS).
030500     IF WS-QTD-TOK >= 4
030600         STRING WS-TOK(4) DELIMITED BY SPACE
030700                " " WS-TOK(5) DELIMITED BY SPACE
030800             INTO LK-T-DESCR(LK-QTD-TRANS)
030900     ELSE
031000         MOVE "PAGO CUOTA" TO LK-T-DESCR(LK-QTD-TRANS).
031100     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
031200                  LK-T-PARC-TOT(LK-QTD-TRANS).
031300 P40-TESTA-PAGAMENTO-EXIT.
031400     EXIT.
031500
031600*----------------------------------------------------------*
031700*  DATA "MMM. DD/YYYY" (PONTO E BARRA)                      *
031800*----------------------------------------------------------*
031900 P60-ACHA-DATA-BARRA.
032000     MOVE 1 TO WS-J.
032100 P60-LOOP.
032200     IF WS-J > WS-QTD-TOK
032300         SET LK-DTE-ERRO TO TRUE
032400         GO TO P60-ACHA-DATA-BARRA-EXIT.
032500     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO AND
032600        WS-TOK(WS-J)(3:1) = "/"
032700         GO TO P60-ACHOU.
032800     IF WS-QTD-TOK > WS-J
032900        AND WS-TOK(WS-J) NOT = SPACES
033000        AND WS-TOK(WS-J + 1)(1:1) IS CLASSE-DIGITO
033100        AND WS-TOK(WS-J + 1)(3:1) = "/"
033200         MOVE WS-TOK(WS-J) TO LK-DTE-MES-TEXTO
033300         ADD 1 TO WS-J
033400         GO TO P60-ACHOU-MES-SEPARADO.
033500     ADD 1 TO WS-J.
033600     GO TO P60-LOOP.
033700 P60-ACHOU.
033800*    TOKEN UNICO "MMM. DD/YYYY" NAO OCORRE AQUI - O MES VEM
033900*    SEPARADO NO TOKEN ANTERIOR NO FORMATO DESTE EXTRATO.
034000     SET LK-DTE-ERRO TO TRUE.
034100     GO TO P60-ACHA-DATA-BARRA-EXIT.
034200 P60-ACHOU-MES-SEPARADO.
034300     MOVE WS-TOK(WS-J)(1:2) TO LK-DTE-DIA.
034400     MOVE WS-TOK(WS-J)(4:4) TO LK-DTE-ANO.
034500     MOVE ZERO TO LK-DTE-MES-NUM.
034600     MOVE "S" TO LK-DTE-ANO-INFORMADO.
034700     CALL "STDATE01" USING LK-DATE-ARGS.
034800 P60-ACHA-DATA-BARRA-EXIT.
034900     EXIT.
