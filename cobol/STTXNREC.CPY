000100***************************************************************
000200*  STTXNREC.CPY                                                *
000300*  EXTRATO  -  REGISTRO DE TRANSACAO NORMALIZADA (ARQ. TXNOUT) *
000400*  UM REGISTRO POR LANCAMENTO, NA ORDEM DO TEXTO DE ENTRADA,   *
000500*  AGRUPADO POR SECAO DE EXTRATO                               *
000600*  MANTIDO POR ROGERIO F. MACHADO                              *
000700***************************************************************
000800* HISTORICO
000900*   1991-04-02  RFM    LAYOUT INICIAL
001000*   1993-07-02  RFM    INCLUIDOS OS CAMPOS DE PARCELAMENTO
001100*   1998-12-04  RFM    REVISAO ANO 2000 - DATA JA E 9(08)
001200***************************************************************
001300 01  LK-REG-TRANS-EXT.
001400     03  TXN-DATA-EXT          PIC 9(08).
001500     03  TXN-DATA-R REDEFINES TXN-DATA-EXT.
001600         05  TXN-DT-ANO        PIC 9(04).
001700         05  TXN-DT-MES        PIC 9(02).
001800         05  TXN-DT-DIA        PIC 9(02).
001900     03  TXN-DESCR-EXT         PIC X(40).
002000     03  TXN-VALOR-EXT         PIC S9(13)V99.
002100     03  TXN-SENTIDO-EXT       PIC X(07).
002200     03  TXN-SALDO-EXT         PIC S9(13)V99.
002300     03  TXN-MOEDA-EXT         PIC X(03).
002400     03  TXN-AUTORIZ-EXT       PIC X(10).
002500     03  TXN-PARC-ATU-EXT      PIC 9(03).
002600     03  TXN-PARC-TOT-EXT      PIC 9(03).
002700     03  FILLER                PIC X(10).
002800*    TABELA DE TRANSACOES ACUMULADAS NA MEMORIA DO STMTNORM
002900*    ANTES DA GRAVACAO SEQUENCIAL EM TXNOUT
003000 01  LK-TAB-TRANS-EXT.
003100     03  LK-QTD-TRANS          PIC 9(05)  COMP.
003200     03  LK-TRANS-TAB OCCURS 2000 TIMES
003300                     INDEXED BY LK-IDX-TRANS.
003400         05  LK-T-DATA         PIC 9(08).
003500         05  LK-T-DESCR        PIC X(40).
003600         05  LK-T-VALOR        PIC S9(13)V99.
003700         05  LK-T-SENTIDO      PIC X(07).
003800         05  LK-T-SALDO        PIC S9(13)V99.
003900         05  LK-T-MOEDA        PIC X(03).
004000         05  LK-T-AUTORIZ      PIC X(10).
004100         05  LK-T-PARC-ATU     PIC 9(03).
004200         05  LK-T-PARC-TOT     PIC 9(03).
004300     03  FILLER                PIC X(10).
