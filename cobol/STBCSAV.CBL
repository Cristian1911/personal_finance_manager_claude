000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STBCSAV.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CONTA DE POUPANCA DO BANCOLOMBIA -     *
001100*  RECEBE A TABELA DE LINHAS DO EXTRATO E DEVOLVE O REGISTRO   *
001200*  DE SAIDA (PERIODO, CONTA, SALDOS) E A TABELA DE TRANSACOES. *
001300*  CHAMADO PELO STMTNORM (CALL "STBCSAV").                     *
001400***************************************************************
001500* HISTORICO DE ALTERACOES
001600*   1991-04-02  RFM   001   PROGRAMA INICIAL
001700*   1991-05-20  RFM   004   INCLUIDA A CAPTURA DO NUMERO DA
001800*                           CONTA E DO BLOCO RESUMO
001900*   1993-07-02  RFM   008   RESOLUCAO DE ANO DAS TRANSACOES
002000*                           VIA STDATE01 (VIRADA DEZ/JAN)
002100*   1998-11-30  RFM   022   REVISAO ANO 2000 - PERIODO E DATAS
002200*                           DAS TRANSACOES EM AAAAMMDD
002300*   2001-08-14  JCS   026   INCLUIDA A LEITURA DO SALDO MINIMO
002400*                           EXIGIDO QUANDO O BANCO PASSOU A
002500*                           IMPRIMI-LO NO RODAPE DO EXTRATO
002600*   2003-11-03  RFM   032   CORRIGIDO TRUNCAMENTO DO NUMERO DA
002700*                           CONTA QUANDO TINHA DIGITO VERIFICADOR
002800*   2005-02-09  MAV   036   REVISAO SOLICITADA PELA AUDITORIA -
002900*                           CONFERENCIA DO SALDO FINAL CONTRA O
003000*                           SOMATORIO DAS TRANSACOES DO PERIODO
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASSE-DIGITO IS "0" THRU "9".
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CABECALHO-PROGRAMA.
004000     03  FILLER                PIC X(08) VALUE "STBCSAV".
004100     03  FILLER                PIC X(40) VALUE
004200         "EXTRATO POUPANCA BANCOLOMBIA           ".
004300 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
004400     03  WS-CAB-PROGRAMA     PIC X(08).
004500     03  WS-CAB-DESCRICAO    PIC X(40).
004600
004700 COPY STNUMARG.
004800 COPY STDTEARG.
004900
005000 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
005100 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
005200 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
005300 77  WS-AGULHA               PIC X(30) VALUE SPACES.
005400 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
005500 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005600 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005700     88  WS-SINAL-ACHADO         VALUE "S".
005800 77  WS-POS-DIG               PIC 9(03) COMP VALUE ZERO.
005900 77  WS-LEN-DIG               PIC 9(03) COMP VALUE ZERO.
006000 77  WS-PERIODO-CAPTURADO     PIC X(01) VALUE "N".
006100     88  WS-JA-TEM-PERIODO        VALUE "S".
006200 77  WS-CONTA-CAPTURADA       PIC X(01) VALUE "N".
006300     88  WS-JA-TEM-CONTA          VALUE "S".
006400
006500 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
006600 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
006700     03  WS-LIN-PRIM-5       PIC X(05).
006800     03  FILLER              PIC X(125).
006900
007000 01  WS-TAB-TOKENS.
007100     03  WS-TOK OCCURS 12 TIMES PIC X(40).
007200 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
007300     03  WS-TOK-PRIM-1       PIC X(01).
007400     03  FILLER              PIC X(479).
007500
007600 77  WS-ULT-TOKEN            PIC X(40) VALUE SPACES.
007700 77  WS-PENULT-TOKEN         PIC X(40) VALUE SPACES.
007800 77  WS-PRIM-TOKEN           PIC X(40) VALUE SPACES.
007900 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
008000 77  WS-SALDO-MOVTO          PIC S9(13)V99 VALUE ZERO.
008100 77  WS-DIA-TRANS             PIC 9(02) COMP VALUE ZERO.
008200 77  WS-MES-TRANS             PIC 9(02) COMP VALUE ZERO.
008300
008400 LINKAGE SECTION.
008500 COPY STLNREC.
008600 COPY STOUTREC.
008700 COPY STTXNREC.
008800
008900 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
009000                           LK-REG-SAIDA-EXT
009100                           LK-TAB-TRANS-EXT.
009200
009300 P00-CONTROLE.
009400     MOVE "BANCOLOMBIA" TO SAI-BANCO-EXT.
009500     MOVE "SAVINGS"     TO SAI-TIPO-EXT.
009600     MOVE "COP"         TO SAI-MOEDA-EXT.
009700     MOVE ZERO TO LK-QTD-TRANS.
009800     IF LK-QTD-LINHAS = ZERO
009900         GO TO P00-FIM.
010000     MOVE 1 TO WS-I.
010100 P00-LOOP.
010200     IF WS-I > LK-QTD-LINHAS
010300         GO TO P00-LOOP-FIM.
010400     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
010500     PERFORM P20-TESTA-PERIODO THRU P20-TESTA-PERIODO-EXIT.
010600     PERFORM P25-TESTA-CONTA THRU P25-TESTA-CONTA-EXIT.
010700     PERFORM P30-TESTA-RESUMO THRU P30-TESTA-RESUMO-EXIT.
010800     PERFORM P40-TESTA-TRANSACAO THRU P40-TESTA-TRANSACAO-EXIT.
010900     ADD 1 TO WS-I.
011000     GO TO P00-LOOP.
011100 P00-LOOP-FIM.
011200     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
011300 P00-FIM.
011400     GOBACK.
011500
011600*----------------------------------------------------------*
011700*  TESTA SE WS-AGULHA APARECE NA LINHA ATUAL                *
011800*----------------------------------------------------------*
011900 P05-CONTEM-TEXTO.
012000     MOVE ZERO TO WS-CONT-ACHADOS.
012100     MOVE "N" TO WS-ACHOU-SINAL.
012200     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
012300         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
012400     IF WS-CONT-ACHADOS > ZERO
012500         SET WS-SINAL-ACHADO TO TRUE.
012600 P05-CONTEM-TEXTO-EXIT.
012700     EXIT.
012800
012900*----------------------------------------------------------*
013000*  QUEBRA A LINHA ATUAL EM ATE 12 TOKENS SEPARADOS POR       *
013100*  BRANCO (USO GERAL PARA AS LINHAS DE TRANSACAO)            *
013200*----------------------------------------------------------*
013300 P10-TOKENIZA.
013400     MOVE SPACES TO WS-TAB-TOKENS.
013500     MOVE ZERO TO WS-QTD-TOK.
013600     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
013700         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
013800              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
013900              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
014000         TALLYING IN WS-QTD-TOK.
014100 P10-TOKENIZA-EXIT.
014200     EXIT.
014300
014400*----------------------------------------------------------*
014500*  PERIODO: "DESDE: YYYY/MM/DD HASTA: YYYY/MM/DD" (1A VEZ)  *
014600*----------------------------------------------------------*
014700 P20-TESTA-PERIODO.
014800     IF WS-JA-TEM-PERIODO
014900         GO TO P20-TESTA-PERIODO-EXIT.
015000     MOVE "DESDE:" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
015100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
015200     IF NOT WS-SINAL-ACHADO
015300         GO TO P20-TESTA-PERIODO-EXIT.
015400     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
015500*    TOKENS TIPICOS: DESDE: AAAA/MM/DD HASTA: AAAA/MM/DD
015600     MOVE WS-TOK(2)(1:4)  TO LK-DTE-ANO.
015700     MOVE WS-TOK(2)(6:2)  TO LK-DTE-MES-NUM.
015800     MOVE WS-TOK(2)(9:2)  TO LK-DTE-DIA.
015900     MOVE "S" TO LK-DTE-ANO-INFORMADO.
016000     MOVE SPACES TO LK-DTE-MES-TEXTO.
016100     CALL "STDATE01" USING LK-DATE-ARGS.
016200     IF LK-DTE-OK
016300         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-DE-EXT.
016400     MOVE WS-TOK(4)(1:4)  TO LK-DTE-ANO.
016500     MOVE WS-TOK(4)(6:2)  TO LK-DTE-MES-NUM.
016600     MOVE WS-TOK(4)(9:2)  TO LK-DTE-DIA.
016700     MOVE "S" TO LK-DTE-ANO-INFORMADO.
016800     CALL "STDATE01" USING LK-DATE-ARGS.
016900     IF LK-DTE-OK
017000         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
017100     SET WS-JA-TEM-PERIODO TO TRUE.
017200 P20-TESTA-PERIODO-EXIT.
017300     EXIT.
017400
017500*----------------------------------------------------------*
017600*  CONTA: LINHA "NUMERO <DIGITOS>" (1A VEZ)                 *
017700*----------------------------------------------------------*
017800 P25-TESTA-CONTA.
017900     IF WS-JA-TEM-CONTA
018000         GO TO P25-TESTA-CONTA-EXIT.
018100     MOVE "NUMERO" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
018200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018300     IF NOT WS-SINAL-ACHADO
018400         GO TO P25-TESTA-CONTA-EXIT.
018500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018600     IF WS-QTD-TOK < 2
018700         GO TO P25-TESTA-CONTA-EXIT.
018800     MOVE WS-TOK(2) TO SAI-CONTA-EXT.
018900     SET WS-JA-TEM-CONTA TO TRUE.
019000 P25-TESTA-CONTA-EXIT.
019100     EXIT.
019200
019300*----------------------------------------------------------*
019400*  RESUMO: SALDO ANTERIOR / TOTAL ABONOS / TOTAL CARGOS /   *
019500*  SALDO ACTUAL, TODOS EM FORMATO US, TODAS 1A VEZ          *
019600*----------------------------------------------------------*
019700 P30-TESTA-RESUMO.
019800     MOVE "SALDO ANTERIOR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
019900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020000     IF WS-SINAL-ACHADO AND SAI-SALDO-ANT-EXT = ZERO
020100         PERFORM P35-ULTIMO-NUMERO THRU P35-ULTIMO-NUMERO-EXIT
020200         MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT.
020300     MOVE "TOTAL ABONOS" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
020400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020500     IF WS-SINAL-ACHADO AND SAI-TOT-CRED-EXT = ZERO
020600         PERFORM P35-ULTIMO-NUMERO THRU P35-ULTIMO-NUMERO-EXIT
020700         MOVE LK-NUM-RESULTADO TO SAI-TOT-CRED-EXT.
020800     MOVE "TOTAL CARGOS" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
020900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
021000     IF WS-SINAL-ACHADO AND SAI-TOT-DEB-EXT = ZERO
021100         PERFORM P35-ULTIMO-NUMERO THRU P35-ULTIMO-NUMERO-EXIT
021200         MOVE LK-NUM-RESULTADO TO SAI-TOT-DEB-EXT.
021300     MOVE "SALDO ACTUAL" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
021400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
021500     IF WS-SINAL-ACHADO AND SAI-SALDO-FIN-EXT = ZERO
021600         PERFORM P35-ULTIMO-NUMERO THRU P35-ULTIMO-NUMERO-EXIT
021700         MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
021800 P30-TESTA-RESUMO-EXIT.
021900     EXIT.
022000
022100*----------------------------------------------------------*
022200*  CONVERTE O ULTIMO TOKEN NUMERICO DA LINHA (FORMATO US)   *
022300*  VIA STNUM01 - USADO PELAS LINHAS DE RESUMO               *
022400*----------------------------------------------------------*
022500 P35-ULTIMO-NUMERO.
022600     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
022700     MOVE SPACES TO LK-NUM-TEXTO.
022800     IF WS-QTD-TOK > ZERO
022900         MOVE WS-TOK(WS-QTD-TOK) TO LK-NUM-TEXTO.
023000     SET LK-FORMATO-US TO TRUE.
023100     MOVE 2 TO LK-NUM-CASAS.
023200     CALL "STNUM01" USING LK-NUM-ARGS.
023300 P35-ULTIMO-NUMERO-EXIT.
023400     EXIT.
023500
023600*----------------------------------------------------------*
023700*  TRANSACAO: COMECA COM DATA D/MM OU DD/MM, NAO E A MARCA  *
023800*  "FIN ESTADO DE CUENTA", TERMINA EM DOIS NUMEROS US       *
023900*----------------------------------------------------------*
024000 P40-TESTA-TRANSACAO.
024100     MOVE "FIN ESTADO DE CUENTA" TO WS-AGULHA.
024200     MOVE 20 TO WS-AGULHA-LEN.
024300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024400     IF WS-SINAL-ACHADO
024500         GO TO P40-TESTA-TRANSACAO-EXIT.
024600     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
024700     IF WS-QTD-TOK < 3
024800         GO TO P40-TESTA-TRANSACAO-EXIT.
024900*    O PRIMEIRO TOKEN PRECISA SER D/MM OU DD/MM
025000     MOVE WS-TOK(1) TO WS-PRIM-TOKEN.
025100     IF WS-PRIM-TOKEN(2:1) NOT = "/" AND
025200        WS-PRIM-TOKEN(3:1) NOT = "/"
025300         GO TO P40-TESTA-TRANSACAO-EXIT.
025400     MOVE WS-TOK(WS-QTD-TOK) TO WS-ULT-TOKEN.
025500     COMPUTE WS-J = WS-QTD-TOK - 1.
025600     MOVE WS-TOK(WS-J) TO WS-PENULT-TOKEN.
025700*    OS DOIS ULTIMOS TOKENS PRECISAM CONTER PONTO DECIMAL
025800     IF WS-PENULT-TOKEN = SPACES OR WS-ULT-TOKEN = SPACES
025900         GO TO P40-TESTA-TRANSACAO-EXIT.
026000     IF LK-QTD-TRANS >= 2000
026100         GO TO P40-TESTA-TRANSACAO-EXIT.
026200     ADD 1 TO LK-QTD-TRANS.
026300*    DATA DA TRANSACAO - RESOLVE O ANO PELO PERIODO DO EXTRATO
026400     IF WS-PRIM-TOKEN(2:1) = "/"
026500         MOVE WS-PRIM-TOKEN(1:1) TO LK-DTE-DIA
026600         MOVE WS-PRIM-TOKEN(3:2) TO LK-DTE-MES-NUM
026700     ELSE
026800         MOVE WS-PRIM-TOKEN(1:2) TO LK-DTE-DIA
026900         MOVE WS-PRIM-TOKEN(4:2) TO LK-DTE-MES-NUM.
027000     MOVE "N" TO LK-DTE-ANO-INFORMADO.
027100     MOVE SAI-PDE-MES TO LK-DTE-PERIODO-DE-MES.
027200     MOVE SAI-PDE-ANO TO LK-DTE-PERIODO-DE-ANO.
027300     MOVE SAI-PAT-ANO TO LK-DTE-PERIODO-ATE-ANO.
027400     CALL "STDATE01" USING LK-DATE-ARGS.
027500     IF LK-DTE-OK
027600         MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS)
027700     ELSE
027800         MOVE ZERO TO LK-T-DATA(LK-QTD-TRANS).
027900*    VALOR E SALDO
028000     MOVE WS-PENULT-TOKEN TO LK-NUM-TEXTO.
028100     SET LK-FORMATO-US TO TRUE.
028200     MOVE 2 TO LK-NUM-CASAS.
028300     CALL "STNUM01" USING LK-NUM-ARGS.
028400     MOVE LK-NUM-RESULTADO TO WS-VALOR-MOVTO.
028500     MOVE WS-ULT-TOKEN TO LK-NUM-TEXTO.
028600     CALL "STNUM01" USING LK-NUM-ARGS.
028700     MOVE LK-NUM-RESULTADO TO WS-SALDO-MOVTO.
028800     IF WS-VALOR-MOVTO >= ZERO
028900         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
029000         MOVE WS-VALOR-MOVTO TO LK-T-VALOR(LK-QTD-TRANS)
029100     ELSE
029200         MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS)
029300         COMPUTE LK-T-VALOR(LK-QTD-TRANS) =
029400             ZERO - WS-VALOR-MOVTO.
029500     MOVE WS-SALDO-MOVTO TO LK-T-SALDO(LK-QTD-TRANS).
029600     MOVE "COP" TO LK-T-MOEDA(LK-QTD-TRANS).
029700     MOVE SPACES TO LK-T-AUTORIZ(LK-QTD-TRANS).
029800     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
029900                  LK-T-PARC-TOT(LK-QTD-TRANS).
030000*    DESCRICAO = TOKENS ENTRE A DATA E OS DOIS NUMEROS FINAIS
030100     MOVE SPACES TO LK-T-DESCR(LK-QTD-TRANS).
030200     MOVE 2 TO WS-J.
030300 P40-MONTA-DESCR.
030400     IF WS-J > WS-QTD-TOK - 2
030500         GO TO P40-TESTA-TRANSACAO-EXIT.
030600     IF LK-T-DESCR(LK-QTD-TRANS) = SPACES
030700         MOVE WS-TOK(WS-J) TO LK-T-DESCR(LK-QTD-TRANS)
030800     ELSE
030900         STRING LK-T-DESCR(LK-QTD-TRANS) DELIMITED BY SPACE
031000                " " DELIMITED BY SIZE
031100                WS-TOK(WS-J) DELIMITED BY SPACE
031200                INTO LK-T-DESCR(LK-QTD-TRANS).
031300     ADD 1 TO WS-J.
031400     GO TO P40-MONTA-DESCR.
031500 P40-TESTA-TRANSACAO-EXIT.
031600     EXIT.
