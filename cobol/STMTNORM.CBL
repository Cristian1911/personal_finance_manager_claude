000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STMTNORM.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PROGRAMA PRINCIPAL DO LOTE DE NORMALIZACAO DE EXTRATOS     *
001100*  BANCARIOS.  LE O TEXTO DO EXTRATO (ARQUIVO STMTTXT), UM    *
001200*  REGISTRO POR LINHA, DESCOBRE DE QUAL BANCO/PRODUTO SE      *
001300*  TRATA POR PONTUACAO DE SINAIS (DETECTOR), CHAMA O PARSER   *
001400*  DO BANCO VENCEDOR, GRAVA O CABECALHO NORMALIZADO (STMTOUT) *
001500*  E AS TRANSACOES (TXNOUT) E EMITE O RELATORIO DE CONTROLE   *
001600*  (RPTFILE).                                                  *
001700***************************************************************
001800* HISTORICO DE ALTERACOES
001900*   1991-03-11  RFM   001   PROGRAMA INICIAL - ESTRUTURA DE
002000*                           ABERTURA/LEITURA/FECHAMENTO
002100*   1991-04-02  RFM   002   INCLUIDA A TABELA DE DETECTORES E
002200*                           O DESPACHO DINAMICO PARA O PARSER
002300*   1991-06-10  RFM   003   INCLUIDO O RELATORIO DE CONTROLE
002400*   1992-09-19  RFM   007   INCLUIDOS OS DETECTORES DE
002500*                           EMPRESTIMO (BCLOAN/BOGLOAN)
002600*   1993-07-02  RFM   010   INCLUIDO O DETECTOR LULO_LOAN
002700*   1994-02-08  RFM   013   INCLUIDO O DETECTOR CONFIAR (TEXTO
002800*                           DE OCR - VIDE STNUM01/STDATE01)
002900*   1994-05-30  RFM   014   CONTROLE DE REJEICAO POR PONTUACAO
003000*                           MINIMA (CONFIANCA < 6)
003100*   1996-08-19  RFM   019   GRAVACAO DAS TRANSACOES POR TABELA
003200*                           EM MEMORIA (WS-TAB-TRANS-EXT)
003300*   1998-11-30  RFM   024   REVISAO ANO 2000 - DATAS AAAAMMDD
003400*                           EM TODO O LOTE (ERAM AAMMDD)
003500*   2003-04-15  RFM   031   CORRIGIDO O DESEMPATE DE PONTUACAO
003600*                           PELA ORDEM DA TABELA DE DETECTORES
003700*   2004-10-05  RFM   039   O SINAL DE "NUMERO AVULSO DE 16
003800*                           DIGITOS" DO POPULAR_CREDIT_CARD
003900*                           ERA SOMADO SEMPRE (NUNCA TESTAVA A
004000*                           AMOSTRA); PASSA A PERCORRER
004100*                           WS-AMOSTRA-CAR PROCURANDO A SEQUENCIA
004200*                           DE FATO
004300*   2004-11-09  RFM   041   OS SINAIS DE PADRAO DO LULO_LOAN
004400*                           (" DE ") E DO MES DO POPULAR_CREDIT_
004500*                           CARD ("JAN") ERAM TESTES LITERAIS
004600*                           RASOS - TROCADOS POR VARREDURA REAL
004700*                           DA CORRIDA DE 11+ DIGITOS SEGUIDA DE
004800*                           "N DE M" (LULO_LOAN) E PELA TABELA
004900*                           DOS 12 MESES ABREVIADOS (POPCARD)
005000***************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ARQ-TEXTO   ASSIGN TO "STMTTXT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-TEXTO.
006100     SELECT ARQ-SAIDA   ASSIGN TO "STMTOUT"
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-SAIDA.
006400     SELECT ARQ-TRANS   ASSIGN TO "TXNOUT"
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-TRANS.
006700     SELECT ARQ-RELATO  ASSIGN TO "RPTFILE"
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-RELATO.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ARQ-TEXTO
007300     LABEL RECORD IS OMITTED.
007400 01  REG-TEXTO                PIC X(130).
007500
007600 FD  ARQ-SAIDA
007700     LABEL RECORD IS STANDARD.
007800 01  FD-REG-SAIDA.
007900     03  FD-BANCO              PIC X(20).
008000     03  FD-TIPO               PIC X(12).
008100     03  FD-CONTA              PIC X(20).
008200     03  FD-CARTAO4            PIC X(04).
008300     03  FD-PERIODO-DE         PIC 9(08).
008400     03  FD-PERIODO-ATE        PIC 9(08).
008500     03  FD-MOEDA              PIC X(03).
008600     03  FILLER                PIC X(05).
008700     03  FD-SALDO-ANT          PIC S9(13)V99.
008800     03  FD-TOT-CRED           PIC S9(13)V99.
008900     03  FD-TOT-DEB            PIC S9(13)V99.
009000     03  FD-SALDO-FIN          PIC S9(13)V99.
009100     03  FD-COMPRAS            PIC S9(13)V99.
009200     03  FD-JUROS              PIC S9(13)V99.
009300     03  FD-CUPO-TOT           PIC S9(13)V99.
009400     03  FD-CUPO-DISP          PIC S9(13)V99.
009500     03  FD-TAXA-JUROS         PIC S9(03)V9(04).
009600     03  FD-TAXA-MORA          PIC S9(03)V9(04).
009700     03  FD-PAGTO-TOT          PIC S9(13)V99.
009800     03  FD-PAGTO-MIN          PIC S9(13)V99.
009900     03  FD-VENCTO-PAGTO       PIC 9(08).
010000     03  FILLER                PIC X(10).
010100     03  FD-VALOR-INIC         PIC S9(13)V99.
010200     03  FD-DESEMBOLSO         PIC 9(08).
010300     03  FD-CUOTAS-MORA        PIC 9(03).
010400     03  FD-QTD-TRANS          PIC 9(05).
010500     03  FILLER                PIC X(20).
010600
010700 FD  ARQ-TRANS
010800     LABEL RECORD IS STANDARD.
010900 01  FD-REG-TRANS.
011000     03  FD-T-DATA             PIC 9(08).
011100     03  FD-T-DESCR            PIC X(40).
011200     03  FD-T-VALOR            PIC S9(13)V99.
011300     03  FD-T-SENTIDO          PIC X(07).
011400     03  FD-T-SALDO            PIC S9(13)V99.
011500     03  FD-T-MOEDA            PIC X(03).
011600     03  FD-T-AUTORIZ          PIC X(10).
011700     03  FD-T-PARC-ATU         PIC 9(03).
011800     03  FD-T-PARC-TOT         PIC 9(03).
011900     03  FILLER                PIC X(10).
012000
012100 FD  ARQ-RELATO
012200     LABEL RECORD IS OMITTED.
012300 01  REG-RELATO                PIC X(132).
012400
012500***********************************
012600
012700 WORKING-STORAGE SECTION.
012800 01  WS-CABECALHO-PROGRAMA.
012900     03  FILLER                PIC X(08) VALUE "STMTNORM".
013000     03  FILLER                PIC X(40) VALUE
013100         "LOTE DE NORMALIZACAO DE EXTRATOS       ".
013200
013300 77  FS-TEXTO                PIC XX.
013400 77  FS-SAIDA                PIC XX.
013500 77  FS-TRANS                PIC XX.
013600 77  FS-RELATO               PIC XX.
013700
013800 COPY STLNREC.
013900 COPY STOUTREC.
014000 COPY STTXNREC.
014100
014200 77  WS-K                    PIC 9(04) COMP VALUE ZERO.
014300 77  WS-M                    PIC 9(04) COMP VALUE ZERO.
014400 77  WS-MELHOR-SCORE         PIC S9(03) COMP VALUE ZERO.
014500 77  WS-MELHOR-IDX           PIC 9(02) COMP VALUE ZERO.
014600 77  WS-SITUACAO-EXTRATO     PIC X(01) VALUE SPACE.
014700     88  WS-EXTRATO-ACEITO       VALUE "S".
014800     88  WS-EXTRATO-REJEITADO    VALUE "N".
014900 77  WS-TAM-AMOSTRA          PIC 9(04) COMP VALUE ZERO.
015000 77  WS-AGULHA               PIC X(60) VALUE SPACES.
015100 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
015200 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
015300 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
015400     88  WS-SINAL-ACHADO         VALUE "S".
015500 77  WS-ACHOU-SINAL2         PIC X(01) VALUE "N".
015600     88  WS-SINAL2-ACHADO        VALUE "S".
015700 77  WS-CONT-DIGITOS         PIC 9(02) COMP VALUE ZERO.
015800 77  WS-ACHOU-16-DIGITOS     PIC X(01) VALUE "N".
015900     88  WS-TEM-16-DIGITOS       VALUE "S".
016000 77  WS-CONT-DIGITOS11       PIC 9(02) COMP VALUE ZERO.
016100 77  WS-ACHOU-PADRAO-LULO    PIC X(01) VALUE "N".
016200     88  WS-TEM-PADRAO-LULO      VALUE "S".
016300 77  WS-ACHOU-MES-POPCARD    PIC X(01) VALUE "N".
016400     88  WS-TEM-MES-POPCARD      VALUE "S".
016500
016600 01  WS-AMOSTRA-DETECCAO     PIC X(4000) VALUE SPACES.
016700 01  WS-AMOSTRA-R REDEFINES WS-AMOSTRA-DETECCAO.
016800     03  WS-AMOSTRA-CAR OCCURS 4000 TIMES PIC X(01).
016900
017000*    TABELA DOS MESES ABREVIADOS EM ESPANHOL, USADA PARA
017100*    ACHAR A DATA "DD/MMM/AAAA" DO POPULAR_CREDIT_CARD -
017200*    RFM 2004-11-09 TCK-041 (VER TAMBEM STBCCRD P31)
017300 01  WS-TAB-MESES-ABREV.
017400     03  FILLER              PIC X(36) VALUE
017500         "ENEFEBMARABRMAYJUNJULAGOSEPOCTNOVDIC".
017600 01  WS-TAB-MESES-R REDEFINES WS-TAB-MESES-ABREV.
017700     03  WS-MES-ABREV OCCURS 12 TIMES PIC X(03).
017800
017900*    TABELA DOS DEZ DETECTORES - NOME, PROGRAMA DO PARSER,
018000*    BANCO E TIPO PADRAO PARA A SECAO DE SAIDA, NA MESMA
018100*    ORDEM DO CRITERIO DE DESEMPATE (O PRIMEIRO DA TABELA
018200*    GANHA QUANDO AS PONTUACOES EMPATAM)
018300 01  WS-TAB-NOMES.
018400     03  FILLER PIC X(24) VALUE "BANCOLOMBIA_SAVINGS".
018500     03  FILLER PIC X(24) VALUE "BANCOLOMBIA_CREDIT_CARD".
018600     03  FILLER PIC X(24) VALUE "BANCOLOMBIA_LOAN".
018700     03  FILLER PIC X(24) VALUE "LULO_LOAN".
018800     03  FILLER PIC X(24) VALUE "DAVIVIENDA_LOAN".
018900     03  FILLER PIC X(24) VALUE "POPULAR_CREDIT_CARD".
019000     03  FILLER PIC X(24) VALUE "FALABELLA_CREDIT_CARD".
019100     03  FILLER PIC X(24) VALUE "BOGOTA_CREDIT_CARD".
019200     03  FILLER PIC X(24) VALUE "BOGOTA_LOAN".
019300     03  FILLER PIC X(24) VALUE "CONFIAR_CREDIT_CARD".
019400 01  WS-TAB-NOMES-R REDEFINES WS-TAB-NOMES.
019500     03  WS-DET-NOME OCCURS 10 TIMES PIC X(24).
019600
019700 01  WS-TAB-PROGS.
019800     03  FILLER PIC X(08) VALUE "STBCSAV".
019900     03  FILLER PIC X(08) VALUE "STBCCRD".
020000     03  FILLER PIC X(08) VALUE "STBCLOA".
020100     03  FILLER PIC X(08) VALUE "STLULOA".
020200     03  FILLER PIC X(08) VALUE "STDVLOA".
020300     03  FILLER PIC X(08) VALUE "STPOCRD".
020400     03  FILLER PIC X(08) VALUE "STFACRD".
020500     03  FILLER PIC X(08) VALUE "STBGCRD".
020600     03  FILLER PIC X(08) VALUE "STBGLOA".
020700     03  FILLER PIC X(08) VALUE "STCOCRD".
020800 01  WS-TAB-PROGS-R REDEFINES WS-TAB-PROGS.
020900     03  WS-DET-PROG OCCURS 10 TIMES PIC X(08).
021000
021100 01  WS-TAB-BANCOS.
021200     03  FILLER PIC X(20) VALUE "BANCOLOMBIA".
021300     03  FILLER PIC X(20) VALUE "BANCOLOMBIA".
021400     03  FILLER PIC X(20) VALUE "BANCOLOMBIA".
021500     03  FILLER PIC X(20) VALUE "LULO".
021600     03  FILLER PIC X(20) VALUE "DAVIVIENDA".
021700     03  FILLER PIC X(20) VALUE "POPULAR".
021800     03  FILLER PIC X(20) VALUE "FALABELLA".
021900     03  FILLER PIC X(20) VALUE "BOGOTA".
022000     03  FILLER PIC X(20) VALUE "BOGOTA".
022100     03  FILLER PIC X(20) VALUE "CONFIAR".
022200 01  WS-TAB-BANCOS-R REDEFINES WS-TAB-BANCOS.
022300     03  WS-DET-BANCO OCCURS 10 TIMES PIC X(20).
022400
022500 01  WS-TAB-TIPOS.
022600     03  FILLER PIC X(12) VALUE "SAVINGS".
022700     03  FILLER PIC X(12) VALUE "CREDIT-CARD".
022800     03  FILLER PIC X(12) VALUE "LOAN".
022900     03  FILLER PIC X(12) VALUE "LOAN".
023000     03  FILLER PIC X(12) VALUE "LOAN".
023100     03  FILLER PIC X(12) VALUE "CREDIT-CARD".
023200     03  FILLER PIC X(12) VALUE "CREDIT-CARD".
023300     03  FILLER PIC X(12) VALUE "CREDIT-CARD".
023400     03  FILLER PIC X(12) VALUE "LOAN".
023500     03  FILLER PIC X(12) VALUE "CREDIT-CARD".
023600 01  WS-TAB-TIPOS-R REDEFINES WS-TAB-TIPOS.
023700     03  WS-DET-TIPO OCCURS 10 TIMES PIC X(12).
023800
023900 01  WS-TAB-SCORE.
024000     03  WS-DET-SCORE OCCURS 10 TIMES PIC S9(03) COMP.
024100
024200 77  WS-DET-PROG-CHAMAR      PIC X(08) VALUE SPACES.
024300 77  WS-BANCO-VENCEDOR       PIC X(20) VALUE SPACES.
024400 77  WS-TIPO-VENCEDOR        PIC X(12) VALUE SPACES.
024500 77  WS-TOT-INFLOW           PIC S9(13)V99 VALUE ZERO.
024600 77  WS-TOT-OUTFLOW          PIC S9(13)V99 VALUE ZERO.
024700 77  WS-GRAN-INFLOW          PIC S9(13)V99 VALUE ZERO.
024800 77  WS-GRAN-OUTFLOW         PIC S9(13)V99 VALUE ZERO.
024900 77  WS-QTD-SECOES           PIC 9(03) COMP VALUE ZERO.
025000
025100*    LINHAS DE IMPRESSAO DO RELATORIO DE CONTROLE (132 COL.)
025200 01  LINHA-CABEC1.
025300     03  FILLER                PIC X(01) VALUE SPACE.
025400     03  FILLER                PIC X(40) VALUE
025500         "STMTNORM - STATEMENT NORMALIZATION".
025600     03  FILLER                PIC X(40) VALUE
025700         "CONTROL REPORT".
025800     03  FILLER                PIC X(51) VALUE SPACES.
025900 01  LINHA-BRANCO.
026000     03  FILLER                PIC X(132) VALUE SPACES.
026100 01  LINHA-DETECCAO.
026200     03  FILLER                PIC X(03) VALUE SPACES.
026300     03  LD-NOME                PIC X(30).
026400     03  FILLER                 PIC X(03) VALUE SPACES.
026500     03  LD-SCORE               PIC ZZ9.
026600     03  FILLER                 PIC X(93) VALUE SPACES.
026700 01  LINHA-VEREDITO.
026800     03  FILLER                PIC X(03) VALUE SPACES.
026900     03  LV-TEXTO               PIC X(60).
027000     03  FILLER                 PIC X(69) VALUE SPACES.
027100 01  LINHA-SECAO.
027200     03  FILLER                PIC X(01) VALUE SPACES.
027300     03  LS-BANCO                PIC X(20).
027400     03  LS-TIPO                 PIC X(12).
027500     03  LS-MOEDA                PIC X(03).
027600     03  LS-CONTA                PIC X(20).
027700     03  LS-PERIODO-DE           PIC 9(08).
027800     03  FILLER                  PIC X(02) VALUE " A".
027900     03  LS-PERIODO-ATE          PIC 9(08).
028000     03  FILLER                  PIC X(58) VALUE SPACES.
028100 01  LINHA-TRANS.
028200     03  FILLER                PIC X(03) VALUE SPACES.
028300     03  LT-DATA                 PIC 9(08).
028400     03  FILLER                  PIC X(02) VALUE SPACES.
028500     03  LT-DESCR                PIC X(40).
028600     03  FILLER                  PIC X(02) VALUE SPACES.
028700     03  LT-SENTIDO               PIC X(07).
028800     03  FILLER                  PIC X(02) VALUE SPACES.
028900     03  LT-VALOR                PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
029000     03  FILLER                  PIC X(45) VALUE SPACES.
029100 01  LINHA-TOTAIS.
029200     03  FILLER                PIC X(03) VALUE SPACES.
029300     03  FILLER                 PIC X(15) VALUE "TOTAL INFLOW  ".
029400     03  LTO-INFLOW              PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
029500     03  FILLER                 PIC X(04) VALUE SPACES.
029600     03  FILLER                 PIC X(15) VALUE "TOTAL OUTFLOW ".
029700     03  LTO-OUTFLOW             PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
029800     03  FILLER                 PIC X(05) VALUE SPACES.
029900     03  FILLER                 PIC X(09) VALUE "TX COUNT ".
030000     03  LTO-TXCOUNT             PIC ZZZZ9.
030100     03  FILLER                 PIC X(13) VALUE SPACES.
030200 01  LINHA-GRANDE-TOTAL.
030300     03  FILLER                PIC X(03) VALUE SPACES.
030400     03  FILLER                 PIC X(20) VALUE
030500         "GRAND TOTAL INFLOW ".
030600     03  LGT-INFLOW              PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
030700     03  FILLER                 PIC X(04) VALUE SPACES.
030800     03  FILLER                 PIC X(20) VALUE
030900         "GRAND TOTAL OUTFLOW".
031000     03  LGT-OUTFLOW             PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
031100     03  FILLER                 PIC X(36) VALUE SPACES.
031200
031300 PROCEDURE DIVISION.
031400
031500 P00-CONTROLE-PRINCIPAL.
031600     PERFORM P10-ABERTURA.
031700     PERFORM P20-CARGA-LINHAS THRU P20-CARGA-LINHAS-EXIT.
031800     PERFORM P30-DETECTA THRU P30-DETECTA-EXIT.
031900     IF WS-EXTRATO-ACEITO
032000         MOVE WS-DET-BANCO(WS-MELHOR-IDX) TO WS-BANCO-VENCEDOR
032100         MOVE WS-DET-TIPO(WS-MELHOR-IDX)  TO WS-TIPO-VENCEDOR
032200         MOVE WS-DET-PROG(WS-MELHOR-IDX)  TO WS-DET-PROG-CHAMAR
032300         MOVE 1 TO LK-NUM-SECAO-PEDIDA
032400         PERFORM P35-PROCESSA-SECAO THRU P35-PROCESSA-SECAO-EXIT.
032500     PERFORM P60-RELATORIO THRU P60-RELATORIO-EXIT.
032600     PERFORM P15-ENCERRAMENTO.
032700     STOP RUN.
032800
032900*----------------------------------------------------------*
033000*  DESPACHA E GRAVA UMA SECAO DE MOEDA DO EXTRATO VENCEDOR; *
033100*  SE O PARSER AVISAR (LK-QTD-SECOES-EXT) QUE HA MAIS UMA   *
033200*  SECAO (CARTAO PESOS+DOLARES), REPETE PARA A SECAO        *
033300*  SEGUINTE - UM STMTOUT E UM GRUPO DE TXNOUT POR SECAO     *
033400*----------------------------------------------------------*
033500 P35-PROCESSA-SECAO.
033600     MOVE SPACES TO LK-REG-SAIDA-EXT.
033700     MOVE ZEROS TO SAI-PERIODO-DE-EXT SAI-PERIODO-ATE-EXT
033800                   SAI-SALDO-ANT-EXT SAI-TOT-CRED-EXT
033900                   SAI-TOT-DEB-EXT SAI-SALDO-FIN-EXT
034000                   SAI-COMPRAS-EXT SAI-JUROS-EXT
034100                   SAI-CUPO-TOT-EXT SAI-CUPO-DISP-EXT
034200                   SAI-TAXA-JUROS-EXT SAI-TAXA-MORA-EXT
034300                   SAI-PAGTO-TOT-EXT SAI-PAGTO-MIN-EXT
034400                   SAI-VENCTO-PAGTO-EXT SAI-VALOR-INIC-EXT
034500                   SAI-DESEMBOLSO-EXT SAI-CUOTAS-MORA-EXT
034600                   SAI-QTD-TRANS-EXT.
034700     MOVE "COP" TO SAI-MOEDA-EXT.
034800     MOVE ZEROS TO LK-QTD-TRANS.
034900     MOVE 1 TO LK-QTD-SECOES-EXT.
035000     MOVE WS-BANCO-VENCEDOR TO SAI-BANCO-EXT.
035100     MOVE WS-TIPO-VENCEDOR  TO SAI-TIPO-EXT.
035200     PERFORM P40-DESPACHA THRU P40-DESPACHA-EXIT.
035300     PERFORM P50-GRAVA-SAIDA THRU P50-GRAVA-SAIDA-EXIT.
035400     IF LK-QTD-SECOES-EXT > LK-NUM-SECAO-PEDIDA
035500         ADD 1 TO LK-NUM-SECAO-PEDIDA
035600         GO TO P35-PROCESSA-SECAO.
035700 P35-PROCESSA-SECAO-EXIT.
035800     EXIT.
035900
036000*----------------------------------------------------------*
036100 P10-ABERTURA.
036200     OPEN INPUT ARQ-TEXTO.
036300     OPEN OUTPUT ARQ-SAIDA.
036400     OPEN OUTPUT ARQ-TRANS.
036500     OPEN OUTPUT ARQ-RELATO.
036600
036700 P15-ENCERRAMENTO.
036800     CLOSE ARQ-TEXTO ARQ-SAIDA ARQ-TRANS ARQ-RELATO.
036900
037000*----------------------------------------------------------*
037100*  CARREGA O ARQUIVO STMTTXT INTEIRO NA TABELA LK-LINHA-TAB *
037200*  E MONTA A AMOSTRA DE DETECCAO (OS PRIMEIROS 4000         *
037300*  CARACTERES DO TEXTO), TUDO EM MAIUSCULAS                 *
037400*----------------------------------------------------------*
037500 P20-CARGA-LINHAS.
037600     MOVE ZERO TO LK-QTD-LINHAS.
037700     MOVE ZERO TO WS-TAM-AMOSTRA.
037800     MOVE SPACES TO WS-AMOSTRA-DETECCAO.
037900     READ ARQ-TEXTO INTO REG-TEXTO
038000         AT END GO TO P20-CARGA-LINHAS-EXIT.
038100 P20-LOOP.
038200     IF LK-QTD-LINHAS < 3000
038300         ADD 1 TO LK-QTD-LINHAS
038400         MOVE REG-TEXTO TO LK-TEXTO-LINHA(LK-QTD-LINHAS).
038500     IF WS-TAM-AMOSTRA < 3870
038600         MOVE REG-TEXTO(1:130)
038700             TO WS-AMOSTRA-DETECCAO(WS-TAM-AMOSTRA + 1:130)
038800         ADD 130 TO WS-TAM-AMOSTRA.
038900     READ ARQ-TEXTO INTO REG-TEXTO
039000         AT END GO TO P20-CARGA-LINHAS-EXIT.
039100     GO TO P20-LOOP.
039200 P20-CARGA-LINHAS-EXIT.
039300     INSPECT WS-AMOSTRA-DETECCAO CONVERTING
039400         "abcdefghijklmnopqrstuvwxyzaeiouaeiou"
039500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZAEIOUAEIOU".
039600     EXIT.
039700
039800*----------------------------------------------------------*
039900*  PONTUA CADA UM DOS DEZ DETECTORES E ESCOLHE O VENCEDOR   *
040000*----------------------------------------------------------*
040100 P30-DETECTA.
040200     MOVE 1 TO WS-K.
040300 P30-ZERA.
040400     IF WS-K > 10
040500         GO TO P30-ZERA-FIM.
040600     MOVE ZERO TO WS-DET-SCORE(WS-K).
040700     ADD 1 TO WS-K.
040800     GO TO P30-ZERA.
040900 P30-ZERA-FIM.
041000     PERFORM P131-PONTUA-BCSAV.
041100     PERFORM P132-PONTUA-BCCARD.
041200     PERFORM P133-PONTUA-BCLOAN.
041300     PERFORM P134-PONTUA-LULOLOAN.
041400     PERFORM P135-PONTUA-DAVLOAN.
041500     PERFORM P136-PONTUA-POPCARD.
041600     PERFORM P137-PONTUA-FALCARD.
041700     PERFORM P138-PONTUA-BOGCARD.
041800     PERFORM P139-PONTUA-BOGLOAN.
041900     PERFORM P140-PONTUA-CONCARD.
042000     MOVE ZERO TO WS-MELHOR-SCORE.
042100     MOVE 1 TO WS-MELHOR-IDX.
042200     MOVE 1 TO WS-K.
042300 P30-ESCOLHE.
042400     IF WS-K > 10
042500         GO TO P30-ESCOLHE-FIM.
042600     IF WS-DET-SCORE(WS-K) > WS-MELHOR-SCORE
042700         MOVE WS-DET-SCORE(WS-K) TO WS-MELHOR-SCORE
042800         MOVE WS-K TO WS-MELHOR-IDX.
042900     ADD 1 TO WS-K.
043000     GO TO P30-ESCOLHE.
043100 P30-ESCOLHE-FIM.
043200     IF WS-MELHOR-SCORE < 6
043300         SET WS-EXTRATO-REJEITADO TO TRUE
043400     ELSE
043500         SET WS-EXTRATO-ACEITO TO TRUE.
043600 P30-DETECTA-EXIT.
043700     EXIT.
043800
043900*----------------------------------------------------------*
044000*  TESTA SE WS-AGULHA (COM TAMANHO WS-AGULHA-LEN) APARECE   *
044100*  EM ALGUM PONTO DA AMOSTRA DE DETECCAO                    *
044200*----------------------------------------------------------*
044300 P05-CONTEM-TEXTO.
044400     MOVE ZERO TO WS-CONT-ACHADOS.
044500     MOVE "N" TO WS-ACHOU-SINAL.
044600     INSPECT WS-AMOSTRA-DETECCAO TALLYING WS-CONT-ACHADOS
044700         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
044800     IF WS-CONT-ACHADOS > ZERO
044900         SET WS-SINAL-ACHADO TO TRUE.
045000 P05-CONTEM-TEXTO-EXIT.
045100     EXIT.
045200
045300*----------------------------------------------------------*
045400*  BANCOLOMBIA_SAVINGS - 3/3/5/4/4                          *
045500*----------------------------------------------------------*
045600 P131-PONTUA-BCSAV.
045700     MOVE "BANCOLOMBIA" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
045800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
045900     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(1).
046000     MOVE "CUENTA DE AHORROS" TO WS-AGULHA.
046100     MOVE 17 TO WS-AGULHA-LEN.
046200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
046300     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(1).
046400     MOVE "DESDE:" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
046500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
046600     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
046700     MOVE "HASTA:" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
046800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
046900     IF WS-SINAL2-ACHADO AND WS-SINAL-ACHADO
047000         ADD 5 TO WS-DET-SCORE(1).
047100     MOVE "SALDO ANTERIOR" TO WS-AGULHA.
047200     MOVE 14 TO WS-AGULHA-LEN.
047300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
047400     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
047500     MOVE "TOTAL ABONOS" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
047600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
047700     IF WS-SINAL2-ACHADO AND WS-SINAL-ACHADO
047800         ADD 4 TO WS-DET-SCORE(1).
047900     MOVE "NUMERO" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
048000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
048100     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(1).
048200
048300*----------------------------------------------------------*
048400*  BANCOLOMBIA_CREDIT_CARD - 3/5/5/3                        *
048500*----------------------------------------------------------*
048600 P132-PONTUA-BCCARD.
048700     MOVE "BANCOLOMBIA" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
048800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
048900     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(2).
049000     MOVE "TARJETA:" TO WS-AGULHA. MOVE 8 TO WS-AGULHA-LEN.
049100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
049200     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(2).
049300     MOVE "ESTADO DE CUENTA EN" TO WS-AGULHA.
049400     MOVE 19 TO WS-AGULHA-LEN.
049500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
049600     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(2).
049700     MOVE "NUEVOS MOVIMIENTOS" TO WS-AGULHA.
049800     MOVE 18 TO WS-AGULHA-LEN.
049900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
050000     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(2).
050100
050200*----------------------------------------------------------*
050300*  BANCOLOMBIA_LOAN - 3/5/4/4                               *
050400*----------------------------------------------------------*
050500 P133-PONTUA-BCLOAN.
050600     MOVE "BANCOLOMBIA" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
050700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
050800     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(3).
050900     MOVE "OBLIGACION N" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
051000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
051100     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(3).
051200     MOVE "LINEA DE CREDITO" TO WS-AGULHA.
051300     MOVE 16 TO WS-AGULHA-LEN.
051400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
051500     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(3).
051600     MOVE "INFORMACION DEL CREDITO" TO WS-AGULHA.
051700     MOVE 23 TO WS-AGULHA-LEN.
051800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
051900     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(3).
052000
052100*----------------------------------------------------------*
052200*  LULO_LOAN - 3/5/4/4                                      *
052300*----------------------------------------------------------*
052400 P134-PONTUA-LULOLOAN.
052500     MOVE "LULO BANK" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
052600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
052700     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(4).
052800     PERFORM P134A-TESTA-PADRAO-LULOLOAN
052900         THRU P134A-TESTA-PADRAO-LULOLOAN-EXIT.
053000     IF WS-TEM-PADRAO-LULO ADD 5 TO WS-DET-SCORE(4).
053100     MOVE "MONTO SOLICITADO" TO WS-AGULHA.
053200     MOVE 16 TO WS-AGULHA-LEN.
053300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
053400     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(4).
053500     MOVE "MIS PAGOS" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
053600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
053700     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(4).
053800
053900*----------------------------------------------------------*
054000*  PROCURA NA AMOSTRA O PADRAO "<NUMERO DE 11+ DIGITOS>      *
054100*  <N> DE <M>" DO NUMERO DE OBLIGACION/CUOTA DO LULO LOAN    *
054200*  (EX.: 12345678901 5 DE 24) - RFM 2004-11-09 TCK-041       *
054300*----------------------------------------------------------*
054400 P134A-TESTA-PADRAO-LULOLOAN.
054500     MOVE "N" TO WS-ACHOU-PADRAO-LULO.
054600     MOVE ZERO TO WS-CONT-DIGITOS11.
054700     MOVE 1 TO WS-K.
054800 P134A-PROCURA-CORRIDA.
054900     IF WS-K > WS-TAM-AMOSTRA
055000         GO TO P134A-TESTA-PADRAO-LULOLOAN-EXIT.
055100     IF WS-AMOSTRA-CAR(WS-K) IS CLASSE-NUMERICA
055200         ADD 1 TO WS-CONT-DIGITOS11
055300         ADD 1 TO WS-K
055400         GO TO P134A-PROCURA-CORRIDA.
055500     IF WS-CONT-DIGITOS11 < 11
055600         MOVE ZERO TO WS-CONT-DIGITOS11
055700         ADD 1 TO WS-K
055800         GO TO P134A-PROCURA-CORRIDA.
055900     MOVE WS-K TO WS-M.
056000     PERFORM P134B-TESTA-SUFIXO-N-DE-M
056100         THRU P134B-TESTA-SUFIXO-N-DE-M-EXIT.
056200     IF WS-TEM-PADRAO-LULO
056300         GO TO P134A-TESTA-PADRAO-LULOLOAN-EXIT.
056400     MOVE ZERO TO WS-CONT-DIGITOS11.
056500     ADD 1 TO WS-K.
056600     GO TO P134A-PROCURA-CORRIDA.
056700 P134A-TESTA-PADRAO-LULOLOAN-EXIT.
056800     EXIT.
056900
057000*----------------------------------------------------------*
057100*  A PARTIR DA POSICAO WS-M (LOGO APOS A CORRIDA DE         *
057200*  DIGITOS), CONFERE SE VEM " <N> DE <M>" COM N E M DE 1    *
057300*  A 2 DIGITOS CADA - RFM 2004-11-09 TCK-041                *
057400*----------------------------------------------------------*
057500 P134B-TESTA-SUFIXO-N-DE-M.
057600     MOVE "N" TO WS-ACHOU-PADRAO-LULO.
057700     IF WS-M > WS-TAM-AMOSTRA
057800         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
057900     IF WS-AMOSTRA-CAR(WS-M) NOT = SPACE
058000         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
058100     ADD 1 TO WS-M.
058200     MOVE ZERO TO WS-CONT-DIGITOS.
058300 P134B-CONTA-N.
058400     IF WS-M > WS-TAM-AMOSTRA OR WS-CONT-DIGITOS = 2
058500         GO TO P134B-FIM-CONTA-N.
058600     IF WS-AMOSTRA-CAR(WS-M) IS NOT CLASSE-NUMERICA
058700         GO TO P134B-FIM-CONTA-N.
058800     ADD 1 TO WS-CONT-DIGITOS.
058900     ADD 1 TO WS-M.
059000     GO TO P134B-CONTA-N.
059100 P134B-FIM-CONTA-N.
059200     IF WS-CONT-DIGITOS = ZERO
059300         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
059400     IF WS-M > WS-TAM-AMOSTRA
059500         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
059600     IF WS-AMOSTRA-CAR(WS-M) NOT = SPACE
059700         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
059800     ADD 1 TO WS-M.
059900     IF WS-M + 1 > WS-TAM-AMOSTRA
060000         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
060100     IF WS-AMOSTRA-DETECCAO(WS-M:2) NOT = "DE"
060200         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
060300     ADD 2 TO WS-M.
060400     IF WS-M > WS-TAM-AMOSTRA
060500         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
060600     IF WS-AMOSTRA-CAR(WS-M) NOT = SPACE
060700         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
060800     ADD 1 TO WS-M.
060900     IF WS-M > WS-TAM-AMOSTRA
061000         GO TO P134B-TESTA-SUFIXO-N-DE-M-EXIT.
061100     IF WS-AMOSTRA-CAR(WS-M) IS CLASSE-NUMERICA
061200         SET WS-TEM-PADRAO-LULO TO TRUE.
061300 P134B-TESTA-SUFIXO-N-DE-M-EXIT.
061400     EXIT.
061500
061600*----------------------------------------------------------*
061700*  DAVIVIENDA_LOAN - 3/5/5                                  *
061800*----------------------------------------------------------*
061900 P135-PONTUA-DAVLOAN.
062000     MOVE "DAVIVIENDA" TO WS-AGULHA. MOVE 10 TO WS-AGULHA-LEN.
062100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
062200     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(5).
062300     MOVE "NO DEL CREDITO" TO WS-AGULHA.
062400     MOVE 14 TO WS-AGULHA-LEN.
062500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
062600     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(5).
062700     MOVE "PAGUESE ANTES DEL" TO WS-AGULHA.
062800     MOVE 17 TO WS-AGULHA-LEN.
062900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
063000     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(5).
063100
063200*----------------------------------------------------------*
063300*  POPULAR_CREDIT_CARD - 3/5/4                              *
063400*----------------------------------------------------------*
063500 P136-PONTUA-POPCARD.
063600     MOVE "BANCO POPULAR" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
063700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
063800     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
063900     MOVE "BANCOPOPULAR" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
064000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
064100     IF WS-SINAL-ACHADO OR WS-SINAL2-ACHADO
064200         ADD 3 TO WS-DET-SCORE(6).
064300     PERFORM P136A-TESTA-16-DIGITOS THRU P136A-TESTA-16-DIGITOS-EXIT.
064400     IF WS-TEM-16-DIGITOS ADD 5 TO WS-DET-SCORE(6).
064500     PERFORM P136B-TESTA-MES-POPCARD
064600         THRU P136B-TESTA-MES-POPCARD-EXIT.
064700     IF WS-TEM-MES-POPCARD ADD 4 TO WS-DET-SCORE(6).
064800
064900*----------------------------------------------------------*
065000*  PROCURA NA AMOSTRA UM NUMERO DE CARTAO AVULSO - UMA       *
065100*  SEQUENCIA DE 16 CARACTERES NUMERICOS SEGUIDOS             *
065200*----------------------------------------------------------*
065300 P136A-TESTA-16-DIGITOS.
065400     MOVE "N" TO WS-ACHOU-16-DIGITOS.
065500     MOVE ZERO TO WS-CONT-DIGITOS.
065600     MOVE 1 TO WS-K.
065700 P136A-LOOP.
065800     IF WS-K > WS-TAM-AMOSTRA
065900         GO TO P136A-TESTA-16-DIGITOS-EXIT.
066000     IF WS-AMOSTRA-CAR(WS-K) IS CLASSE-NUMERICA
066100         ADD 1 TO WS-CONT-DIGITOS
066200         IF WS-CONT-DIGITOS >= 16
066300             SET WS-TEM-16-DIGITOS TO TRUE
066400             GO TO P136A-TESTA-16-DIGITOS-EXIT
066500     ELSE
066600         MOVE ZERO TO WS-CONT-DIGITOS.
066700     ADD 1 TO WS-K.
066800     GO TO P136A-LOOP.
066900 P136A-TESTA-16-DIGITOS-EXIT.
067000     EXIT.
067100
067200*----------------------------------------------------------*
067300*  PROCURA NA AMOSTRA QUALQUER UMA DAS 12 ABREVIATURAS DE   *
067400*  MES EM ESPANHOL, PARA A DATA "DD/MMM/AAAA" DO EXTRATO DO *
067500*  POPULAR_CREDIT_CARD - RFM 2004-11-09 TCK-041             *
067600*----------------------------------------------------------*
067700 P136B-TESTA-MES-POPCARD.
067800     MOVE "N" TO WS-ACHOU-MES-POPCARD.
067900     MOVE 1 TO WS-K.
068000 P136B-LOOP.
068100     IF WS-K > 12
068200         GO TO P136B-TESTA-MES-POPCARD-EXIT.
068300     MOVE WS-MES-ABREV(WS-K) TO WS-AGULHA.
068400     MOVE 3 TO WS-AGULHA-LEN.
068500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
068600     IF WS-SINAL-ACHADO
068700         SET WS-TEM-MES-POPCARD TO TRUE
068800         GO TO P136B-TESTA-MES-POPCARD-EXIT.
068900     ADD 1 TO WS-K.
069000     GO TO P136B-LOOP.
069100 P136B-TESTA-MES-POPCARD-EXIT.
069200     EXIT.
069300
069400*----------------------------------------------------------*
069500*  FALABELLA_CREDIT_CARD - 3/5/4/4                          *
069600*----------------------------------------------------------*
069700 P137-PONTUA-FALCARD.
069800     MOVE "FALABELLA" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
069900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
070000     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
070100     MOVE "CMR" TO WS-AGULHA. MOVE 3 TO WS-AGULHA-LEN.
070200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
070300     IF WS-SINAL-ACHADO OR WS-SINAL2-ACHADO
070400         ADD 3 TO WS-DET-SCORE(7).
070500     MOVE "PAGA ANTES DEL" TO WS-AGULHA.
070600     MOVE 14 TO WS-AGULHA-LEN.
070700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
070800     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(7).
070900     MOVE "HAS UTILIZADO:" TO WS-AGULHA.
071000     MOVE 14 TO WS-AGULHA-LEN.
071100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
071200     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(7).
071300     MOVE "CUPO TOTAL DE TU TARJETA:" TO WS-AGULHA.
071400     MOVE 25 TO WS-AGULHA-LEN.
071500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
071600     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(7).
071700
071800*----------------------------------------------------------*
071900*  BOGOTA_CREDIT_CARD - 3/5/4/3                             *
072000*----------------------------------------------------------*
072100 P138-PONTUA-BOGCARD.
072200     MOVE "BANCO DE BOGOT" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
072300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
072400     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
072500     MOVE "BANCODEBOGOTA" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
072600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
072700     IF WS-SINAL-ACHADO OR WS-SINAL2-ACHADO
072800         ADD 3 TO WS-DET-SCORE(8).
072900     MOVE "TARJETA NUMERO" TO WS-AGULHA.
073000     MOVE 14 TO WS-AGULHA-LEN.
073100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
073200     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(8).
073300     MOVE "COMPRAS" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
073400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
073500     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(8).
073600     MOVE "TARJETA" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
073700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
073800     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
073900     MOVE "MASTERCARD" TO WS-AGULHA. MOVE 10 TO WS-AGULHA-LEN.
074000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
074100     IF WS-SINAL-ACHADO OR WS-SINAL2-ACHADO
074200         ADD 3 TO WS-DET-SCORE(8).
074300
074400*----------------------------------------------------------*
074500*  BOGOTA_LOAN - 3/5/4/4                                    *
074600*----------------------------------------------------------*
074700 P139-PONTUA-BOGLOAN.
074800     MOVE "BANCO DE BOGOT" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
074900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
075000     MOVE WS-ACHOU-SINAL TO WS-ACHOU-SINAL2.
075100     MOVE "BANCODEBOGOTA" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
075200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
075300     IF WS-SINAL-ACHADO OR WS-SINAL2-ACHADO
075400         ADD 3 TO WS-DET-SCORE(9).
075500     MOVE "NUMERO DE CREDITO" TO WS-AGULHA.
075600     MOVE 17 TO WS-AGULHA-LEN.
075700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
075800     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(9).
075900     MOVE "CREDITO DE VIVIENDA" TO WS-AGULHA.
076000     MOVE 19 TO WS-AGULHA-LEN.
076100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
076200     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(9).
076300     MOVE "DATOS GENERALES DEL CREDITO" TO WS-AGULHA.
076400     MOVE 27 TO WS-AGULHA-LEN.
076500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
076600     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(9).
076700
076800*----------------------------------------------------------*
076900*  CONFIAR_CREDIT_CARD - 3/5/4/4                            *
077000*----------------------------------------------------------*
077100 P140-PONTUA-CONCARD.
077200     MOVE "CONFIAR" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
077300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
077400     IF WS-SINAL-ACHADO ADD 3 TO WS-DET-SCORE(10).
077500     MOVE "FECHA DE CORTE" TO WS-AGULHA.
077600     MOVE 14 TO WS-AGULHA-LEN.
077700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
077800     IF WS-SINAL-ACHADO ADD 5 TO WS-DET-SCORE(10).
077900     MOVE "RESUMEN SALDOS" TO WS-AGULHA.
078000     MOVE 14 TO WS-AGULHA-LEN.
078100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
078200     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(10).
078300     MOVE "CUPO DISPONIBLE CUPO TOTAL" TO WS-AGULHA.
078400     MOVE 26 TO WS-AGULHA-LEN.
078500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
078600     IF WS-SINAL-ACHADO ADD 4 TO WS-DET-SCORE(10).
078700
078800*----------------------------------------------------------*
078900*  DESPACHA O PARSER VENCEDOR PASSANDO AS AREAS EM COMUM    *
079000*----------------------------------------------------------*
079100 P40-DESPACHA.
079200     CALL WS-DET-PROG-CHAMAR USING LK-LINHAS-EXTRATO
079300                                    LK-REG-SAIDA-EXT
079400                                    LK-TAB-TRANS-EXT.
079500 P40-DESPACHA-EXIT.
079600     EXIT.
079700
079800*----------------------------------------------------------*
079900*  GRAVA O CABECALHO DA SECAO E AS TRANSACOES DO PARSER     *
080000*----------------------------------------------------------*
080100 P50-GRAVA-SAIDA.
080200     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
080300     MOVE SPACES TO FD-REG-SAIDA.
080400     MOVE SAI-BANCO-EXT        TO FD-BANCO.
080500     MOVE SAI-TIPO-EXT         TO FD-TIPO.
080600     MOVE SAI-CONTA-EXT        TO FD-CONTA.
080700     MOVE SAI-CARTAO4-EXT      TO FD-CARTAO4.
080800     MOVE SAI-PERIODO-DE-EXT   TO FD-PERIODO-DE.
080900     MOVE SAI-PERIODO-ATE-EXT  TO FD-PERIODO-ATE.
081000     MOVE SAI-MOEDA-EXT        TO FD-MOEDA.
081100     MOVE SAI-SALDO-ANT-EXT    TO FD-SALDO-ANT.
081200     MOVE SAI-TOT-CRED-EXT     TO FD-TOT-CRED.
081300     MOVE SAI-TOT-DEB-EXT      TO FD-TOT-DEB.
081400     MOVE SAI-SALDO-FIN-EXT    TO FD-SALDO-FIN.
081500     MOVE SAI-COMPRAS-EXT      TO FD-COMPRAS.
081600     MOVE SAI-JUROS-EXT        TO FD-JUROS.
081700     MOVE SAI-CUPO-TOT-EXT     TO FD-CUPO-TOT.
081800     MOVE SAI-CUPO-DISP-EXT    TO FD-CUPO-DISP.
081900     MOVE SAI-TAXA-JUROS-EXT   TO FD-TAXA-JUROS.
082000     MOVE SAI-TAXA-MORA-EXT    TO FD-TAXA-MORA.
082100     MOVE SAI-PAGTO-TOT-EXT    TO FD-PAGTO-TOT.
082200     MOVE SAI-PAGTO-MIN-EXT    TO FD-PAGTO-MIN.
082300     MOVE SAI-VENCTO-PAGTO-EXT TO FD-VENCTO-PAGTO.
082400     MOVE SAI-VALOR-INIC-EXT   TO FD-VALOR-INIC.
082500     MOVE SAI-DESEMBOLSO-EXT   TO FD-DESEMBOLSO.
082600     MOVE SAI-CUOTAS-MORA-EXT  TO FD-CUOTAS-MORA.
082700     MOVE SAI-QTD-TRANS-EXT    TO FD-QTD-TRANS.
082800     WRITE FD-REG-SAIDA.
082900     IF LK-QTD-TRANS = ZERO
083000         GO TO P50-GRAVA-SAIDA-EXIT.
083100     MOVE 1 TO WS-K.
083200 P50-LOOP.
083300     IF WS-K > LK-QTD-TRANS
083400         GO TO P50-GRAVA-SAIDA-EXIT.
083500     MOVE SPACES TO FD-REG-TRANS.
083600     MOVE LK-T-DATA(WS-K)      TO FD-T-DATA.
083700     MOVE LK-T-DESCR(WS-K)     TO FD-T-DESCR.
083800     MOVE LK-T-VALOR(WS-K)     TO FD-T-VALOR.
083900     MOVE LK-T-SENTIDO(WS-K)   TO FD-T-SENTIDO.
084000     MOVE LK-T-SALDO(WS-K)     TO FD-T-SALDO.
084100     MOVE LK-T-MOEDA(WS-K)     TO FD-T-MOEDA.
084200     MOVE LK-T-AUTORIZ(WS-K)   TO FD-T-AUTORIZ.
084300     MOVE LK-T-PARC-ATU(WS-K)  TO FD-T-PARC-ATU.
084400     MOVE LK-T-PARC-TOT(WS-K)  TO FD-T-PARC-TOT.
084500     WRITE FD-REG-TRANS.
084600     ADD 1 TO WS-K.
084700     GO TO P50-LOOP.
084800 P50-GRAVA-SAIDA-EXIT.
084900     EXIT.
085000
085100*----------------------------------------------------------*
085200*  MONTA O RELATORIO DE CONTROLE EM RPTFILE                *
085300*----------------------------------------------------------*
085400 P60-RELATORIO.
085500     WRITE REG-RELATO FROM LINHA-CABEC1.
085600     WRITE REG-RELATO FROM LINHA-BRANCO.
085700     MOVE 1 TO WS-K.
085800 P60-DETEC-LOOP.
085900     IF WS-K > 10
086000         GO TO P60-DETEC-FIM.
086100     IF WS-DET-SCORE(WS-K) > ZERO
086200         MOVE WS-DET-NOME(WS-K) TO LD-NOME
086300         MOVE WS-DET-SCORE(WS-K) TO LD-SCORE
086400         WRITE REG-RELATO FROM LINHA-DETECCAO.
086500     ADD 1 TO WS-K.
086600     GO TO P60-DETEC-LOOP.
086700 P60-DETEC-FIM.
086800     WRITE REG-RELATO FROM LINHA-BRANCO.
086900     IF WS-EXTRATO-ACEITO
087000         STRING WS-DET-NOME(WS-MELHOR-IDX) DELIMITED BY SIZE
087100             " ACCEPTED" DELIMITED BY SIZE
087200             INTO LV-TEXTO
087300         WRITE REG-RELATO FROM LINHA-VEREDITO
087400         PERFORM P61-DETALHE-SECAO THRU P61-DETALHE-SECAO-EXIT
087500     ELSE
087600         STRING WS-DET-NOME(WS-MELHOR-IDX) DELIMITED BY SIZE
087700             " REJECTED (MIN 6)" DELIMITED BY SIZE
087800             INTO LV-TEXTO
087900         WRITE REG-RELATO FROM LINHA-VEREDITO.
088000     WRITE REG-RELATO FROM LINHA-BRANCO.
088100     MOVE WS-GRAN-INFLOW TO LGT-INFLOW.
088200     MOVE WS-GRAN-OUTFLOW TO LGT-OUTFLOW.
088300     WRITE REG-RELATO FROM LINHA-GRANDE-TOTAL.
088400 P60-RELATORIO-EXIT.
088500     EXIT.
088600
088700*----------------------------------------------------------*
088800*  DETALHE DA SECAO ACEITA - CABECALHO, TRANSACOES E        *
088900*  TOTAIS DE CONTROLE POR SENTIDO (INFLOW/OUTFLOW)          *
089000*----------------------------------------------------------*
089100 P61-DETALHE-SECAO.
089200     MOVE SAI-BANCO-EXT       TO LS-BANCO.
089300     MOVE SAI-TIPO-EXT        TO LS-TIPO.
089400     MOVE SAI-MOEDA-EXT       TO LS-MOEDA.
089500     MOVE SAI-CONTA-EXT       TO LS-CONTA.
089600     MOVE SAI-PERIODO-DE-EXT  TO LS-PERIODO-DE.
089700     MOVE SAI-PERIODO-ATE-EXT TO LS-PERIODO-ATE.
089800     WRITE REG-RELATO FROM LINHA-SECAO.
089900     MOVE ZERO TO WS-TOT-INFLOW WS-TOT-OUTFLOW.
090000     IF LK-QTD-TRANS = ZERO
090100         GO TO P61-TOTAIS.
090200     MOVE 1 TO WS-K.
090300 P61-LOOP.
090400     IF WS-K > LK-QTD-TRANS
090500         GO TO P61-TOTAIS.
090600     MOVE LK-T-DATA(WS-K)    TO LT-DATA.
090700     MOVE LK-T-DESCR(WS-K)   TO LT-DESCR.
090800     MOVE LK-T-SENTIDO(WS-K) TO LT-SENTIDO.
090900     MOVE LK-T-VALOR(WS-K)   TO LT-VALOR.
091000     WRITE REG-RELATO FROM LINHA-TRANS.
091100     IF LK-T-SENTIDO(WS-K) = "INFLOW"
091200         ADD LK-T-VALOR(WS-K) TO WS-TOT-INFLOW
091300         ADD LK-T-VALOR(WS-K) TO WS-GRAN-INFLOW
091400     ELSE
091500         ADD LK-T-VALOR(WS-K) TO WS-TOT-OUTFLOW
091600         ADD LK-T-VALOR(WS-K) TO WS-GRAN-OUTFLOW.
091700     ADD 1 TO WS-K.
091800     GO TO P61-LOOP.
091900 P61-TOTAIS.
092000     MOVE WS-TOT-INFLOW TO LTO-INFLOW.
092100     MOVE WS-TOT-OUTFLOW TO LTO-OUTFLOW.
092200     MOVE LK-QTD-TRANS TO LTO-TXCOUNT.
092300     WRITE REG-RELATO FROM LINHA-TOTAIS.
092400 P61-DETALHE-SECAO-EXIT.
092500     EXIT.
