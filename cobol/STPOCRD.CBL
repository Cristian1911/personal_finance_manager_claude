000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STPOCRD.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/16/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CARTAO DE CREDITO DO BANCO POPULAR.    *
001100*  CHAMADO PELO STMTNORM (CALL "STPOCRD").                     *
001200***************************************************************
001300* HISTORICO DE ALTERACOES
001400*   1991-05-16  RFM   006   PROGRAMA INICIAL
001500*   1994-02-08  RFM   012   INCLUIDO O CUPO E O PERIODO A
001600*                           PARTIR DA LINHA "N DD/MMM/YYYY"
001700*   1998-11-30  RFM   021   REVISAO ANO 2000 - DATAS EM
001800*                           AAAAMMDD
001900*   2000-06-30  JCS   025   INCLUIDA A CAPTURA DO NUMERO DO
002000*                           CARTAO MASCARADO (ULTIMOS 4 DIGITOS)
002100*   2003-03-11  RFM   030   CORRIGIDO O CUPO QUANDO O EXTRATO
002200*                           TRAZIA O VALOR SEM O SIMBOLO "$"
002300*   2005-04-20  MAV   036   TRATADO O MES "SEPT" DE 4 LETRAS NA
002400*                           LINHA "N DD/MMM/YYYY" DO CABECALHO
002500***************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS CLASSE-DIGITO IS "0" THRU "9".
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300 01  WS-CABECALHO-PROGRAMA.
003400     03  FILLER                PIC X(08) VALUE "STPOCRD".
003500     03  FILLER                PIC X(40) VALUE
003600         "EXTRATO CARTAO DE CREDITO BANCO POPULAR".
003700 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
003800     03  WS-CAB-PROGRAMA     PIC X(08).
003900     03  WS-CAB-DESCRICAO    PIC X(40).
004000
004100 COPY STNUMARG.
004200 COPY STDTEARG.
004300
004400 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004500 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004600 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
004700 77  WS-AGULHA               PIC X(30) VALUE SPACES.
004800 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
004900 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
005000 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005100     88  WS-SINAL-ACHADO         VALUE "S".
005200 77  WS-CARTAO-CAPTURADO     PIC X(01) VALUE "N".
005300     88  WS-JA-TEM-CARTAO        VALUE "S".
005400 77  WS-ULT-VALOR-SOLTO      PIC S9(13)V99 VALUE ZERO.
005500 77  WS-VALOR-MOVTO          PIC S9(13)V99 VALUE ZERO.
005600
005700 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
005800 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
005900     03  WS-LINHA-5          PIC X(05).
006000     03  FILLER              PIC X(125).
006100
006200 01  WS-TAB-TOKENS.
006300     03  WS-TOK OCCURS 12 TIMES PIC X(40).
006400 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
006500     03  WS-TOK-PRIM-1       PIC X(01).
006600     03  FILLER              PIC X(479).
006700
006800 LINKAGE SECTION.
006900 COPY STLNREC.
007000 COPY STOUTREC.
007100 COPY STTXNREC.
007200
007300 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
007400                           LK-REG-SAIDA-EXT
007500                           LK-TAB-TRANS-EXT.
007600
007700 P00-CONTROLE.
007800     MOVE "BANCO POPULAR" TO SAI-BANCO-EXT.
007900     MOVE "CREDIT-CARD"   TO SAI-TIPO-EXT.
008000     MOVE "COP"           TO SAI-MOEDA-EXT.
008100     MOVE ZERO TO LK-QTD-TRANS.
008200     IF LK-QTD-LINHAS = ZERO
008300         GO TO P00-FIM.
008400     MOVE 1 TO WS-I.
008500 P00-LOOP.
008600     IF WS-I > LK-QTD-LINHAS
008700         GO TO P00-LOOP-FIM.
008800     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
008900     PERFORM P15-TESTA-CARTAO THRU P15-TESTA-CARTAO-EXIT.
009000     PERFORM P20-TESTA-METADADOS THRU P20-TESTA-METADADOS-EXIT.
009100     PERFORM P25-TESTA-VENCTO THRU P25-TESTA-VENCTO-EXIT.
009200     PERFORM P28-TESTA-CUPO-E-PERIODO
009300         THRU P28-TESTA-CUPO-E-PERIODO-EXIT.
009400     PERFORM P40-TESTA-TRANSACAO THRU P40-TESTA-TRANSACAO-EXIT.
009500     PERFORM P45-GUARDA-VALOR-SOLTO
009600         THRU P45-GUARDA-VALOR-SOLTO-EXIT.
009700     ADD 1 TO WS-I.
009800     GO TO P00-LOOP.
009900 P00-LOOP-FIM.
010000     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
010100 P00-FIM.
010200     GOBACK.
010300
010400*----------------------------------------------------------*
010500 P05-CONTEM-TEXTO.
010600     MOVE ZERO TO WS-CONT-ACHADOS.
010700     MOVE "N" TO WS-ACHOU-SINAL.
010800     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
010900         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
011000     IF WS-CONT-ACHADOS > ZERO
011100         SET WS-SINAL-ACHADO TO TRUE.
011200 P05-CONTEM-TEXTO-EXIT.
011300     EXIT.
011400
011500 P10-TOKENIZA.
011600     MOVE SPACES TO WS-TAB-TOKENS.
011700     MOVE ZERO TO WS-QTD-TOK.
011800     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
011900         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
012000              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
012100              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
012200         TALLYING IN WS-QTD-TOK.
012300 P10-TOKENIZA-EXIT.
012400     EXIT.
012500
012600*----------------------------------------------------------*
012700*  CARTAO: QUALQUER NUMERO ISOLADO DE 16 DIGITOS (1A VEZ)   *
012800*----------------------------------------------------------*
012900 P15-TESTA-CARTAO.
013000     IF WS-JA-TEM-CARTAO
013100         GO TO P15-TESTA-CARTAO-EXIT.
013200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
013300     MOVE 1 TO WS-J.
013400 P15-LOOP.
013500     IF WS-J > WS-QTD-TOK
013600         GO TO P15-TESTA-CARTAO-EXIT.
013700     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO AND
013800        WS-TOK(WS-J)(16:1) IS CLASSE-DIGITO AND
013900        WS-TOK(WS-J)(17:1) = SPACE
014000         MOVE WS-TOK(WS-J)(13:4) TO SAI-CARTAO4-EXT
014100         SET WS-JA-TEM-CARTAO TO TRUE
014200         GO TO P15-TESTA-CARTAO-EXIT.
014300     ADD 1 TO WS-J.
014400     GO TO P15-LOOP.
014500 P15-TESTA-CARTAO-EXIT.
014600     EXIT.
014700
014800*----------------------------------------------------------*
014900*  "SALDO ANTERIOR N" / "+ INTERESES CORRIENTES N"          *
015000*----------------------------------------------------------*
015100 P20-TESTA-METADADOS.
015200     MOVE "SALDO ANTERIOR" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
015300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
015400     IF WS-SINAL-ACHADO AND SAI-SALDO-ANT-EXT = ZERO
015500         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
015600         MOVE WS-QTD-TOK TO WS-J
015700         PERFORM P60-NUMERO-TOKEN THRU P60-NUMERO-TOKEN-EXIT
015800         MOVE LK-NUM-RESULTADO TO SAI-SALDO-ANT-EXT.
015900     MOVE "INTERESES CORRIENTES" TO WS-AGULHA.
016000     MOVE 20 TO WS-AGULHA-LEN.
016100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
016200     IF WS-SINAL-ACHADO AND SAI-JUROS-EXT = ZERO
016300         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
016400         MOVE WS-QTD-TOK TO WS-J
016500         PERFORM P60-NUMERO-TOKEN THRU P60-NUMERO-TOKEN-EXIT
016600         MOVE LK-NUM-RESULTADO TO SAI-JUROS-EXT.
016700 P20-TESTA-METADADOS-EXIT.
016800     EXIT.
016900
017000*----------------------------------------------------------*
017100*  LINHA CURTA (< 20) QUE E SOMENTE UMA DATA DD/MMM/YYYY    *
017200*  (1A VEZ) = VENCIMENTO DO PAGAMENTO                       *
017300*----------------------------------------------------------*
017400 P25-TESTA-VENCTO.
017500     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
017600         GO TO P25-TESTA-VENCTO-EXIT.
017700     IF WS-LINHA-ATUAL(20:111) NOT = SPACES
017800         GO TO P25-TESTA-VENCTO-EXIT.
017900     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018000     IF WS-QTD-TOK NOT = 1
018100         GO TO P25-TESTA-VENCTO-EXIT.
018200     IF WS-TOK(1)(3:1) NOT = "/" OR WS-TOK(1)(7:1) NOT = "/"
018300         GO TO P25-TESTA-VENCTO-EXIT.
018400     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
018500     MOVE WS-TOK(1)(4:3) TO LK-DTE-MES-TEXTO.
018600     MOVE ZERO TO LK-DTE-MES-NUM.
018700     MOVE WS-TOK(1)(8:4) TO LK-DTE-ANO.
018800     MOVE "S" TO LK-DTE-ANO-INFORMADO.
018900     CALL "STDATE01" USING LK-DATE-ARGS.
019000     IF LK-DTE-OK
019100         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
019200 P25-TESTA-VENCTO-EXIT.
019300     EXIT.
019400
019500*----------------------------------------------------------*
019600*  LINHA "N DD/MMM/YYYY" = CUPO TOTAL E PERIODO (1A VEZ);   *
019700*  NESSE MOMENTO O ULTIMO VALOR SOLTO VISTO VIRA O PAGO     *
019800*  TOTAL E O SALDO FINAL                                    *
019900*----------------------------------------------------------*
020000 P28-TESTA-CUPO-E-PERIODO.
020100     IF SAI-CUPO-TOT-EXT NOT = ZERO
020200         GO TO P28-TESTA-CUPO-E-PERIODO-EXIT.
020300     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
020400     IF WS-QTD-TOK NOT = 2
020500         GO TO P28-TESTA-CUPO-E-PERIODO-EXIT.
020600     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
020700         GO TO P28-TESTA-CUPO-E-PERIODO-EXIT.
020800     IF WS-TOK(2)(3:1) NOT = "/" OR WS-TOK(2)(7:1) NOT = "/"
020900         GO TO P28-TESTA-CUPO-E-PERIODO-EXIT.
021000     MOVE WS-TOK(1) TO LK-NUM-TEXTO.
021100     SET LK-FORMATO-US TO TRUE.
021200     MOVE 2 TO LK-NUM-CASAS.
021300     CALL "STNUM01" USING LK-NUM-ARGS.
021400     MOVE LK-NUM-RESULTADO TO SAI-CUPO-TOT-EXT.
021500     MOVE WS-TOK(2)(1:2) TO LK-DTE-DIA.
021600     MOVE WS-TOK(2)(4:3) TO LK-DTE-MES-TEXTO.
021700     MOVE ZERO TO LK-DTE-MES-NUM.
021800     MOVE WS-TOK(2)(8:4) TO LK-DTE-ANO.
021900     MOVE "S" TO LK-DTE-ANO-INFORMADO.
022000     CALL "STDATE01" USING LK-DATE-ARGS.
022100     IF NOT LK-DTE-OK
022200         GO TO P28-TESTA-CUPO-E-PERIODO-EXIT.
022300     MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
022400     MOVE SAI-PAT-ANO TO SAI-PDE-ANO.
022500     MOVE SAI-PAT-DIA TO SAI-PDE-DIA.
022600     IF SAI-PAT-MES = 1
022700         MOVE 12 TO SAI-PDE-MES
022800         SUBTRACT 1 FROM SAI-PDE-ANO
022900     ELSE
023000         COMPUTE SAI-PDE-MES = SAI-PAT-MES - 1.
023100     IF WS-ULT-VALOR-SOLTO NOT = ZERO
023200         MOVE WS-ULT-VALOR-SOLTO TO SAI-PAGTO-TOT-EXT
023300         MOVE WS-ULT-VALOR-SOLTO TO SAI-SALDO-FIN-EXT.
023400 P28-TESTA-CUPO-E-PERIODO-EXIT.
023500     EXIT.
023600
023700*----------------------------------------------------------*
023800*  GUARDA O ULTIMO VALOR QUE APARECE SOZINHO NUMA LINHA     *
023900*----------------------------------------------------------*
024000 P45-GUARDA-VALOR-SOLTO.
024100     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
024200     IF WS-QTD-TOK NOT = 1
024300         GO TO P45-GUARDA-VALOR-SOLTO-EXIT.
024400     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
024500         GO TO P45-GUARDA-VALOR-SOLTO-EXIT.
024600     MOVE WS-TOK(1) TO LK-NUM-TEXTO.
024700     SET LK-FORMATO-US TO TRUE.
024800     MOVE 2 TO LK-NUM-CASAS.
024900     CALL "STNUM01" USING LK-NUM-ARGS.
025000     IF LK-NUM-OK
025100         MOVE LK-NUM-RESULTADO TO WS-ULT-VALOR-SOLTO.
025200 P45-GUARDA-VALOR-SOLTO-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------*
025600*  TRANSACAO: "DD/MMM/YYYY AUT DESCR A1 A2 A3 TOT CUR TASA" *
025700*----------------------------------------------------------*
025800 P40-TESTA-TRANSACAO.
025900     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
026000     IF WS-QTD-TOK < 8
026100         GO TO P40-TESTA-TRANSACAO-EXIT.
026200     IF WS-TOK(1)(3:1) NOT = "/" OR WS-TOK(1)(7:1) NOT = "/"
026300         GO TO P40-TESTA-TRANSACAO-EXIT.
026400     IF LK-QTD-TRANS >= 2000
026500         GO TO P40-TESTA-TRANSACAO-EXIT.
026600     MOVE WS-TOK(1)(1:2) TO LK-DTE-DIA.
026700     MOVE WS-TOK(1)(4:3) TO LK-DTE-MES-TEXTO.
026800     MOVE ZERO TO LK-DTE-MES-NUM.
026900     MOVE WS-TOK(1)(8:4) TO LK-DTE-ANO.
027000     MOVE "S" TO LK-DTE-ANO-INFORMADO.
027100     CALL "STDATE01" USING LK-DATE-ARGS.
027200     IF NOT LK-DTE-OK
027300         GO TO P40-TESTA-TRANSACAO-EXIT.
027400*    TOKENS: DATA AUT DESCR... A1 A2 A3 TOT CUR TASA
027500     COMPUTE WS-J = WS-QTD-TOK - 5.
027600     PERFORM P60-NUMERO-TOKEN THRU P60-NUMERO-TOKEN-EXIT.
027700     MOVE LK-NUM-RESULTADO TO WS-VALOR-MOVTO.
027800     ADD 1 TO LK-QTD-TRANS.
027900     MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS).
028000     MOVE WS-TOK(2) TO LK-T-AUTORIZ(LK-QTD-TRANS).
028100     STRING WS-TOK(3) DELIMITED BY SPACE
028200            " " WS-TOK(4) DELIMITED BY SPACE
028300            " " WS-TOK(5) DELIMITED BY SPACE
028400         INTO LK-T-DESCR(LK-QTD-TRANS).
028500     IF WS-VALOR-MOVTO < ZERO
028600         MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
028700         COMPUTE LK-T-VALOR(LK-QTD-TRANS) =
028800             ZERO - WS-VALOR-MOVTO
028900     ELSE
029000         MOVE "PAGO" TO WS-AGULHA
029100         MOVE 4 TO WS-AGULHA-LEN
029200         MOVE LK-T-DESCR(LK-QTD-TRANS) TO WS-LINHA-ATUAL
029300         PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT
029400         IF WS-SINAL-ACHADO
029500             MOVE "INFLOW " TO LK-T-SENTIDO(LK-QTD-TRANS)
029600         ELSE
029700             MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS)
029800         MOVE WS-VALOR-MOVTO TO LK-T-VALOR(LK-QTD-TRANS).
029900     MOVE ZERO TO LK-T-SALDO(LK-QTD-TRANS).
030000     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
030100     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
030200                  LK-T-PARC-TOT(LK-QTD-TRANS).
030300     COMPUTE WS-J = WS-QTD-TOK - 2.
030400     IF WS-TOK(WS-J) NOT = "00"
030500         COMPUTE WS-J = WS-QTD-TOK - 1
030600         MOVE WS-TOK(WS-J) TO LK-T-PARC-ATU(LK-QTD-TRANS)
030700         COMPUTE WS-J = WS-QTD-TOK - 2
030800         MOVE WS-TOK(WS-J) TO LK-T-PARC-TOT(LK-QTD-TRANS).
030900     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
031000 P40-TESTA-TRANSACAO-EXIT.
031100     EXIT.
031200
031300*----------------------------------------------------------*
031400*  CONVERTE O TOKEN DE INDICE WS-J PARA LK-NUM-RESULTADO    *
031500*  (FORMATO US, 2 CASAS; ACEITA SINAL NEGATIVO)             *
031600*----------------------------------------------------------*
031700 P60-NUMERO-TOKEN.
031800     MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
031900     SET LK-FORMATO-US TO TRUE.
032000     MOVE 2 TO LK-NUM-CASAS.
032100     CALL "STNUM01" USING LK-NUM-ARGS.
032200 P60-NUMERO-TOKEN-EXIT.
032300     EXIT.
