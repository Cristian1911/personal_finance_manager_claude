000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    STLULOA.
000400 AUTHOR. ROGERIO-MACHADO.
000500 INSTALLATION. ELDORADO SUPERMERCADO E SERVICOS - SAPUCAIA DO SUL.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED.
000800 SECURITY.  USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000900***************************************************************
001000*  PARSER DO EXTRATO DE CREDITO DE CONSUMO DO LULO BANK.       *
001100*  O HISTORICO DE PAGAMENTOS DA SECAO "MIS PAGOS" E TRATADO    *
001200*  COMO LANCAMENTOS, SEMPRE DE SAIDA DE CAIXA (OUTFLOW), POIS  *
001300*  REDUZEM O SALDO DEVEDOR.  CHAMADO PELO STMTNORM             *
001400*  (CALL "STLULOA").                                           *
001500***************************************************************
001600* HISTORICO DE ALTERACOES
001700*   1991-05-02  RFM   004   PROGRAMA INICIAL
001800*   1993-07-02  RFM   009   INCLUIDA A LEITURA DO HISTORICO DE
001900*                           PAGAMENTOS (MIS PAGOS)
002000*   1998-11-30  RFM   021   REVISAO ANO 2000 - DATAS EM
002100*                           AAAAMMDD
002200*   2004-09-20  RFM   033   FILTRO DE LINHAS DE RODAPE / AVISO
002300*                           LEGAL AMPLIADO
002400***************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS CLASSE-DIGITO IS "0" THRU "9".
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  WS-CABECALHO-PROGRAMA.
003300     03  FILLER                PIC X(08) VALUE "STLULOA".
003400     03  FILLER                PIC X(40) VALUE
003500         "EXTRATO CREDITO DE CONSUMO LULO BANK   ".
003600 01  WS-CABECALHO-R REDEFINES WS-CABECALHO-PROGRAMA.
003700     03  WS-CAB-PROGRAMA     PIC X(08).
003800     03  WS-CAB-DESCRICAO    PIC X(40).
003900
004000 COPY STNUMARG.
004100 COPY STDTEARG.
004200
004300 77  WS-I                    PIC 9(05) COMP VALUE ZERO.
004400 77  WS-J                    PIC 9(05) COMP VALUE ZERO.
004500 77  WS-QTD-TOK              PIC 9(03) COMP VALUE ZERO.
004600 77  WS-AGULHA               PIC X(30) VALUE SPACES.
004700 77  WS-AGULHA-LEN           PIC 9(02) COMP VALUE ZERO.
004800 77  WS-CONT-ACHADOS         PIC 9(04) COMP VALUE ZERO.
004900 77  WS-ACHOU-SINAL          PIC X(01) VALUE "N".
005000     88  WS-SINAL-ACHADO         VALUE "S".
005100 77  WS-DENTRO-PAGTOS        PIC X(01) VALUE "N".
005200     88  WS-JA-NO-HISTORICO      VALUE "S".
005300
005400 01  WS-LINHA-ATUAL          PIC X(130) VALUE SPACES.
005500 01  WS-LINHA-R REDEFINES WS-LINHA-ATUAL.
005600     03  WS-LINHA-5          PIC X(05).
005700     03  FILLER              PIC X(125).
005800
005900 01  WS-TAB-TOKENS.
006000     03  WS-TOK OCCURS 12 TIMES PIC X(40).
006100 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
006200     03  WS-TOK-PRIM-1       PIC X(01).
006300     03  FILLER              PIC X(479).
006400
006500 LINKAGE SECTION.
006600 COPY STLNREC.
006700 COPY STOUTREC.
006800 COPY STTXNREC.
006900
007000 PROCEDURE DIVISION USING LK-LINHAS-EXTRATO
007100                           LK-REG-SAIDA-EXT
007200                           LK-TAB-TRANS-EXT.
007300
007400 P00-CONTROLE.
007500     MOVE "LULO BANK"    TO SAI-BANCO-EXT.
007600     MOVE "LOAN"         TO SAI-TIPO-EXT.
007700     MOVE "COP"          TO SAI-MOEDA-EXT.
007800     MOVE ZERO TO LK-QTD-TRANS.
007900     IF LK-QTD-LINHAS = ZERO
008000         GO TO P00-FIM.
008100     MOVE 1 TO WS-I.
008200 P00-LOOP.
008300     IF WS-I > LK-QTD-LINHAS
008400         GO TO P00-LOOP-FIM.
008500     MOVE LK-TEXTO-LINHA(WS-I) TO WS-LINHA-ATUAL.
008600     IF NOT WS-JA-NO-HISTORICO
008700         PERFORM P20-TESTA-CABECALHO
008800             THRU P20-TESTA-CABECALHO-EXIT
008900         PERFORM P21-TESTA-VENCTO THRU P21-TESTA-VENCTO-EXIT
009000         PERFORM P22-TESTA-ABERTURA
009100             THRU P22-TESTA-ABERTURA-EXIT
009200         PERFORM P30-TESTA-VALORES
009300             THRU P30-TESTA-VALORES-EXIT
009400         PERFORM P35-TESTA-MARCA-PAGTOS
009500             THRU P35-TESTA-MARCA-PAGTOS-EXIT
009600     ELSE
009700         PERFORM P40-TESTA-PAGAMENTO
009800             THRU P40-TESTA-PAGAMENTO-EXIT.
009900     ADD 1 TO WS-I.
010000     GO TO P00-LOOP.
010100 P00-LOOP-FIM.
010200     IF SAI-PERIODO-ATE-EXT NOT = ZERO
010300         MOVE SAI-PERIODO-ATE-EXT TO SAI-PERIODO-DE-EXT
010400         SUBTRACT 30 FROM SAI-PDE-DIA
010500         IF SAI-PDE-DIA < 1
010600             ADD 30 TO SAI-PDE-DIA
010700             SUBTRACT 1 FROM SAI-PDE-MES
010800             IF SAI-PDE-MES < 1
010900                 MOVE 12 TO SAI-PDE-MES
011000                 SUBTRACT 1 FROM SAI-PDE-ANO.
011100     MOVE LK-QTD-TRANS TO SAI-QTD-TRANS-EXT.
011200 P00-FIM.
011300     GOBACK.
011400
011500*----------------------------------------------------------*
011600 P05-CONTEM-TEXTO.
011700     MOVE ZERO TO WS-CONT-ACHADOS.
011800     MOVE "N" TO WS-ACHOU-SINAL.
011900     INSPECT WS-LINHA-ATUAL TALLYING WS-CONT-ACHADOS
012000         FOR ALL WS-AGULHA(1:WS-AGULHA-LEN).
012100     IF WS-CONT-ACHADOS > ZERO
012200         SET WS-SINAL-ACHADO TO TRUE.
012300 P05-CONTEM-TEXTO-EXIT.
012400     EXIT.
012500
012600 P10-TOKENIZA.
012700     MOVE SPACES TO WS-TAB-TOKENS.
012800     MOVE ZERO TO WS-QTD-TOK.
012900     UNSTRING WS-LINHA-ATUAL DELIMITED BY ALL SPACE
013000         INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4)
013100              WS-TOK(5) WS-TOK(6) WS-TOK(7) WS-TOK(8)
013200              WS-TOK(9) WS-TOK(10) WS-TOK(11) WS-TOK(12)
013300         TALLYING IN WS-QTD-TOK.
013400 P10-TOKENIZA-EXIT.
013500     EXIT.
013600
013700 P15-ACHA-NUMERO-NO-TOKEN.
013800     MOVE SPACES TO LK-NUM-TEXTO.
013900     IF WS-TOK(WS-J)(1:1) IS CLASSE-DIGITO OR
014000        WS-TOK(WS-J)(1:1) = "$"
014100         MOVE WS-TOK(WS-J) TO LK-NUM-TEXTO.
014200 P15-ACHA-NUMERO-NO-TOKEN-EXIT.
014300     EXIT.
014400
014500*----------------------------------------------------------*
014600*  CABECALHO: NUMERO DO CREDITO + DATA DE CORTE (1A VEZ)    *
014700*----------------------------------------------------------*
014800 P20-TESTA-CABECALHO.
014900     IF SAI-CONTA-EXT NOT = SPACES
015000         GO TO P20-TESTA-CABECALHO-EXIT.
015100     MOVE " DE " TO WS-AGULHA. MOVE 4 TO WS-AGULHA-LEN.
015200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
015300     IF NOT WS-SINAL-ACHADO
015400         GO TO P20-TESTA-CABECALHO-EXIT.
015500     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
015600     IF WS-QTD-TOK < 6
015700         GO TO P20-TESTA-CABECALHO-EXIT.
015800     IF WS-TOK(1)(1:1) IS NOT CLASSE-DIGITO
015900         GO TO P20-TESTA-CABECALHO-EXIT.
016000     MOVE WS-TOK(1) TO SAI-CONTA-EXT.
016100*    TOKENS: <N> DE <T> <MES> <DD> - <YYYY>
016200     MOVE WS-TOK(4)(1:3) TO LK-DTE-MES-TEXTO.
016300     MOVE ZERO TO LK-DTE-MES-NUM.
016400     MOVE WS-TOK(5) TO LK-DTE-DIA.
016500     MOVE WS-TOK(7) TO LK-DTE-ANO.
016600     MOVE "S" TO LK-DTE-ANO-INFORMADO.
016700     CALL "STDATE01" USING LK-DATE-ARGS.
016800     IF LK-DTE-OK
016900         MOVE LK-DTE-RESULTADO TO SAI-PERIODO-ATE-EXT.
017000 P20-TESTA-CABECALHO-EXIT.
017100     EXIT.
017200
017300*----------------------------------------------------------*
017400*  "LIMITE DE PAGO: MMM. DD, YYYY"  (1A VEZ)                *
017500*----------------------------------------------------------*
017600 P21-TESTA-VENCTO.
017700     IF SAI-VENCTO-PAGTO-EXT NOT = ZERO
017800         GO TO P21-TESTA-VENCTO-EXIT.
017900     MOVE "LIMITE DE PAGO" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
018000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
018100     IF NOT WS-SINAL-ACHADO
018200         GO TO P21-TESTA-VENCTO-EXIT.
018300     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
018400     PERFORM P60-ACHA-DATA-MES-ABREV
018500         THRU P60-ACHA-DATA-MES-ABREV-EXIT.
018600     IF LK-DTE-OK
018700         MOVE LK-DTE-RESULTADO TO SAI-VENCTO-PAGTO-EXT.
018800 P21-TESTA-VENCTO-EXIT.
018900     EXIT.
019000
019100*----------------------------------------------------------*
019200*  "FECHA DE APERTURA DD DE <MES> DE YYYY"  (1A VEZ)        *
019300*----------------------------------------------------------*
019400 P22-TESTA-ABERTURA.
019500     IF SAI-DESEMBOLSO-EXT NOT = ZERO
019600         GO TO P22-TESTA-ABERTURA-EXIT.
019700     MOVE "FECHA DE APERTURA" TO WS-AGULHA.
019800     MOVE 17 TO WS-AGULHA-LEN.
019900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
020000     IF NOT WS-SINAL-ACHADO
020100         GO TO P22-TESTA-ABERTURA-EXIT.
020200     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
020300     IF WS-QTD-TOK < 7
020400         GO TO P22-TESTA-ABERTURA-EXIT.
020500*    TOKENS: FECHA DE APERTURA <DD> DE <MES> DE <YYYY>
020600     MOVE WS-TOK(4) TO LK-DTE-DIA.
020700     MOVE WS-TOK(6)(1:3) TO LK-DTE-MES-TEXTO.
020800     MOVE ZERO TO LK-DTE-MES-NUM.
020900     MOVE WS-TOK(8) TO LK-DTE-ANO.
021000     MOVE "S" TO LK-DTE-ANO-INFORMADO.
021100     CALL "STDATE01" USING LK-DATE-ARGS.
021200     IF LK-DTE-OK
021300         MOVE LK-DTE-RESULTADO TO SAI-DESEMBOLSO-EXT.
021400 P22-TESTA-ABERTURA-EXIT.
021500     EXIT.
021600
021700*----------------------------------------------------------*
021800*  VALORES DO CREDITO (1A VEZ)                              *
021900*----------------------------------------------------------*
022000 P30-TESTA-VALORES.
022100     MOVE "SALDO TOTAL A LA FECHA" TO WS-AGULHA.
022200     MOVE 22 TO WS-AGULHA-LEN.
022300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
022400     IF WS-SINAL-ACHADO AND SAI-SALDO-FIN-EXT = ZERO
022500         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
022600         MOVE LK-NUM-RESULTADO TO SAI-SALDO-FIN-EXT.
022700     MOVE "MONTO SOLICITADO" TO WS-AGULHA.
022800     MOVE 16 TO WS-AGULHA-LEN.
022900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023000     IF WS-SINAL-ACHADO AND SAI-VALOR-INIC-EXT = ZERO
023100         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
023200         MOVE LK-NUM-RESULTADO TO SAI-VALOR-INIC-EXT.
023300     MOVE "TASA DE INTERES EFECTIVA" TO WS-AGULHA.
023400     MOVE 24 TO WS-AGULHA-LEN.
023500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
023600     IF WS-SINAL-ACHADO AND SAI-TAXA-JUROS-EXT = ZERO
023700         PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT
023800         MOVE WS-QTD-TOK TO WS-J
023900         PERFORM P15-ACHA-NUMERO-NO-TOKEN
024000             THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT
024100         SET LK-FORMATO-US TO TRUE
024200         MOVE 4 TO LK-NUM-CASAS
024300         CALL "STNUM01" USING LK-NUM-ARGS
024400         MOVE LK-NUM-RESULTADO TO SAI-TAXA-JUROS-EXT.
024500     MOVE "VALOR A PAGAR CUOTA" TO WS-AGULHA.
024600     MOVE 19 TO WS-AGULHA-LEN.
024700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
024800     IF WS-SINAL-ACHADO AND SAI-PAGTO-TOT-EXT = ZERO
024900         PERFORM P65-ULTIMO-VALOR THRU P65-ULTIMO-VALOR-EXIT
025000         MOVE LK-NUM-RESULTADO TO SAI-PAGTO-TOT-EXT.
025100 P30-TESTA-VALORES-EXIT.
025200     EXIT.
025300
025400*----------------------------------------------------------*
025500*  ULTIMO VALOR NUMERICO/CIFRAO NA LINHA (FORMATO US)       *
025600*----------------------------------------------------------*
025700 P65-ULTIMO-VALOR.
025800     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
025900     MOVE WS-QTD-TOK TO WS-J.
026000 P65-LOOP.
026100     IF WS-J = ZERO
026200         MOVE ZERO TO LK-NUM-RESULTADO
026300         GO TO P65-ULTIMO-VALOR-EXIT.
026400     PERFORM P15-ACHA-NUMERO-NO-TOKEN
026500         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
026600     IF LK-NUM-TEXTO NOT = SPACES
026700         SET LK-FORMATO-US TO TRUE
026800         MOVE 2 TO LK-NUM-CASAS
026900         CALL "STNUM01" USING LK-NUM-ARGS
027000         GO TO P65-ULTIMO-VALOR-EXIT.
027100     SUBTRACT 1 FROM WS-J.
027200     GO TO P65-LOOP.
027300 P65-ULTIMO-VALOR-EXIT.
027400     EXIT.
027500
027600*----------------------------------------------------------*
027700*  MARCA DE INICIO DO HISTORICO DE PAGAMENTOS               *
027800*----------------------------------------------------------*
027900 P35-TESTA-MARCA-PAGTOS.
028000     MOVE "MIS PAGOS" TO WS-AGULHA. MOVE 9 TO WS-AGULHA-LEN.
028100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
028200     IF WS-SINAL-ACHADO
028300         SET WS-JA-NO-HISTORICO TO TRUE.
028400 P35-TESTA-MARCA-PAGTOS-EXIT.
028500     EXIT.
028600
028700*----------------------------------------------------------*
028800*  LINHA DO HISTORICO: "MMM.. DD, YYYY $N ..."              *
028900*  (ABREVIACAO DE MES COM DOIS PONTOS), SEMPRE OUTFLOW       *
029000*----------------------------------------------------------*
029100 P40-TESTA-PAGAMENTO.
029200     MOVE "FECHA" TO WS-AGULHA. MOVE 5 TO WS-AGULHA-LEN.
029300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
029400     IF WS-SINAL-ACHADO
029500         GO TO P40-TESTA-PAGAMENTO-EXIT.
029600     MOVE "VALOR" TO WS-AGULHA. MOVE 5 TO WS-AGULHA-LEN.
029700     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
029800     IF WS-SINAL-ACHADO
029900         GO TO P40-TESTA-PAGAMENTO-EXIT.
030000     MOVE "CAPITAL" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
030100     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
030200     IF WS-SINAL-ACHADO
030300         GO TO P40-TESTA-PAGAMENTO-EXIT.
030400     MOVE "INTERES" TO WS-AGULHA. MOVE 7 TO WS-AGULHA-LEN.
030500     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
030600     IF WS-SINAL-ACHADO
030700         GO TO P40-TESTA-PAGAMENTO-EXIT.
030800     MOVE "SEGURO" TO WS-AGULHA. MOVE 6 TO WS-AGULHA-LEN.
030900     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031000     IF WS-SINAL-ACHADO
031100         GO TO P40-TESTA-PAGAMENTO-EXIT.
031200     MOVE "SI TU CREDITO" TO WS-AGULHA. MOVE 13 TO WS-AGULHA-LEN.
031300     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031400     IF WS-SINAL-ACHADO
031500         GO TO P40-TESTA-PAGAMENTO-EXIT.
031600     MOVE "HEMOS ACTUALIZADO" TO WS-AGULHA.
031700     MOVE 17 TO WS-AGULHA-LEN.
031800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
031900     IF WS-SINAL-ACHADO
032000         GO TO P40-TESTA-PAGAMENTO-EXIT.
032100     MOVE "LA INFORMACION" TO WS-AGULHA. MOVE 14 TO WS-AGULHA-LEN.
032200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
032300     IF WS-SINAL-ACHADO
032400         GO TO P40-TESTA-PAGAMENTO-EXIT.
032500     MOVE "LOS GASTOS" TO WS-AGULHA. MOVE 10 TO WS-AGULHA-LEN.
032600     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
032700     IF WS-SINAL-ACHADO
032800         GO TO P40-TESTA-PAGAMENTO-EXIT.
032900     MOVE "TIENES DUDAS" TO WS-AGULHA. MOVE 12 TO WS-AGULHA-LEN.
033000     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033100     IF WS-SINAL-ACHADO
033200         GO TO P40-TESTA-PAGAMENTO-EXIT.
033300     MOVE "DE COBRANZA" TO WS-AGULHA. MOVE 11 TO WS-AGULHA-LEN.
033400     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033500     IF WS-SINAL-ACHADO
033600         GO TO P40-TESTA-PAGAMENTO-EXIT.
033700     MOVE "HTTPS://" TO WS-AGULHA. MOVE 8 TO WS-AGULHA-LEN.
033800     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
033900     IF WS-SINAL-ACHADO
034000         GO TO P40-TESTA-PAGAMENTO-EXIT.
034100     MOVE ".." TO WS-AGULHA. MOVE 2 TO WS-AGULHA-LEN.
034200     PERFORM P05-CONTEM-TEXTO THRU P05-CONTEM-TEXTO-EXIT.
034300     IF NOT WS-SINAL-ACHADO
034400         GO TO P40-TESTA-PAGAMENTO-EXIT.
034500     IF LK-QTD-TRANS >= 2000
034600         GO TO P40-TESTA-PAGAMENTO-EXIT.
034700     PERFORM P10-TOKENIZA THRU P10-TOKENIZA-EXIT.
034800     IF WS-QTD-TOK < 3
034900         GO TO P40-TESTA-PAGAMENTO-EXIT.
035000*    TOKENS: <MES..> <DD,> <YYYY> <$N> ...
035100     MOVE WS-TOK(1)(1:3) TO LK-DTE-MES-TEXTO.
035200     MOVE ZERO TO LK-DTE-MES-NUM.
035300     MOVE WS-TOK(2)(1:2) TO LK-DTE-DIA.
035400     MOVE WS-TOK(3) TO LK-DTE-ANO.
035500     MOVE "S" TO LK-DTE-ANO-INFORMADO.
035600     CALL "STDATE01" USING LK-DATE-ARGS.
035700     IF NOT LK-DTE-OK
035800         GO TO P40-TESTA-PAGAMENTO-EXIT.
035900     MOVE 4 TO WS-J.
036000     PERFORM P15-ACHA-NUMERO-NO-TOKEN
036100         THRU P15-ACHA-NUMERO-NO-TOKEN-EXIT.
036200     IF LK-NUM-TEXTO = SPACES
036300         GO TO P40-TESTA-PAGAMENTO-EXIT.
036400     SET LK-FORMATO-US TO TRUE.
036500     MOVE 2 TO LK-NUM-CASAS.
036600     CALL "STNUM01" USING LK-NUM-ARGS.
036700     ADD 1 TO LK-QTD-TRANS.
036800     MOVE LK-DTE-RESULTADO TO LK-T-DATA(LK-QTD-TRANS).
036900     MOVE "Pago cuota" TO LK-T-DESCR(LK-QTD-TRANS).
037000     MOVE LK-NUM-RESULTADO TO LK-T-VALOR(LK-QTD-TRANS).
037100     MOVE "OUTFLOW" TO LK-T-SENTIDO(LK-QTD-TRANS).
037200     MOVE ZERO TO LK-T-SALDO(LK-QTD-TRANS).
037300     MOVE SAI-MOEDA-EXT TO LK-T-MOEDA(LK-QTD-TRANS).
037400     MOVE SPACES TO LK-T-AUTORIZ(LK-QTD-TRANS).
037500     MOVE ZERO TO LK-T-PARC-ATU(LK-QTD-TRANS)
037600                  LK-T-PARC-TOT(LK-QTD-TRANS).
037700 P40-TESTA-PAGAMENTO-EXIT.
037800     EXIT.
037900
038000*----------------------------------------------------------*
038100*  DATA ABREVIADA "MMM. DD, YYYY" (VENCIMENTO)              *
038200*----------------------------------------------------------*
038300 P60-ACHA-DATA-MES-ABREV.
038400     IF WS-QTD-TOK < 3
038500         SET LK-DTE-ERRO TO TRUE
038600         GO TO P60-ACHA-DATA-MES-ABREV-EXIT.
038700     MOVE WS-TOK(1)(1:3) TO LK-DTE-MES-TEXTO.
038800     MOVE ZERO TO LK-DTE-MES-NUM.
038900     MOVE WS-TOK(2)(1:2) TO LK-DTE-DIA.
039000     MOVE WS-TOK(3) TO LK-DTE-ANO.
039100     MOVE "S" TO LK-DTE-ANO-INFORMADO.
039200     CALL "STDATE01" USING LK-DATE-ARGS.
039300 P60-ACHA-DATA-MES-ABREV-EXIT.
039400     EXIT.
